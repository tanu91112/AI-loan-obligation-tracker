000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    COVTRK09.
000400 AUTHOR.        R-MACHADO.
000500 INSTALLATION.  ELDORADO DATA CENTER - COMMERCIAL LOAN UNIT.
000600 DATE-WRITTEN.  06/17/1991.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL LOAN OPERATIONS USE ONLY.
000900
001000*****************************************************************
001100*  C H A N G E   L O G                                          *
001200*  DATE       BY    REQ NO   DESCRIPTION                        *
001300*  --------   ----  -------  --------------------------------- *
001400*  06/17/91   RM    LN-0095  ORIGINAL PROGRAM - LOAN OBLIGATION  *
001500*                            TRACKER DASHBOARD REPORT.           *
001600*  09/02/91   RM    LN-0104  NO LOGIC CHANGE, REPRINTED AFTER    *
001700*                            NOTIFICATION SCAN ADDED UPSTREAM.   *
001800*  11/03/92   JLS   LN-0158  ADDED RISK DISTRIBUTION BLOCK PER   *
001900*                            CREDIT COMMITTEE REQUEST.           *
002000*  06/22/93   RM    LN-0177  DETAIL TABLE WIDTH CHECKED AGAINST  *
002100*                            132-COL FORMS AFTER DEDUP CHANGE.   *
002200*  01/08/96   RM    LN-0233  RAISED DETAIL TABLE FROM 200 TO 300 *
002300*                            ENTRIES TO MATCH COVTRK01.          *
002400*  08/26/98   MTC   LN-0266  Y2K REVIEW - HEADER DATE PRINTS ALL *
002500*                            FOUR DIGITS OF THE YEAR.            *
002600*  10/14/03   JLS   LN-0319  ADDED HIGH-RISK AND UPCOMING-       *
002700*                            DEADLINES SECTIONS TO THE REPORT.   *
002800*  02/11/04   RM    LN-0327  LINE-DET WAS 2 BYTES SHORT OF THE    *
002900*                            132-COL FORMS - SCORE AND STATUS    *
003000*                            PRINTED OUT FROM UNDER THEIR COLUMN *
003100*                            HEADINGS.  WIDENED THE SPACING       *
003200*                            AROUND SCORE TO MATCH LINE-COLHDR.   *
003300*  05/22/07   RM    LN-0355  OBLIGATE CHANGED FROM INDEXED TO    *
003400*                            PLAIN SEQUENTIAL - SEE FILE-CONTROL *
003500*                            NOTE BELOW.  THIS PROGRAM ONLY EVER *
003600*                            READ IT END TO END ANYWAY.          *
003700*****************************************************************
003800
003900* ----------------------------------------------------------------
004000* ENVIRONMENT DIVISION - PRINTER CARRIAGE CONTROL, THE ALPHA-CLASS
004100* TYPE-FIELD TEST, AND THE UPSI TRACE SWITCH, ALL SHARED WITH
004200* COVTRK01 AND COVTRKCF.
004300* ----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700*    TOP-OF-FORM DRIVES THE "AFTER ADVANCING" CARRIAGE CONTROL ON
004800*    THE HEADER WRITE BELOW SO EACH RUN STARTS ON A FRESH PAGE.
004900     C01 IS TOP-OF-FORM
005000*    LOAN-ALPHA - SAME TYPE-FIELD SANITY CHECK AS THE OTHER TWO
005100*    PROGRAMS IN THE SUITE.
005200     CLASS LOAN-ALPHA IS "A" THRU "Z"
005300*    UPSI-0 - OPERATIONS FLIPS THIS ON THE JOB CARD TO GET A
005400*    DISPLAY LINE FOR EVERY OBLIGATION AS IT IS ACCUMULATED.
005500     UPSI-0 ON STATUS IS TRACE-ON
005600         OFF STATUS IS TRACE-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    LNASOF.DAT - THE ONE-LINE AS-OF DATE CONTROL FILE.
006100     SELECT ASOFCTL    ASSIGN TO DISK
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-CTL.
006400*    OBLIGATE IS PLAIN FIXED-LENGTH SEQUENTIAL - THIS PROGRAM
006500*    ONLY EVER READS IT END TO END FOR THE REPORT, SO NO KEYED
006600*    ACCESS BY OB-ID IS NEEDED.  COVTRK01 WRITES IT AND COVTRKCF
006700*    REWRITES IT, BUT NEITHER OF THOSE PROGRAMS EVER LOOKS A
006800*    RECORD UP BY OB-ID EITHER, SO THE WHOLE SUITE DROPPED THE
006900*    INDEXED ORGANIZATION IN FAVOR OF PLAIN SEQUENTIAL.
007000     SELECT OBLIGATE   ASSIGN TO DISK
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS  IS FS-OBL.
007300*    LNRPT.DAT - THE PRINTED DASHBOARD, ONE 132-COLUMN LINE
007400*    PER RECORD, LINE SEQUENTIAL LIKE ANY OTHER PRINT FILE.
007500     SELECT TRKRPT     ASSIGN TO PRINTER
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS FS-RPT.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200*    LNASOF.DAT - SAME ONE-LINE CONTROL FILE COVTRK01 AND
008300*    COVTRKCF READ, HOLDING THE OPERATIONS-SUPPLIED AS-OF DATE.
008400*
008500 FD  ASOFCTL              LABEL RECORD IS STANDARD
008600*    PHYSICAL DD NAME BOUND AT RUN TIME BY THE JCL.
008700                           VALUE OF FILE-ID IS "LNASOF.DAT".
008800 01  REG-ASOFCTL.
008900*    CCYYMMDD, SUPPLIED PRE-VALIDATED BY OPERATIONS.
009000     03  CTL-ASOF-DATE       PIC 9(08).
009100*    PAD TO AN EVEN 80-BYTE CARD IMAGE.
009200     03  FILLER              PIC X(72).
009300
009400*
009500*    LNOBLIG.DAT - READ HERE AFTER COVTRKCF HAS ALREADY SET THE
009600*    COMPLIANCE STATUS AND RISK SCORE/CATEGORY FIELDS.  LAYOUT MUST
009700*    MATCH THE OTHER TWO PROGRAMS FIELD FOR FIELD.
009800 FD  OBLIGATE              LABEL RECORD IS STANDARD
009900*    PHYSICAL DD NAME BOUND AT RUN TIME BY THE JCL.
010000                            VALUE OF FILE-ID IS "LNOBLIG.DAT".
010100 01  REG-OBLIG.
010200*    SEQUENCE NUMBER COVTRK01 ASSIGNED - CARRIED THROUGH TO EVERY
010300*    REPORT LINE THAT IDENTIFIES A SINGLE OBLIGATION.
010400     03  OB-ID               PIC 9(06).
010500*    ONE OF THE FOUR COVENANT TYPES.
010600     03  OB-TYPE             PIC X(18).
010700*    FULL COVENANT TEXT - ONLY THE FIRST 40 BYTES ARE KEPT IN
010800*    THE DETAIL TABLE BELOW, SEE WS-DET-DESC.
010900     03  OB-DESCRIPTION      PIC X(200).
011000*    REPORTING FREQUENCY, PRINTED AS-IS ON THE DETAIL LINE.
011100     03  OB-FREQUENCY        PIC X(11).
011200*    FREE-TEXT DEADLINE RULE - PRINTED IN FULL ON THE HIGH-RISK
011300*    SECTION, WHERE THERE IS ROOM FOR ALL 80 BYTES.
011400     03  OB-DEADLINE-RULE    PIC X(80).
011500*    RESPONSIBLE PARTY CODE - NOT PRINTED ON ANY SECTION OF THE
011600*    DASHBOARD TODAY, CARRIED THROUGH IN CASE A FUTURE REQUEST
011700*    ASKS FOR IT.
011800     03  OB-RESP-PARTY       PIC X(10).
011900*    KEYWORD RISK LEVEL SET BY COVTRK01.
012000     03  OB-RISK-LEVEL       PIC X(06).
012100*    CALCULATED NEXT-DEADLINE DATE (OR NON-DATE TOKEN).
012200     03  OB-NEXT-DEADLINE    PIC X(14).
012300*    0-100 RISK SCORE SET BY COVTRKCF.
012400     03  OB-RISK-SCORE       PIC 9(03).
012500*    LOW/MEDIUM/HIGH BUCKET SET BY COVTRKCF - DRIVES THE RISK
012600*    DISTRIBUTION BLOCK AND THE HIGH-RISK SECTION BELOW.
012700     03  OB-RISK-CATEGORY    PIC X(06).
012800*    COMPLIANT/DUE SOON/MISSED SET BY COVTRKCF - DRIVES THE
012900*    METRICS BLOCK AND THE UPCOMING-DEADLINES SECTION BELOW.
013000     03  OB-COMPL-STATUS     PIC X(09).
013100*    FILLER PAD TO THE FULL 553-BYTE RECORD LENGTH.
013200     03  FILLER              PIC X(190).
013300
013400*
013500*    LNRPT.DAT - THE PRINTED DASHBOARD, ONE 132-COLUMN LINE PER
013600*    RECORD, SAME PRINT-FILE STYLE AS THE OLD CHECK-CONTROL REPORTS.
013700 FD  TRKRPT                LABEL RECORD IS STANDARD
013800*    PHYSICAL DD NAME BOUND AT RUN TIME BY THE JCL.
013900                            VALUE OF FILE-ID IS "LNRPT.DAT".
014000*    ONE UNSTRUCTURED 132-BYTE RECORD - EVERY LINE-xxx GROUP
014100*    BELOW IS MOVED INTO THIS AREA (VIA WRITE ... FROM) BEFORE
014200*    IT GOES OUT, RATHER THAN THIS FD CARRYING ITS OWN FIELDS.
014300 01  REG-TRKRPT              PIC X(132).
014400
014500******************************************************************
014600 WORKING-STORAGE SECTION.
014700
014800*    FILE STATUS BYTES FOR ALL THREE FILES, AND THE OBLIGATE
014900*    END-OF-FILE SWITCH.
015000 77  FS-CTL                   PIC XX.
015100*    OBLIGATE FILE STATUS BYTES.
015200 77  FS-OBL                   PIC XX.
015300*    TRKRPT FILE STATUS BYTES.
015400 77  FS-RPT                   PIC XX.
015500*    "N" UNTIL THE READ AT END BELOW SETS OBL-AT-EOF.
015600 77  WS-EOF-OBL               PIC X     VALUE "N".
015700*    DRIVES THE PERFORM ... UNTIL IN P-ABRIR - SET BY THE AT END
015800*    CLAUSE ON THE OBLIGATE READ IN P-LER.
015900     88  OBL-AT-EOF                     VALUE "Y".
016000
016100*    AS-OF DATE BROKEN OUT TWO WAYS - THE PLAIN NUMERIC REDEFINE
016200*    IS UNUSED HERE (CARRIED OVER FOR LAYOUT CONSISTENCY WITH THE
016300*    OTHER TWO PROGRAMS) AND THE -R REDEFINE FEEDS THE STRING BELOW
016400*    THAT BUILDS THE PRINTABLE YYYY-MM-DD HEADER VALUE.
016500 01  WS-ASOF-DATE.
016600*    FOUR-DIGIT YEAR - CONFIRMED Y2K SAFE, SEE LOG ABOVE.
016700     03  WS-ASOF-YY           PIC 9(04).
016800*    TWO-DIGIT MONTH.
016900     03  WS-ASOF-MM           PIC 9(02).
017000*    TWO-DIGIT DAY.
017100     03  WS-ASOF-DD           PIC 9(02).
017200     03  FILLER               PIC X(01).
017300*    UNUSED NUMERIC VIEW, KEPT FOR PARITY WITH THE OTHER TWO
017400*    PROGRAMS' WORKING-STORAGE LAYOUT.
017500 01  WS-ASOF-DATE-N REDEFINES WS-ASOF-DATE PIC 9(09).
017600*    SECOND REDEFINE OF THE SAME NINE BYTES, BROKEN INTO THREE
017700*    GROUPS SO EACH ONE CAN BE STRUNG INTO WS-ASOF-PRINT BELOW
017800*    WITHOUT AN INTERVENING MOVE.
017900 01  WS-ASOF-DATE-R REDEFINES WS-ASOF-DATE.
018000*    SAME FOUR DIGITS, VIEWED THROUGH THE -R REDEFINE.
018100     03  WS-ASOF-YY-R         PIC 9(04).
018200*    TWO-DIGIT MONTH, -R REDEFINE VIEW.
018300     03  WS-ASOF-MM-R         PIC 9(02).
018400*    TWO-DIGIT DAY, -R REDEFINE VIEW.
018500     03  WS-ASOF-DD-R         PIC 9(02).
018600     03  FILLER               PIC X(01).
018700*    BUILT ONCE BY THE STRING STATEMENT IN P-ABRIR.
018800 01  WS-ASOF-PRINT            PIC X(10) VALUE SPACES.
018900*    HOLDS "YYYY-MM-DD" FOR THE REPORT HEADER, BUILT ONCE IN
019000*    P-ABRIR BY STRINGING THE THREE REDEFINED PIECES TOGETHER.
019100
019200* ---------------------------------------------------------------
019300* CONTROL TOTALS - RUN COUNTERS, ALL COMP PER SHOP CONVENTION.
019400* ---------------------------------------------------------------
019500*    BUMPED ONCE PER RECORD READ, REGARDLESS OF STATUS OR RISK.
019600 77  WS-TOT-OBLIG             COMP      PIC 9(06) VALUE ZERO.
019700*    COMPLIANCE STATUS BREAKDOWN - THE THREE COUNTERS BELOW SUM
019800*    TO WS-TOT-OBLIG WHEN THE RUN COMPLETES.
019900 77  WS-TOT-COMPLIANT         COMP      PIC 9(06) VALUE ZERO.
020000*    COUNTS OBLIGATIONS COVTRKCF FLAGGED "DUE SOON".
020100 77  WS-TOT-DUE-SOON          COMP      PIC 9(06) VALUE ZERO.
020200*    COUNTS OBLIGATIONS COVTRKCF FLAGGED "MISSED".
020300 77  WS-TOT-MISSED            COMP      PIC 9(06) VALUE ZERO.
020400*    PRINTED ON THE METRICS BLOCK'S OWN "HIGH-RISK" LINE, KEPT
020500*    SEPARATE FROM WS-TOT-RISK-HIGH BELOW EVEN THOUGH THE TWO
020600*    ALWAYS MOVE TOGETHER - SHOP HABIT FROM THE ORIGINAL 1991
020700*    LAYOUT, NEVER COLLAPSED INTO ONE FIELD.
020800 77  WS-TOT-HIGH-RISK         COMP      PIC 9(06) VALUE ZERO.
020900*    RISK CATEGORY BREAKDOWN FOR THE DISTRIBUTION BLOCK - THE
021000*    THREE COUNTERS BELOW ALSO SUM TO WS-TOT-OBLIG.
021100 77  WS-TOT-RISK-HIGH         COMP      PIC 9(06) VALUE ZERO.
021200*    COUNTS OBLIGATIONS IN THE MEDIUM RISK BUCKET.
021300 77  WS-TOT-RISK-MEDIUM       COMP      PIC 9(06) VALUE ZERO.
021400*    COUNTS OBLIGATIONS IN THE LOW RISK BUCKET.
021500 77  WS-TOT-RISK-LOW          COMP      PIC 9(06) VALUE ZERO.
021600
021700* ---------------------------------------------------------------
021800* DETAIL / HIGH-RISK / DUE-SOON TABLES - LOADED WHILE READING,
021900* PRINTED IN THREE SEPARATE PASSES OVER THE SAME IN-MEMORY DATA
022000* (SAME SHAPE AS THE OLD RUNNING-TOTAL TABLES IN THE CHECK-
022100* CONTROL PROGRAMS).
022200* ---------------------------------------------------------------
022300*    300-ENTRY CEILING MATCHES COVTRK01'S KEYWORD/OBLIGATION
022400*    TABLE SIZE - SEE 01/08/96 CHANGE ABOVE.
022500 77  WS-MAX-DET               COMP      PIC 9(04) VALUE 300.
022600*    RUNNING COUNT OF ENTRIES LOADED THIS RUN.
022700 77  WS-DET-COUNT             COMP      PIC 9(04) VALUE ZERO.
022800*    ONE ENTRY PER OBLIGATION READ THIS RUN - DESCRIPTION IS
022900*    TRUNCATED TO 40 BYTES SINCE THE FULL 200-BYTE FIELD WOULD
023000*    BLOW THE 132-COLUMN DETAIL LINE; THE RULE TEXT (80 BYTES) IS
023100*    CARRIED FULL WIDTH FOR THE HIGH-RISK SECTION BELOW, WHICH
023200*    HAS ROOM FOR IT.
023300 01  WS-DET-TAB.
023400*    ONE GROUP PER OBLIGATION, INDEXED BY WS-DET-IDX.
023500     03  WS-DET-ENTRY OCCURS 300 TIMES INDEXED BY WS-DET-IDX.
023600*        COPY OF OB-ID FOR THIS TABLE ENTRY.
023700         05  WS-DET-ID           PIC 9(06).
023800*        COPY OF OB-TYPE.
023900         05  WS-DET-TYPE         PIC X(18).
024000*        FIRST 40 BYTES OF OB-DESCRIPTION ONLY.
024100         05  WS-DET-DESC         PIC X(40).
024200*        COPY OF OB-FREQUENCY.
024300         05  WS-DET-FREQ         PIC X(11).
024400*        COPY OF OB-NEXT-DEADLINE.
024500         05  WS-DET-DEADLINE     PIC X(14).
024600*        COPY OF OB-RISK-LEVEL.
024700         05  WS-DET-RISK         PIC X(06).
024800*        COPY OF OB-RISK-SCORE.
024900         05  WS-DET-SCORE        PIC 9(03).
025000*        COPY OF OB-COMPL-STATUS.
025100         05  WS-DET-STATUS       PIC X(09).
025200*        FULL OB-DEADLINE-RULE, FOR THE HIGH-RISK SECTION.
025300         05  WS-DET-RULE         PIC X(80).
025400     03  FILLER                  PIC X(01).
025500
025600*    SAME 300-ENTRY CEILING AS THE DETAIL TABLE.
025700 77  WS-MAX-HR                COMP      PIC 9(04) VALUE 300.
025800*    RUNNING COUNT OF HIGH-RISK SUBSCRIPTS LOADED.
025900 77  WS-HR-COUNT              COMP      PIC 9(04) VALUE ZERO.
026000*    NOT A COPY OF THE OBLIGATION ITSELF - JUST THE SUBSCRIPT
026100*    INTO WS-DET-TAB FOR EACH HIGH-RISK ENTRY, SO THE DETAIL AND
026200*    HIGH-RISK SECTIONS NEVER GET OUT OF STEP WITH EACH OTHER.
026300 01  WS-HR-TAB.
026400     03  WS-HR-ENTRY OCCURS 300 TIMES INDEXED BY WS-HR-IDX
026500                                  PIC 9(04).
026600     03  FILLER                  PIC X(01).
026700
026800*    SAME 300-ENTRY CEILING AS THE OTHER TWO TABLES.
026900 77  WS-MAX-DS                COMP      PIC 9(04) VALUE 300.
027000*    RUNNING COUNT OF DUE-SOON SUBSCRIPTS LOADED.
027100 77  WS-DS-COUNT              COMP      PIC 9(04) VALUE ZERO.
027200*    SAME SUBSCRIPT-ONLY TECHNIQUE AS WS-HR-TAB, FOR THE
027300*    DUE-SOON OBLIGATIONS.
027400 01  WS-DS-TAB.
027500     03  WS-DS-ENTRY OCCURS 300 TIMES INDEXED BY WS-DS-IDX
027600                                  PIC 9(04).
027700     03  FILLER                  PIC X(01).
027800
027900* ---------------------------------------------------------------
028000* PRINT LINES - 132-COLUMN, F/FILLER STYLE
028100* ---------------------------------------------------------------
028200*    ALL PRINT LINES BELOW ARE 132 COLUMNS, F/FILLER STYLE, ONE
028300*    RECORD PER WRITE - SAME LAYOUT HABIT AS THE OLD CHECK-CONTROL
028400*    REPORTS THIS SHOP HAS ALWAYS PRINTED.
028500 01  LINE-HDR1.
028600     03  FILLER              PIC X(40) VALUE SPACES.
028700*    THE BANNER TEXT ITSELF, CENTERED BY EYE ACROSS THE 132-BYTE
028800*    LINE THE SAME WAY THE OLD CHECK-CONTROL BANNERS WERE.
028900     03  F-HDR1              PIC X(38)
029000             VALUE "LOAN OBLIGATION AND COVENANT TRACKER".
029100*    RIGHT-SIDE PAD TO 132 COLUMNS.
029200     03  FILLER              PIC X(54) VALUE SPACES.
029300
029400*    SECOND HEADER LINE - THE AS-OF DATE.
029500 01  LINE-HDR2.
029600*    LEFT-SIDE PAD TO CENTER THE LABEL.
029700     03  FILLER              PIC X(50) VALUE SPACES.
029800*    CONSTANT LABEL TEXT, NEVER CHANGES AT RUN TIME.
029900     03  F-HDR2LBL           PIC X(12) VALUE "AS-OF DATE: ".
030000*    FILLED IN AT RUN TIME FROM WS-ASOF-PRINT.
030100     03  F-HDR2VAL           PIC X(10) VALUE SPACES.
030200*    RIGHT-SIDE PAD TO 132 COLUMNS.
030300     03  FILLER              PIC X(60) VALUE SPACES.
030400
030500*    BLANK SEPARATOR LINE BETWEEN SECTIONS OF THE REPORT.
030600 01  LINE-BLANK              PIC X(132) VALUE SPACES.
030700
030800*    ONE GENERIC LABEL/VALUE LINE, REUSED FOR EVERY ROW IN THE
030900*    TOTALS AND RISK-DISTRIBUTION BLOCKS - THE CALLER JUST MOVES A
031000*    NEW LABEL AND VALUE IN BEFORE EACH WRITE.
031100 01  LINE-METRIC.
031200*    FILLED IN BY EACH MOVE IN P-METRICS BELOW.
031300     03  F-MET-LBL           PIC X(22) VALUE SPACES.
031400*    EDITED WITH LEADING ZERO-SUPPRESS AND COMMA, SAME AS THE
031500*    SHOP'S OTHER RUN-TOTAL REPORTS.
031600 03  F-MET-VAL           PIC ZZZ,ZZ9.
031700*    RIGHT-SIDE PAD TO 132 COLUMNS.
031800     03  FILLER              PIC X(103) VALUE SPACES.
031900
032000*    SECTION BANNER LINE - "RISK DISTRIBUTION", "HIGH-RISK
032100*    OBLIGATIONS", ETC. - REUSED THE SAME WAY AS LINE-METRIC.
032200 01  LINE-SECHDR.
032300*    FILLED IN WITH THE SECTION BANNER TEXT.
032400     03  F-SEC-TXT           PIC X(30) VALUE SPACES.
032500*    RIGHT-SIDE PAD TO 132 COLUMNS.
032600     03  FILLER              PIC X(102) VALUE SPACES.
032700
032800*    COLUMN HEADING LINE FOR THE DETAIL SECTION - THE LITERAL
032900*    WIDTHS BELOW MUST STAY IN STEP WITH LINE-DET'S FIELD WIDTHS
033000*    (SEE 02/11/04 CHANGE ABOVE).
033100 01  LINE-COLHDR.
033200     03  FILLER PIC X(6)   VALUE "ID    ".
033300     03  FILLER PIC X(19)  VALUE "TYPE               ".
033400     03  FILLER PIC X(41)  VALUE "DESCRIPTION                           ".
033500     03  FILLER PIC X(12)  VALUE "FREQ        ".
033600     03  FILLER PIC X(15)  VALUE "NEXT DEADLINE  ".
033700     03  FILLER PIC X(7)   VALUE "RISK   ".
033800     03  FILLER PIC X(6)   VALUE "SCORE ".
033900     03  FILLER PIC X(9)   VALUE "STATUS   ".
034000     03  FILLER PIC X(17)  VALUE SPACES.
034100
034200*    FULL DETAIL LINE - ONE PER OBLIGATION.  SEE 02/11/04 CHANGE
034300*    ABOVE FOR WHY THE SPACING AROUND F-DET-SCORE IS WIDER THAN
034400*    IT LOOKS LIKE IT NEEDS TO BE.
034500 01  LINE-DET.
034600*    ZERO-SUPPRESSED OBLIGATION NUMBER.
034700     03  F-DET-ID            PIC Z(5)9.
034800*    ONE-BYTE COLUMN SEPARATOR.
034900     03  FILLER              PIC X     VALUE SPACE.
035000     03  F-DET-TYPE          PIC X(18).
035100*    ONE-BYTE COLUMN SEPARATOR.
035200     03  FILLER              PIC X     VALUE SPACE.
035300     03  F-DET-DESC          PIC X(40).
035400*    ONE-BYTE COLUMN SEPARATOR.
035500     03  FILLER              PIC X     VALUE SPACE.
035600     03  F-DET-FREQ          PIC X(11).
035700*    ONE-BYTE COLUMN SEPARATOR.
035800     03  FILLER              PIC X     VALUE SPACE.
035900     03  F-DET-DEADLINE      PIC X(14).
036000*    ONE-BYTE COLUMN SEPARATOR.
036100     03  FILLER              PIC X     VALUE SPACE.
036200     03  F-DET-RISK          PIC X(06).
036300*    ONE-BYTE COLUMN SEPARATOR.
036400     03  FILLER              PIC X     VALUE SPACE.
036500*    ZERO-SUPPRESSED 0-100 RISK SCORE.
036600     03  F-DET-SCORE         PIC ZZ9.
036700     03  FILLER              PIC X(02) VALUE SPACES.
036800     03  F-DET-STATUS        PIC X(09).
036900     03  FILLER              PIC X(17) VALUE SPACES.
037000*    RAW 132-BYTE VIEW OF THE SAME RECORD - NOT USED TODAY, KEPT
037100*    IN CASE A FUTURE DUMP UTILITY NEEDS TO SPOOL THE LINE
037200*    UNPARSED (SAME HABIT AS THE OLD CHECK-DETAIL REDEFINES).
037300 01  LINE-DET-RAW REDEFINES LINE-DET PIC X(132).
037400
037500*    HIGH-RISK SECTION LINE - CARRIES THE FULL OB-DEADLINE-RULE
037600*    TEXT (80 BYTES) INSTEAD OF THE TRUNCATED DESCRIPTION, SINCE
037700*    THIS SECTION EXISTS SO CREDIT COMMITTEE CAN READ THE ACTUAL
037800*    COVENANT WORDING FOR EVERY HIGH-RISK ITEM.
037900 01  LINE-HR.
038000*    LEFT-SIDE INDENT, TWO BYTES.
038100     03  FILLER              PIC X(2)  VALUE SPACES.
038200     03  F-HR-TYPE           PIC X(18).
038300*    ONE-BYTE COLUMN SEPARATOR.
038400     03  FILLER              PIC X     VALUE SPACE.
038500*    FULL COVENANT WORDING, UNTRUNCATED.
038600     03  F-HR-RULE           PIC X(80).
038700*    ONE-BYTE COLUMN SEPARATOR.
038800     03  FILLER              PIC X     VALUE SPACE.
038900     03  F-HR-DEADLINE       PIC X(14).
039000*    ONE-BYTE COLUMN SEPARATOR.
039100     03  FILLER              PIC X     VALUE SPACE.
039200     03  F-HR-STATUS         PIC X(09).
039300     03  FILLER              PIC X(07) VALUE SPACES.
039400
039500*    UPCOMING-DEADLINES SECTION LINE - NO RISK OR SCORE COLUMN,
039600*    SINCE THE POINT OF THIS SECTION IS JUST "WHAT IS DUE SOON".
039700 01  LINE-DS.
039800*    LEFT-SIDE INDENT, TWO BYTES.
039900     03  FILLER              PIC X(2)  VALUE SPACES.
040000*    ZERO-SUPPRESSED OBLIGATION NUMBER.
040100     03  F-DS-ID             PIC Z(5)9.
040200*    ONE-BYTE COLUMN SEPARATOR.
040300     03  FILLER              PIC X     VALUE SPACE.
040400     03  F-DS-TYPE           PIC X(18).
040500*    ONE-BYTE COLUMN SEPARATOR.
040600     03  FILLER              PIC X     VALUE SPACE.
040700     03  F-DS-DESC           PIC X(40).
040800*    ONE-BYTE COLUMN SEPARATOR.
040900     03  FILLER              PIC X     VALUE SPACE.
041000     03  F-DS-DEADLINE       PIC X(14).
041100     03  FILLER              PIC X(45) VALUE SPACES.
041200
041300******************************************************************
041400*
041500*  P R O C E S S I N G   N A R R A T I V E
041600*
041700*  THIRD AND LAST STEP OF THE SUITE.  COVTRK01 EXTRACTED THE
041800*  OBLIGATIONS AND COVTRKCF SCORED AND DATED THEM; THIS PROGRAM
041900*  READS THE FINISHED LNOBLIG.DAT ONCE, BUILDS THREE IN-MEMORY
042000*  TABLES (ALL OBLIGATIONS, THE HIGH-RISK SUBSET, THE DUE-SOON
042100*  SUBSET) WHILE ACCUMULATING RUN TOTALS, AND THEN PRINTS THE
042200*  DASHBOARD REPORT (LNRPT.DAT) IN FOUR SECTIONS:
042300*
042400*      - RUN TOTALS AND RISK DISTRIBUTION,
042500*      - FULL DETAIL LISTING, ONE LINE PER OBLIGATION,
042600*      - HIGH-RISK OBLIGATIONS CALLED OUT SEPARATELY, AND
042700*      - OBLIGATIONS COMING DUE WITHIN THE NEXT WEEK.
042800*
042900*  NO RECORD IS REWRITTEN HERE - THIS IS A READ-ONLY REPORTING
043000*  PASS, WHICH IS WHY OBLIGATE IS OPENED INPUT RATHER THAN I-O.
043100*
043200 PROCEDURE DIVISION.
043300
043400*    MAINLINE - OPEN THE THREE FILES, PULL THE AS-OF DATE,
043500*    BUILD THE THREE TABLES ON ONE PASS OVER OBLIGATE, THEN PRINT
043600*    THE REPORT IN ITS FOUR SECTIONS.
043700 P-ABRIR.
043800*    OPEN THE FILE FOR THIS RUN.
043900     OPEN INPUT ASOFCTL.
044000*    OPEN THE FILE FOR THIS RUN.
044100     OPEN INPUT OBLIGATE.
044200*    OPEN THE FILE FOR THIS RUN.
044300     OPEN OUTPUT TRKRPT.
044400*    AS-OF DATE RECORD IS MANDATORY - NO BASELINE, NO REPORT.
044500     READ ASOFCTL INTO REG-ASOFCTL
044600          AT END
044700*    OPERATOR-VISIBLE MESSAGE FOR THE JOB LOG.
044800              DISPLAY "COVTRK09 - MISSING AS-OF DATE RECORD"
044900              STOP RUN.
045000*    SPLIT THE 8-DIGIT CCYYMMDD INTO ITS THREE PARTS.
045100     MOVE CTL-ASOF-DATE(1:4) TO WS-ASOF-YY.
045200*    CARRY CTL-ASOF-DATE(5:2) INTO WS-ASOF-MM. FOR PRINTING.
045300     MOVE CTL-ASOF-DATE(5:2) TO WS-ASOF-MM.
045400*    CARRY CTL-ASOF-DATE(7:2) INTO WS-ASOF-DD. FOR PRINTING.
045500     MOVE CTL-ASOF-DATE(7:2) TO WS-ASOF-DD.
045600*    BUILD THE PRINTABLE "YYYY-MM-DD" HEADER VALUE ONCE, VIA THE
045700*    -R REDEFINE GROUPS, RATHER THAN EDITING IT ON EVERY LINE.
045800     STRING WS-ASOF-YY-R  DELIMITED BY SIZE
045900            "-"           DELIMITED BY SIZE
046000            WS-ASOF-MM-R  DELIMITED BY SIZE
046100            "-"           DELIMITED BY SIZE
046200            WS-ASOF-DD-R  DELIMITED BY SIZE
046300            INTO WS-ASOF-PRINT.
046400*    ONE PASS OVER OBLIGATE BUILDS ALL THREE TABLES AND TOTALS.
046500     PERFORM P-LER THRU P-LER-EXIT
046600             UNTIL OBL-AT-EOF.
046700*    NOW PRINT THE REPORT, ONE PARAGRAPH PER SECTION, IN ORDER.
046800     PERFORM P-CABEC.
046900*    INVOKE THE PARAGRAPH BELOW.
047000     PERFORM P-METRICS.
047100     PERFORM P-DETALHE THRU P-DETALHE-EXIT.
047200     PERFORM P-ALTORISCO THRU P-ALTORISCO-EXIT.
047300     PERFORM P-PRAZOS THRU P-PRAZOS-EXIT.
047400     GO TO P-FINAL.
047500
047600*-----------------------------------------------------------------
047700* READ OBLIGATIONS SEQUENTIALLY AND ACCUMULATE
047800*-----------------------------------------------------------------
047900 P-LER.
048000     READ OBLIGATE
048100          AT END
048200*    POSITION OBL-AT-EOF FOR THE MOVES THAT FOLLOW.
048300              SET OBL-AT-EOF TO TRUE
048400              GO TO P-LER-EXIT.
048500*    INVOKE THE PARAGRAPH BELOW.
048600     PERFORM P-ACUMULA.
048700*    LOOP BACK FOR THE NEXT RECORD - THE AT END ABOVE IS THE
048800*    ONLY WAY OUT OF THIS PARAGRAPH.
048900     GO TO P-LER.
049000 P-LER-EXIT.
049100     EXIT.
049200
049300*    ONE RECORD'S WORTH OF TOTALS AND TABLE LOADING.
049400 P-ACUMULA.
049500*    SAME LEFTOVER TYPE-FIELD SANITY CHECK AS COVTRK01/COVTRKCF -
049600*    A BAD KEYWORD TABLE ENTRY ONCE PUT A LEADING BLANK ON A TYPE.
049700     IF OB-TYPE(1:1) NOT LOAN-ALPHA
049800*    OPERATOR-VISIBLE MESSAGE FOR THE JOB LOG.
049900         DISPLAY "COVTRK09 - WARNING - OB-ID " OB-ID
050000                 " HAS A NON-ALPHA TYPE FIELD"
050100     END-IF.
050200*    RUN TOTAL - EVERY OBLIGATION READ COUNTS HERE REGARDLESS OF
050300*    STATUS OR RISK CATEGORY.
050400     ADD 1 TO WS-TOT-OBLIG.
050500*    UPSI-0 TURNS ON THE PER-RECORD TRACE - SAME SWITCH AS THE
050600*    OTHER TWO PROGRAMS IN THIS SUITE.
050700     IF TRACE-ON
050800*    OPERATOR-VISIBLE MESSAGE FOR THE JOB LOG.
050900         DISPLAY "COVTRK09 - ACCUMULATING OB-ID " OB-ID
051000                 " STATUS " OB-COMPL-STATUS
051100                 " RISK "   OB-RISK-CATEGORY
051200     END-IF.
051300*    COMPLIANCE STATUS BREAKDOWN FOR THE METRICS BLOCK - THREE-WAY
051400*    NESTED IF, SAME STYLE AS THE TYPE/RISK CHECKS IN COVTRKCF.
051500     IF OB-COMPL-STATUS = "Compliant"
051600*    BUMP THE COUNTER.
051700         ADD 1 TO WS-TOT-COMPLIANT
051800     ELSE
051900         IF OB-COMPL-STATUS = "Due Soon"
052000*    BUMP THE COUNTER.
052100             ADD 1 TO WS-TOT-DUE-SOON
052200         ELSE
052300             IF OB-COMPL-STATUS = "Missed"
052400*    BUMP THE COUNTER.
052500                 ADD 1 TO WS-TOT-MISSED
052600             END-IF
052700         END-IF
052800     END-IF.
052900*    RISK CATEGORY BREAKDOWN - HIGH-RISK ALSO BUMPS THE SEPARATE
053000*    WS-TOT-HIGH-RISK COUNTER USED IN THE METRICS BLOCK'S OWN LINE.
053100     IF OB-RISK-CATEGORY = "High"
053200*    BUMP THE COUNTER.
053300         ADD 1 TO WS-TOT-RISK-HIGH
053400*    BUMP THE COUNTER.
053500         ADD 1 TO WS-TOT-HIGH-RISK
053600     ELSE
053700         IF OB-RISK-CATEGORY = "Medium"
053800*    BUMP THE COUNTER.
053900             ADD 1 TO WS-TOT-RISK-MEDIUM
054000         ELSE
054100             IF OB-RISK-CATEGORY = "Low"
054200*    BUMP THE COUNTER.
054300                 ADD 1 TO WS-TOT-RISK-LOW
054400             END-IF
054500         END-IF
054600     END-IF.
054700*    LOAD THE DETAIL TABLE - GUARDED BY WS-MAX-DET SO A RUN WITH
054800*    MORE THAN 300 OBLIGATIONS DOES NOT OVERRUN THE TABLE; ANY
054900*    EXCESS SIMPLY IS NOT LISTED (SEE 01/08/96 CHANGE ABOVE).
055000     IF WS-DET-COUNT < WS-MAX-DET
055100*    BUMP THE COUNTER.
055200         ADD 1 TO WS-DET-COUNT
055300*    POSITION WS-DET-IDX FOR THE MOVES THAT FOLLOW.
055400         SET WS-DET-IDX TO WS-DET-COUNT
055500*        DESCRIPTION IS TRUNCATED TO THE FIRST 40 BYTES - SEE
055600*        THE WS-DET-DESC COMMENT ABOVE FOR WHY.
055700         MOVE OB-ID             TO WS-DET-ID(WS-DET-IDX)
055800*    CARRY OB-TYPE INTO WS-DET-TYPE(WS-DET-IDX) FOR PRINTING.
055900         MOVE OB-TYPE           TO WS-DET-TYPE(WS-DET-IDX)
056000*    CARRY OB-DESCRIPTION(1:40) INTO WS-DET-DESC(WS-DET-IDX) FOR PRINTING.
056100         MOVE OB-DESCRIPTION(1:40) TO WS-DET-DESC(WS-DET-IDX)
056200*    CARRY OB-FREQUENCY INTO WS-DET-FREQ(WS-DET-IDX) FOR PRINTING.
056300         MOVE OB-FREQUENCY      TO WS-DET-FREQ(WS-DET-IDX)
056400*    CARRY OB-NEXT-DEADLINE INTO WS-DET-DEADLINE(WS-DET-IDX) FOR PRINTING.
056500         MOVE OB-NEXT-DEADLINE  TO WS-DET-DEADLINE(WS-DET-IDX)
056600*    CARRY OB-RISK-LEVEL INTO WS-DET-RISK(WS-DET-IDX) FOR PRINTING.
056700         MOVE OB-RISK-LEVEL     TO WS-DET-RISK(WS-DET-IDX)
056800*    CARRY OB-RISK-SCORE INTO WS-DET-SCORE(WS-DET-IDX) FOR PRINTING.
056900         MOVE OB-RISK-SCORE     TO WS-DET-SCORE(WS-DET-IDX)
057000*    CARRY OB-COMPL-STATUS INTO WS-DET-STATUS(WS-DET-IDX) FOR PRINTING.
057100         MOVE OB-COMPL-STATUS   TO WS-DET-STATUS(WS-DET-IDX)
057200*    CARRY OB-DEADLINE-RULE INTO WS-DET-RULE(WS-DET-IDX) FOR PRINTING.
057300         MOVE OB-DEADLINE-RULE  TO WS-DET-RULE(WS-DET-IDX)
057400     END-IF.
057500*    HIGH-RISK FILTER - INLINE WHILE READING, SHOP HABIT.  ONLY
057600*    THE SUBSCRIPT INTO WS-DET-TAB IS SAVED, NOT THE FIELDS.
057700     IF OB-RISK-CATEGORY = "High" AND WS-HR-COUNT < WS-MAX-HR
057800*    BUMP THE COUNTER.
057900         ADD 1 TO WS-HR-COUNT
058000*    POSITION WS-HR-IDX FOR THE MOVES THAT FOLLOW.
058100         SET WS-HR-IDX TO WS-HR-COUNT
058200*    CARRY WS-DET-COUNT INTO WS-HR-ENTRY(WS-HR-IDX) FOR PRINTING.
058300         MOVE WS-DET-COUNT TO WS-HR-ENTRY(WS-HR-IDX)
058400     END-IF.
058500*    UPCOMING-DEADLINES FILTER - SAME TREATMENT.
058600     IF OB-COMPL-STATUS = "Due Soon" AND WS-DS-COUNT < WS-MAX-DS
058700*    BUMP THE COUNTER.
058800         ADD 1 TO WS-DS-COUNT
058900*    POSITION WS-DS-IDX FOR THE MOVES THAT FOLLOW.
059000         SET WS-DS-IDX TO WS-DS-COUNT
059100*    CARRY WS-DET-COUNT INTO WS-DS-ENTRY(WS-DS-IDX) FOR PRINTING.
059200         MOVE WS-DET-COUNT TO WS-DS-ENTRY(WS-DS-IDX)
059300     END-IF.
059400
059500*-----------------------------------------------------------------
059600* HEADER
059700*-----------------------------------------------------------------
059800 P-CABEC.
059900*    SKIP TO A FRESH PAGE BEFORE THE BANNER - THE OLD CHECK-
060000*    CONTROL REPORTS ALWAYS STARTED EACH RUN ON ITS OWN FORM.
060100     WRITE REG-TRKRPT FROM LINE-HDR1
060200         AFTER ADVANCING TOP-OF-FORM.
060300*    FILL IN THE AS-OF DATE BUILT BACK IN P-ABRIR AND PRINT IT.
060400     MOVE WS-ASOF-PRINT TO F-HDR2VAL.
060500     WRITE REG-TRKRPT FROM LINE-HDR2.
060600     WRITE REG-TRKRPT FROM LINE-BLANK.
060700
060800*-----------------------------------------------------------------
060900* METRICS AND RISK DISTRIBUTION
061000*-----------------------------------------------------------------
061100*    FIVE RUN-TOTAL LINES, EACH BUILT BY MOVING A LABEL AND A
061200*    VALUE INTO THE SHARED LINE-METRIC AREA AND WRITING IT.
061300 P-METRICS.
061400*    LABEL LITERAL FOR THE "TOTAL OBLIGATIONS....." ROW.
061500     MOVE "TOTAL OBLIGATIONS....." TO F-MET-LBL.
061600*    CARRY WS-TOT-OBLIG INTO F-MET-VAL. FOR PRINTING.
061700     MOVE WS-TOT-OBLIG TO F-MET-VAL.
061800*    PRINT THE LINE JUST BUILT ABOVE.
061900     WRITE REG-TRKRPT FROM LINE-METRIC.
062000*    LABEL LITERAL FOR THE "COMPLIANT............." ROW.
062100     MOVE "COMPLIANT............." TO F-MET-LBL.
062200*    CARRY WS-TOT-COMPLIANT INTO F-MET-VAL. FOR PRINTING.
062300     MOVE WS-TOT-COMPLIANT TO F-MET-VAL.
062400*    PRINT THE LINE JUST BUILT ABOVE.
062500     WRITE REG-TRKRPT FROM LINE-METRIC.
062600*    LABEL LITERAL FOR THE "DUE SOON.............." ROW.
062700     MOVE "DUE SOON.............." TO F-MET-LBL.
062800*    CARRY WS-TOT-DUE-SOON INTO F-MET-VAL. FOR PRINTING.
062900     MOVE WS-TOT-DUE-SOON TO F-MET-VAL.
063000*    PRINT THE LINE JUST BUILT ABOVE.
063100     WRITE REG-TRKRPT FROM LINE-METRIC.
063200*    LABEL LITERAL FOR THE "MISSED................" ROW.
063300     MOVE "MISSED................" TO F-MET-LBL.
063400*    CARRY WS-TOT-MISSED INTO F-MET-VAL. FOR PRINTING.
063500     MOVE WS-TOT-MISSED TO F-MET-VAL.
063600*    PRINT THE LINE JUST BUILT ABOVE.
063700     WRITE REG-TRKRPT FROM LINE-METRIC.
063800*    LABEL LITERAL FOR THE "HIGH-RISK............." ROW.
063900     MOVE "HIGH-RISK............." TO F-MET-LBL.
064000*    CARRY WS-TOT-HIGH-RISK INTO F-MET-VAL. FOR PRINTING.
064100     MOVE WS-TOT-HIGH-RISK TO F-MET-VAL.
064200*    PRINT THE LINE JUST BUILT ABOVE.
064300     WRITE REG-TRKRPT FROM LINE-METRIC.
064400     WRITE REG-TRKRPT FROM LINE-BLANK.
064500*    RISK DISTRIBUTION SUB-BLOCK - SAME LINE-METRIC AREA, INDENTED
064600*    LABELS UNDER ITS OWN SECTION BANNER.
064700     MOVE "RISK DISTRIBUTION" TO F-SEC-TXT.
064800     WRITE REG-TRKRPT FROM LINE-SECHDR.
064900*    LABEL LITERAL FOR THE "HIGH................" ROW.
065000     MOVE "  HIGH................" TO F-MET-LBL.
065100*    CARRY WS-TOT-RISK-HIGH INTO F-MET-VAL. FOR PRINTING.
065200     MOVE WS-TOT-RISK-HIGH TO F-MET-VAL.
065300*    PRINT THE LINE JUST BUILT ABOVE.
065400     WRITE REG-TRKRPT FROM LINE-METRIC.
065500*    LABEL LITERAL FOR THE "MEDIUM.............." ROW.
065600     MOVE "  MEDIUM.............." TO F-MET-LBL.
065700*    CARRY WS-TOT-RISK-MEDIUM INTO F-MET-VAL. FOR PRINTING.
065800     MOVE WS-TOT-RISK-MEDIUM TO F-MET-VAL.
065900*    PRINT THE LINE JUST BUILT ABOVE.
066000     WRITE REG-TRKRPT FROM LINE-METRIC.
066100*    LABEL LITERAL FOR THE "LOW................." ROW.
066200     MOVE "  LOW................." TO F-MET-LBL.
066300*    CARRY WS-TOT-RISK-LOW INTO F-MET-VAL. FOR PRINTING.
066400     MOVE WS-TOT-RISK-LOW TO F-MET-VAL.
066500*    PRINT THE LINE JUST BUILT ABOVE.
066600     WRITE REG-TRKRPT FROM LINE-METRIC.
066700     WRITE REG-TRKRPT FROM LINE-BLANK.
066800
066900*-----------------------------------------------------------------
067000* DETAIL TABLE - ONE LINE PER OBLIGATION
067100*-----------------------------------------------------------------
067200 P-DETALHE.
067300     WRITE REG-TRKRPT FROM LINE-COLHDR.
067400*    VARYING PERFORM OVER THE WHOLE DETAIL TABLE, ONE ROW PER
067500*    OBLIGATION LOADED IN P-ACUMULA.
067600     PERFORM P-DETALHE-LINE
067700             VARYING WS-DET-IDX FROM 1 BY 1
067800             UNTIL WS-DET-IDX > WS-DET-COUNT.
067900     WRITE REG-TRKRPT FROM LINE-BLANK.
068000*    MOVE ONE TABLE ENTRY INTO LINE-DET AND PRINT IT.
068100 P-DETALHE-LINE.
068200*    CARRY WS-DET-ID(WS-DET-IDX) INTO F-DET-ID. FOR PRINTING.
068300     MOVE WS-DET-ID(WS-DET-IDX)       TO F-DET-ID.
068400*    CARRY WS-DET-TYPE(WS-DET-IDX) INTO F-DET-TYPE. FOR PRINTING.
068500     MOVE WS-DET-TYPE(WS-DET-IDX)     TO F-DET-TYPE.
068600*    CARRY WS-DET-DESC(WS-DET-IDX) INTO F-DET-DESC. FOR PRINTING.
068700     MOVE WS-DET-DESC(WS-DET-IDX)     TO F-DET-DESC.
068800*    CARRY WS-DET-FREQ(WS-DET-IDX) INTO F-DET-FREQ. FOR PRINTING.
068900     MOVE WS-DET-FREQ(WS-DET-IDX)     TO F-DET-FREQ.
069000*    CARRY WS-DET-DEADLINE(WS-DET-IDX) INTO F-DET-DEADLINE. FOR PRINTING.
069100     MOVE WS-DET-DEADLINE(WS-DET-IDX) TO F-DET-DEADLINE.
069200*    CARRY WS-DET-RISK(WS-DET-IDX) INTO F-DET-RISK. FOR PRINTING.
069300     MOVE WS-DET-RISK(WS-DET-IDX)     TO F-DET-RISK.
069400*    CARRY WS-DET-SCORE(WS-DET-IDX) INTO F-DET-SCORE. FOR PRINTING.
069500     MOVE WS-DET-SCORE(WS-DET-IDX)    TO F-DET-SCORE.
069600*    CARRY WS-DET-STATUS(WS-DET-IDX) INTO F-DET-STATUS. FOR PRINTING.
069700     MOVE WS-DET-STATUS(WS-DET-IDX)   TO F-DET-STATUS.
069800*    PRINT THE COMPLETED DETAIL LINE.
069900     WRITE REG-TRKRPT FROM LINE-DET.
070000 P-DETALHE-EXIT.
070100     EXIT.
070200
070300*-----------------------------------------------------------------
070400* HIGH-RISK OBLIGATIONS SECTION
070500*-----------------------------------------------------------------
070600 P-ALTORISCO.
070700*    LABEL LITERAL FOR THE "HIGH-RISK OBLIGATIONS" ROW.
070800     MOVE "HIGH-RISK OBLIGATIONS" TO F-SEC-TXT.
070900     WRITE REG-TRKRPT FROM LINE-SECHDR.
071000*    VARYING PERFORM OVER THE HIGH-RISK SUBSCRIPT TABLE ONLY -
071100*    NOT THE FULL DETAIL TABLE.
071200     PERFORM P-ALTORISCO-LINE
071300             VARYING WS-HR-IDX FROM 1 BY 1
071400             UNTIL WS-HR-IDX > WS-HR-COUNT.
071500     WRITE REG-TRKRPT FROM LINE-BLANK.
071600*    RECOVER THE FULL OBLIGATION FROM WS-DET-TAB VIA THE STORED
071700*    SUBSCRIPT RATHER THAN CARRYING A SECOND COPY OF THE FIELDS.
071800 P-ALTORISCO-LINE.
071900*    POSITION WS-DET-IDX FOR THE MOVES THAT FOLLOW.
072000     SET WS-DET-IDX TO WS-HR-ENTRY(WS-HR-IDX).
072100*    CARRY WS-DET-TYPE(WS-DET-IDX) INTO F-HR-TYPE. FOR PRINTING.
072200     MOVE WS-DET-TYPE(WS-DET-IDX)     TO F-HR-TYPE.
072300*    CARRY WS-DET-RULE(WS-DET-IDX) INTO F-HR-RULE. FOR PRINTING.
072400     MOVE WS-DET-RULE(WS-DET-IDX)     TO F-HR-RULE.
072500*    CARRY WS-DET-DEADLINE(WS-DET-IDX) INTO F-HR-DEADLINE. FOR PRINTING.
072600     MOVE WS-DET-DEADLINE(WS-DET-IDX) TO F-HR-DEADLINE.
072700*    CARRY WS-DET-STATUS(WS-DET-IDX) INTO F-HR-STATUS. FOR PRINTING.
072800     MOVE WS-DET-STATUS(WS-DET-IDX)   TO F-HR-STATUS.
072900*    PRINT THE COMPLETED HIGH-RISK LINE.
073000     WRITE REG-TRKRPT FROM LINE-HR.
073100 P-ALTORISCO-EXIT.
073200     EXIT.
073300
073400*-----------------------------------------------------------------
073500* UPCOMING DEADLINES SECTION (STATUS = "DUE SOON")
073600*-----------------------------------------------------------------
073700 P-PRAZOS.
073800*    LABEL LITERAL FOR THE "UPCOMING DEADLINES" ROW.
073900     MOVE "UPCOMING DEADLINES" TO F-SEC-TXT.
074000     WRITE REG-TRKRPT FROM LINE-SECHDR.
074100*    SAME VARYING-OVER-SUBSCRIPT-TABLE TECHNIQUE AS P-ALTORISCO.
074200     PERFORM P-PRAZOS-LINE
074300             VARYING WS-DS-IDX FROM 1 BY 1
074400             UNTIL WS-DS-IDX > WS-DS-COUNT.
074500*    SAME LOOKASIDE TECHNIQUE AS P-ALTORISCO-LINE ABOVE.
074600 P-PRAZOS-LINE.
074700*    POSITION WS-DET-IDX FOR THE MOVES THAT FOLLOW.
074800     SET WS-DET-IDX TO WS-DS-ENTRY(WS-DS-IDX).
074900*    CARRY WS-DET-ID(WS-DET-IDX) INTO F-DS-ID. FOR PRINTING.
075000     MOVE WS-DET-ID(WS-DET-IDX)       TO F-DS-ID.
075100*    CARRY WS-DET-TYPE(WS-DET-IDX) INTO F-DS-TYPE. FOR PRINTING.
075200     MOVE WS-DET-TYPE(WS-DET-IDX)     TO F-DS-TYPE.
075300*    CARRY WS-DET-DESC(WS-DET-IDX) INTO F-DS-DESC. FOR PRINTING.
075400     MOVE WS-DET-DESC(WS-DET-IDX)     TO F-DS-DESC.
075500*    CARRY WS-DET-DEADLINE(WS-DET-IDX) INTO F-DS-DEADLINE. FOR PRINTING.
075600     MOVE WS-DET-DEADLINE(WS-DET-IDX) TO F-DS-DEADLINE.
075700*    PRINT THE COMPLETED UPCOMING-DEADLINE LINE.
075800     WRITE REG-TRKRPT FROM LINE-DS.
075900 P-PRAZOS-EXIT.
076000     EXIT.
076100
076200*-----------------------------------------------------------------
076300* END OF RUN
076400*-----------------------------------------------------------------
076500*    CLOSE UP AND REPORT HOW MANY OBLIGATIONS WERE PROCESSED.
076600 P-FINAL.
076700*    RELEASE THE FILE AT END OF RUN.
076800     CLOSE ASOFCTL.
076900*    RELEASE THE FILE AT END OF RUN.
077000     CLOSE OBLIGATE.
077100*    RELEASE THE FILE AT END OF RUN.
077200     CLOSE TRKRPT.
077300*    OPERATOR-VISIBLE MESSAGE FOR THE JOB LOG.
077400     DISPLAY "COVTRK09 - REPORT COMPLETE, OBLIGATIONS: "
077500             WS-TOT-OBLIG.
077600     STOP RUN.
