000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    COVTRK01.
000400 AUTHOR.        R-MACHADO.
000500 INSTALLATION.  ELDORADO DATA CENTER - COMMERCIAL LOAN UNIT.
000600 DATE-WRITTEN.  05/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL LOAN OPERATIONS USE ONLY.
000900
001000*****************************************************************
001100*  C H A N G E   L O G                                          *
001200*  DATE       BY    REQ NO   DESCRIPTION                        *
001300*  --------   ----  -------  --------------------------------- *
001400*  05/14/91   RM    LN-0091  ORIGINAL PROGRAM - REPLACES MANUAL  *
001500*                            REVIEW OF LOAN AGREEMENT COVENANTS. *
001600*  09/02/91   RM    LN-0104  ADDED NOTIFICATION-DUTY SCAN, THE   *
001700*                            AUDITORS WANTED DEFAULT-NOTICE      *
001800*                            LANGUAGE PICKED UP SEPARATELY.      *
001900*  02/19/92   RM    LN-0130  FIXED SENTENCE SPLIT ON SEMICOLON - *
002000*                            WAS BREAKING MID-CLAUSE ON "; AND". *
002100*  11/03/92   JLS   LN-0158  ADDED END-OF-QUARTER / END-OF-YEAR  *
002200*                            DEADLINE PHRASING PER LEGAL DEPT.   *
002300*  06/22/93   RM    LN-0177  DEDUP PASS ADDED - BOILERPLATE      *
002400*                            CLAUSES WERE DOUBLE-COUNTING.       *
002500*  04/11/94   JLS   LN-0201  CALENDAR MATH REDONE WITH JULIAN    *
002600*                            DAY NUMBER - 30/31 DAY MONTH BUG.   *
002700*  01/08/96   RM    LN-0233  RAISED SENTENCE TABLE FROM 200 TO   *
002800*                            300 ENTRIES - LARGE SYNDICATION     *
002900*                            AGREEMENTS WERE TRUNCATING.         *
003000*  08/26/98   MTC   LN-0266  Y2K REVIEW - AS-OF DATE AND ALL     *
003100*                            DATE MATH CONFIRMED FULL 4-DIGIT    *
003200*                            YEAR THROUGHOUT, NO WINDOWING USED. *
003300*  03/15/99   MTC   LN-0271  Y2K - CENTURY LEAP YEAR RULE (2000  *
003400*                            IS A LEAP YEAR) VERIFIED IN JULIAN  *
003500*                            DAY ROUTINE.                        *
003600*  07/09/01   RM    LN-0298  MINIMUM/MAXIMUM BALANCE-SHEET RULE  *
003700*                            ADDED PER CREDIT COMMITTEE REQUEST. *
003800*  10/14/03   JLS   LN-0319  RESPONSIBLE PARTY FIELD ADDED -     *
003900*                            ALWAYS "BORROWER" FOR THIS PORTFOLIO*
004000*  02/11/04   RM    LN-0327  QUANTITATIVE RULE SCAN WAS PICKING   *
004100*                            UP THE FIRST DIGIT IN THE SENTENCE  *
004200*                            EVEN WHEN IT WAS A DOLLAR FIGURE, NOT*
004300*                            A DEADLINE - A MIN NET WORTH COVENANT*
004400*                            WAS COMING OUT WITH A FABRICATED     *
004500*                            "WITHIN $ YEAR" DUE DATE.  NOW        *
004600*                            REQUIRES WITHIN/AFTER/BY/NO LATER    *
004700*                            THAN TO PRECEDE THE DIGITS.          *
004800*   05/03/05   JLS   LN-0341  ADDED "SEMI-ANNUALLY" AND        *
004900*                               "BI-ANNUALLY" TO THE FALLBACK   *
005000*                               FREQUENCY LIST - SYNDICATION    *
005100*                               PAPER FROM THE AG LENDING DESK  *
005200*                               USES BOTH TERMS.               *
005300*   11/17/06   RM    LN-0352  "Q" + DIGIT SHORTHAND (Q1, Q2...) *
005400*                               ADDED TO FREQUENCY CHECK - SOME *
005500*                               SYNDICATION COVENANTS NEVER SAY *
005600*                               "QUARTERLY" OUTRIGHT.           *
005700*   05/22/07   RM    LN-0355  OBLIGATE CHANGED FROM INDEXED TO  *
005800*                               PLAIN SEQUENTIAL - SEE FILE-    *
005900*                               CONTROL NOTE BELOW.  THIS       *
006000*                               PROGRAM ONLY EVER WRITES IT END *
006100*                               TO END, NO KEYED ACCESS WAS     *
006200*                               EVER NEEDED HERE.               *
006300*****************************************************************
006400*
006500*  P R O C E S S I N G   N A R R A T I V E
006600*
006700*  THIS PROGRAM IS THE FIRST STEP OF THE THREE-STEP LOAN OBLIGATION
006800*  TRACKER SUITE (COVTRK01 / COVTRKCF / COVTRK09).  IT READS THE
006900*  FLAT TEXT OF A LOAN AGREEMENT (ONE 200-BYTE LINE PER RECORD,
007000*  LNAGR.DAT), RUNS IT THROUGH A HOME-GROWN SENTENCE SPLITTER, AND
007100*  FOR EACH SENTENCE THAT LOOKS LIKE A COVENANT OR DUTY, WORKS OUT:
007200*
007300*      - WHAT KIND OF OBLIGATION IT IS (FINANCIAL COVENANT,
007400*        REPORTING, OR NOTIFICATION) BY SCANNING FOR THE SAME
007500*        VERBS AND NOUNS THE LOAN OFFICERS THEMSELVES LOOK FOR
007600*        WHEN THEY ABSTRACT AN AGREEMENT BY HAND,
007700*      - HOW OFTEN IT RECURS (MONTHLY, QUARTERLY, ANNUAL, OR
007800*        EVENT-BASED),
007900*      - WHETHER THE SENTENCE CARRIES A DEADLINE RULE AND, IF SO,
008000*        THE ACTUAL CALENDAR DATE THAT RULE WORKS OUT TO AS OF
008100*        TODAY'S AS-OF DATE, AND
008200*      - A ROUGH RISK LEVEL BASED ON WHETHER DEFAULT/PENALTY-TYPE
008300*        LANGUAGE OR MERELY ADMINISTRATIVE LANGUAGE IS PRESENT.
008400*
008500*  DUPLICATE SENTENCES (BOILERPLATE THAT APPEARS IN MORE THAN ONE
008600*  PLACE IN THE SAME AGREEMENT) ARE DROPPED BEFORE THE RECORD IS
008700*  WRITTEN.  THE RESULT IS ONE LNOBLIG.DAT RECORD PER DISTINCT
008800*  OBLIGATION, WHICH COVTRKCF THEN SCORES AND COVTRK09 REPORTS ON.
008900*  THERE IS NO ATTEMPT HERE AT TRUE NATURAL-LANGUAGE PARSING - THE
009000*  WHOLE THING IS KEYWORD MATCHING, THE SAME AS THE OLD MANUAL
009100*  ABSTRACT PROCESS IT REPLACES, JUST FASTER AND MORE CONSISTENT.
009200*
009300*****************************************************************
009400
009500 ENVIRONMENT DIVISION.
009600 CONFIGURATION SECTION.
009700 SPECIAL-NAMES.
009800     CLASS LOAN-ALPHA IS "A" THRU "Z"
009900     UPSI-0 ON STATUS IS TRACE-ON
010000         OFF STATUS IS TRACE-OFF.
010100
010200*   LOAN-ALPHA IS THE CLASS TEST USED BY P6-WRITE-OBLIG TO CATCH
010300*   A BLANK OR GARBLED OBLIGATION-TYPE LITERAL BEFORE IT EVER HITS
010400*   LNOBLIG.DAT.  UPSI-0 IS THE OPERATOR-SETTABLE TRACE SWITCH -
010500*   FLIPPED ON THE JCL OVERRIDE CARD, NEVER BY RECOMPILING.
010600
010700 INPUT-OUTPUT SECTION.
010800 FILE-CONTROL.
010900     SELECT AGREEMENT  ASSIGN TO DISK
011000            ORGANIZATION IS LINE SEQUENTIAL
011100            FILE STATUS  IS FS-AGR.
011200*   LNAGR.DAT - LINE SEQUENTIAL SO A VARIABLE-LENGTH SOURCE
011300*   EXTRACT (ONE LOAN AGREEMENT PER RUN) CAN BE FTPED IN FROM
011400*   THE DOCUMENT IMAGING SYSTEM WITHOUT A FIXED-BLOCK RESHAPE.
011500     SELECT ASOFCTL    ASSIGN TO DISK
011600            ORGANIZATION IS LINE SEQUENTIAL
011700            FILE STATUS  IS FS-CTL.
011800*   LNASOF.DAT - ALSO LINE SEQUENTIAL, THOUGH IT ONLY EVER HOLDS
011900*   THE ONE 8-BYTE DATE RECORD DESCRIBED UNDER ITS FD BELOW.
012000*    OBLIGATE IS A PLAIN FIXED-LENGTH SEQUENTIAL FILE, NOT KEYED -
012100*    THIS PROGRAM ONLY EVER WRITES IT END TO END, COVTRKCF ONLY
012200*    EVER REWRITES THE RECORD IT JUST READ, AND COVTRK09 ONLY
012300*    EVER READS IT END TO END, SO NO ACCESS BY OB-ID IS NEEDED.
012400     SELECT OBLIGATE   ASSIGN TO DISK
012500            ORGANIZATION IS SEQUENTIAL
012600            FILE STATUS  IS FS-OBL.
012700
012800 DATA DIVISION.
012900 FILE SECTION.
013000 FD  AGREEMENT           LABEL RECORD IS STANDARD
013100                          VALUE OF FILE-ID IS "LNAGR.DAT".
013200*
013300*    LNAGR.DAT - THE RAW LOAN AGREEMENT TEXT, ONE LINE PER
013400*    RECORD, UP TO 200 BYTES.  SENTENCES MAY SPAN SEVERAL LINES;
013500*    P0-ABERTURA CONCATENATES THEM ALL INTO WS-TEXT-BUF BEFORE
013600*    ANY SCANNING BEGINS.
013700*
013800 01  REG-AGREEMENT.
013900     03  AGR-TEXT-LINE       PIC X(200).
014000
014100 FD  ASOFCTL              LABEL RECORD IS STANDARD
014200                           VALUE OF FILE-ID IS "LNASOF.DAT".
014300*
014400*    LNASOF.DAT - ONE-LINE CONTROL FILE CARRYING THE OPERATIONS-
014500*    SUPPLIED AS-OF DATE FOR THE RUN.
014600*
014700 01  REG-ASOFCTL.
014800     03  CTL-ASOF-DATE       PIC 9(08).
014900     03  FILLER              PIC X(72).
015000
015100 FD  OBLIGATE              LABEL RECORD IS STANDARD
015200                            VALUE OF FILE-ID IS "LNOBLIG.DAT".
015300*
015400*    LNOBLIG.DAT - ONE RECORD PER EXTRACTED OBLIGATION, WRITTEN
015500*    HERE AND LATER SCORED BY COVTRKCF AND REPORTED BY COVTRK09.
015600*    OB-RISK-SCORE/CATEGORY AND OB-COMPL-STATUS ARE ALL LEFT AT
015700*    SAFE DEFAULTS HERE - COVTRKCF OWNS THEM AFTER THIS PROGRAM.
015800*
015900 01  REG-OBLIG.
016000     03  OB-ID               PIC 9(06).
016100*       OB-ID - SEQUENCE NUMBER ASSIGNED BY WS-NEXT-OB-ID BELOW,
016200*       NOT TAKEN FROM ANYTHING IN THE SOURCE TEXT.
016300     03  OB-TYPE             PIC X(18).
016400*       OB-TYPE - SET BY P31-TYPE-CHECK, ONE OF "Financial
016500*       Covenant", "Reporting", OR "Notification".
016600     03  OB-DESCRIPTION      PIC X(200).
016700*       OB-DESCRIPTION - THE FULL TRIMMED SENTENCE TEXT AS PULLED
016800*       OUT OF THE AGREEMENT - TRUNCATED IF THE ORIGINAL SENTENCE
016900*       RAN LONGER THAN 200 BYTES.
017000     03  OB-FREQUENCY        PIC X(11).
017100*       OB-FREQUENCY - SET BY P32-FREQ-CHECK, "Monthly",
017200*       "Quarterly", "Annual", OR "Event-based".
017300     03  OB-DEADLINE-RULE    PIC X(80).
017400*       OB-DEADLINE-RULE - THE HUMAN-READABLE RULE TEXT BUILT BY
017500*       P41E-BUILD-RULE-TEXT, OR A FALLBACK PHRASE FROM P44.
017600     03  OB-RESP-PARTY       PIC X(10).
017700*       OB-RESP-PARTY - ALWAYS "Borrower" ON THIS PORTFOLIO (SEE
017800*       CHANGE LOG, LN-0319) - CARRIED AS A FIELD IN CASE A FUTURE
017900*       PORTFOLIO EVER SPLITS DUTIES TO A GUARANTOR OR AGENT BANK.
018000     03  OB-RISK-LEVEL       PIC X(06).
018100*       OB-RISK-LEVEL - "High", "Medium", OR "Low", SET BY
018200*       P33-RISK-CHECK ON THE PRESENCE OF DEFAULT/PENALTY LANGUAGE.
018300     03  OB-NEXT-DEADLINE    PIC X(14).
018400*       OB-NEXT-DEADLINE - CALENDAR DATE (CCYY-MM-DD) OR A NAMED
018500*       PERIOD ("End of Month", "Upon Event") WHEN NO SPECIFIC
018600*       CALENDAR DATE COULD BE COMPUTED.
018700     03  OB-RISK-SCORE       PIC 9(03).
018800*       OB-RISK-SCORE - LEFT AT ZERO HERE - COVTRKCF FILLS THIS
018900*       IN - SEE COVTRKCF P-SCORE.
019000     03  OB-RISK-CATEGORY    PIC X(06).
019100*       OB-RISK-CATEGORY - LEFT AT SPACES HERE - COVTRKCF ONLY.
019200     03  OB-COMPL-STATUS     PIC X(09).
019300*       OB-COMPL-STATUS - SET TO "Compliant" HERE AS THE DEFAULT -
019400*       COVTRK09 IS THE ONLY PROGRAM THAT EVER CHANGES IT.
019500     03  FILLER              PIC X(190).
019600
019700******************************************************************
019800 WORKING-STORAGE SECTION.
019900
020000* ---------------------------------------------------------------
020100* FILE STATUS SWITCHES AND RUN COUNTERS
020200* ---------------------------------------------------------------
020300*    FILE STATUS BYTES FOR THE THREE FILES, AND THE TWO END-OF-
020400*    FILE SWITCHES BELOW.
020500 77  FS-AGR                  PIC XX.
020600*    FS-AGR - LNAGR.DAT FILE STATUS.
020700 77  FS-CTL                  PIC XX.
020800*    FS-CTL - LNASOF.DAT FILE STATUS.
020900 77  FS-OBL                  PIC XX.
021000*    FS-OBL - LNOBLIG.DAT FILE STATUS, CHECKED AFTER EVERY WRITE.
021100 77  WS-EOF-AGR              PIC X     VALUE "N".
021200*    SET BY P2A-READ-AGR WHEN LNAGR.DAT RUNS OUT.
021300     88  AGR-AT-EOF                    VALUE "Y".
021400 77  WS-EOF-OBL              PIC X     VALUE "N".
021500*    NOT ACTUALLY REFERENCED THIS PROGRAM - CARRIED OVER FROM THE
021600*    COMMON COPY-PASTE SKELETON, LEFT IN CASE A FUTURE PASS EVER
021700*    NEEDS TO RE-READ OBLIGATE FOR A MERGE-STYLE UPDATE.
021800     88  OBL-AT-EOF                    VALUE "Y".
021900 77  WS-NEXT-OB-ID           COMP      PIC 9(06) VALUE ZERO.
022000*    NEXT OB-ID TO ASSIGN - INCREMENTED BEFORE EACH WRITE, SO
022100*    NUMBERING STARTS AT 1 REGARDLESS OF HOW MANY SENTENCES A
022200*    GIVEN RUN'S AGREEMENT TEXT PRODUCES.
022300 77  WS-TOTAL-WRITTEN        COMP      PIC 9(06) VALUE ZERO.
022400
022500* ---------------------------------------------------------------
022600* AS-OF DATE (BROKEN OUT AND REDEFINED FOR THE JULIAN ROUTINES)
022700* ---------------------------------------------------------------
022800 01  WS-ASOF-DATE.
022900     03  WS-ASOF-YY          PIC 9(04).
023000     03  WS-ASOF-MM          PIC 9(02).
023100     03  WS-ASOF-DD          PIC 9(02).
023200     03  FILLER              PIC X(01).
023300 01  WS-ASOF-JULIAN          COMP      PIC 9(08) VALUE ZERO.
023400*    JULIAN DAY NUMBER OF THE AS-OF DATE, SET ONCE IN P1-READ-ASOF
023500*    AND REUSED BY EVERY DEADLINE CALCULATION IN THE RUN.
023600
023700* ---------------------------------------------------------------
023800* FLATTENED AGREEMENT TEXT BUFFER - LINES ARE RIGHT-TRIMMED AND
023900* RUN TOGETHER WITH A "|" LINE-BREAK MARKER SO THE SENTENCE
024000* SPLITTER SEES A LINE BREAK THE SAME AS A PERIOD.
024100* ---------------------------------------------------------------
024200*    THE WHOLE AGREEMENT, CONCATENATED FROM LNAGR.DAT, LIVES IN
024300*    THIS ONE 20,000-BYTE WORKING AREA WHILE IT IS SCANNED FOR
024400*    SENTENCE BOUNDARIES - LARGE ENOUGH FOR ANY LOAN DOCUMENT WE
024500*    HAVE SEEN COME THROUGH THIS UNIT.
024600 77  WS-TEXT-BUF-LEN         COMP      PIC 9(05) VALUE 20000.
024700 01  WS-TEXT-BUF             PIC X(20000) VALUE SPACES.
024800 77  WS-TEXT-PTR             COMP      PIC 9(05) VALUE 1.
024900*    STRING POINTER INTO WS-TEXT-BUF WHILE IT IS BEING BUILT.
025000 77  WS-TEXT-LEN             COMP      PIC 9(05) VALUE ZERO.
025100*    FINAL LENGTH OF THE FLATTENED TEXT, SET ONCE LOADING IS DONE.
025200 77  WS-LINE-END-POS         COMP      PIC 9(03) VALUE ZERO.
025300*    RIGHTMOST NON-BLANK BYTE FOUND BY THE CURRENT TRIM PASS -
025400*    REUSED BY BOTH P2B-TRIM-LINE AND P3F-TRIM-SENT.
025500
025600* ---------------------------------------------------------------
025700* SENTENCE TABLE
025800* ---------------------------------------------------------------
025900*    UP TO 300 CANDIDATE SENTENCES HELD AT ONCE - MATCHES THE
026000*    300-ENTRY TABLES IN COVTRK09 SO NOTHING GETS DROPPED ON THE
026100*    WAY THROUGH THE SUITE.
026200 77  WS-MAX-SENT             COMP      PIC 9(04) VALUE 300.
026300 77  WS-SENT-COUNT           COMP      PIC 9(04) VALUE ZERO.
026400 01  WS-SENT-TAB.
026500     03  WS-SENT-ENTRY OCCURS 300 TIMES INDEXED BY WS-SENT-IDX.
026600         05  WS-SENT-TEXT        PIC X(250).
026700     03  FILLER                  PIC X(01).
026800 77  WS-SENT-ACC-LEN          COMP     PIC 9(03) VALUE 250.
026900*    LENGTH OF THE SENTENCE ACCUMULATOR, MATCHES WS-SENT-ACC PIC.
027000 01  WS-SENT-ACC              PIC X(250) VALUE SPACES.
027100 77  WS-SENT-PTR              COMP     PIC 9(03) VALUE 1.
027200*    NEXT FREE POSITION IN WS-SENT-ACC WHILE A SENTENCE IS BEING
027300*    ACCUMULATED CHARACTER BY CHARACTER.
027400 77  WS-CUR-SENT              COMP     PIC 9(04) VALUE ZERO.
027500*    INDEX OF THE SENTENCE CURRENTLY BEING PROCESSED - THE
027600*    VARYING SUBSCRIPT DRIVEN BY P4-PROCESS-SENTS PERFORM.
027700 01  WS-SENT-UPPER            PIC X(250) VALUE SPACES.
027800 77  WS-SENT-LEN              COMP     PIC 9(03) VALUE ZERO.
027900*    LENGTH OF THE TRIMMED/UPPERCASED SENTENCE CURRENTLY IN PLAY -
028000*    THE RIGHT-HAND LIMIT FOR EVERY KEYWORD SCAN BELOW.
028100 01  WS-SENT-TRIM             PIC X(250) VALUE SPACES.
028200
028300* REDEFINITION OF THE SENTENCE ACCUMULATOR AS A ONE-BYTE TABLE SO
028400* THE SCAN LOOP CAN INDEX A SINGLE CHARACTER AT A TIME.
028500 01  WS-SENT-ACC-TAB REDEFINES WS-SENT-ACC.
028600     03  WS-SENT-ACC-CHAR OCCURS 250 TIMES PIC X.
028700
028800* ---------------------------------------------------------------
028900* CURRENT-CHARACTER / SCAN WORK FIELDS
029000* ---------------------------------------------------------------
029100*    CHARACTER-BY-CHARACTER SCAN POSITION AND LOOKAHEAD USED BY
029200*    P3A-SCAN-CHAR TO FIND SENTENCE-ENDING PUNCTUATION.
029300 77  WS-SCAN-POS              COMP     PIC 9(05) VALUE ZERO.
029400*    GENERAL-PURPOSE SCAN SUBSCRIPT, REUSED ACROSS SEVERAL
029500*    UNRELATED PERFORM VARYING LOOPS IN THIS PROGRAM.
029600 77  WS-CUR-CHAR              PIC X     VALUE SPACE.
029700*    CHARACTER AT WS-SCAN-POS, PICKED OFF ONE AT A TIME.
029800 77  WS-NEXT-CHAR             PIC X     VALUE SPACE.
029900*    LOOKAHEAD CHARACTER USED ONLY BY THE SEMICOLON TEST.
030000 77  WS-IS-BOUNDARY           PIC X     VALUE "N".
030100     88  IS-SENT-BOUNDARY               VALUE "Y".
030200
030300* ---------------------------------------------------------------
030400* CASE-FOLD TABLE - LOWER-TO-UPPER, LOADED FROM A LITERAL AND
030500* REDEFINED AS A TABLE SO INSPECT CONVERTING CAN USE IT.
030600* ---------------------------------------------------------------
030700*    UPPERCASE TRANSLATION TABLE PAIR - EVERY KEYWORD COMPARE IN
030800*    THIS PROGRAM WORKS ON THE UPPERCASED SENTENCE SO A COVENANT
030900*    WRITTEN IN MIXED OR LOWER CASE STILL MATCHES.
031000 01  WS-LOWER-LITERAL     PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
031100 01  WS-UPPER-LITERAL     PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031200
031300* ---------------------------------------------------------------
031400* GENERIC KEYWORD SEARCH ENGINE - ONE TABLE REUSED FOR EVERY
031500* "ONE OF {...}" TEST IN THE CLASSIFICATION AND FREQUENCY RULES.
031600* ---------------------------------------------------------------
031700*    KEYWORD LIST WORK AREA SHARED BY EVERY RULE IN P31 THROUGH
031800*    P32 - EACH RULE LOADS ITS OWN SHORT LIST OF WORDS/PHRASES
031900*    HERE, THEN CALLS P8-SEARCH-LIST TO TEST THE SENTENCE AGAINST
032000*    ALL OF THEM AT ONCE.
032100 77  WS-KEY-CNT               COMP     PIC 9(02) VALUE ZERO.
032200*    HOW MANY ENTRIES OF WS-KEY-TAB ARE ACTUALLY LOADED THIS TIME.
032300 01  WS-KEY-TAB.
032400     03  WS-KEY-ENTRY OCCURS 12 TIMES INDEXED BY WS-KEY-IDX
032500                                  PIC X(30).
032600     03  FILLER                  PIC X(01).
032700 77  WS-SRCH-WORD             PIC X(30) VALUE SPACES.
032800*    THE ONE WORD OR PHRASE CURRENTLY BEING TESTED AGAINST THE
032900*    SENTENCE BY P8-FIND-WORD.
033000 77  WS-SRCH-LEN              COMP     PIC 9(02) VALUE ZERO.
033100*    TRUE (BLANK-TRIMMED) LENGTH OF WS-SRCH-WORD.
033200 77  WS-SCAN-START            COMP     PIC 9(03) VALUE 1.
033300*    LEFT-HAND LIMIT FOR THE NEXT P8-SEARCH-LIST CALL - MOVED
033400*    PAST A PRIOR HIT SO A TWO-PART RULE FINDS ITS SECOND
033500*    KEYWORD ONLY TO THE RIGHT OF THE FIRST ONE.
033600 77  WS-TRY-POS               COMP     PIC 9(03) VALUE ZERO.
033700*    TRIAL POSITION FOR THE CURRENT WORD-COMPARE ATTEMPT.
033800 77  WS-TRY-LIMIT             COMP     PIC 9(03) VALUE ZERO.
033900*    RIGHTMOST TRIAL POSITION WHERE THE SEARCH WORD COULD STILL
034000*    FIT WITHOUT RUNNING PAST THE END OF THE SENTENCE.
034100 77  WS-WORD-POS              COMP     PIC 9(03) VALUE ZERO.
034200*    POSITION OF THE CURRENT WORD IF FOUND, ELSE ZERO.
034300 77  WS-LIST-POS              COMP     PIC 9(03) VALUE ZERO.
034400*    LEFTMOST HIT ACROSS THE WHOLE KEYWORD LIST, ELSE ZERO -
034500*    RETURNED TO THE CALLING RULE BY P8-SEARCH-LIST.
034600 77  WS-POS-A                 COMP     PIC 9(03) VALUE ZERO.
034700*    SCRATCH POSITION HOLDER - "FIRST HALF" HIT OF A TWO-PART RULE.
034800 77  WS-POS-B                 COMP     PIC 9(03) VALUE ZERO.
034900*    SCRATCH POSITION HOLDER, CARRIED FROM THE ORIGINAL SKELETON -
035000*    NOT CURRENTLY REFERENCED BY ANY RULE IN THIS PROGRAM.
035100
035200* ---------------------------------------------------------------
035300* DEDUPLICATION TABLE - NORMALIZED KEY OF EACH OBLIGATION KEPT
035400* ---------------------------------------------------------------
035500 77  WS-MAX-DEDUP             COMP     PIC 9(04) VALUE 300.
035600 77  WS-DEDUP-COUNT           COMP     PIC 9(04) VALUE ZERO.
035700 01  WS-DEDUP-TAB.
035800     03  WS-DEDUP-ENTRY OCCURS 300 TIMES INDEXED BY WS-DEDUP-IDX
035900                                  PIC X(250).
036000     03  FILLER                  PIC X(01).
036100 01  WS-NORM-KEY              PIC X(250) VALUE SPACES.
036200 77  WS-NORM-PTR              COMP     PIC 9(03) VALUE 1.
036300*    NEXT FREE POSITION IN WS-NORM-KEY WHILE IT IS BUILT.
036400 77  WS-DUP-FOUND             PIC X    VALUE "N".
036500     88  IS-DUPLICATE                  VALUE "Y".
036600
036700* ---------------------------------------------------------------
036800* PER-OBLIGATION WORK FIELDS (BUILT BEFORE THE WRITE)
036900* ---------------------------------------------------------------
037000 01  WS-OB-TYPE               PIC X(18) VALUE SPACES.
037100*    THESE FIVE WORK FIELDS ARE FILLED IN BY P31-P4-DEADLINE AND
037200*    MOVED INTO REG-OBLIG AS THE LAST STEP OF P6-WRITE-OBLIG.
037300 01  WS-OB-FREQUENCY          PIC X(11) VALUE SPACES.
037400 01  WS-OB-RULE               PIC X(80) VALUE SPACES.
037500 01  WS-OB-RISK-LEVEL         PIC X(06) VALUE SPACES.
037600 01  WS-OB-NEXT-DEADLINE      PIC X(14) VALUE SPACES.
037700
037800* ---------------------------------------------------------------
037900* DEADLINE PARSER WORK FIELDS
038000* ---------------------------------------------------------------
038100 77  WS-QTY-DIGIT-POS         COMP     PIC 9(03) VALUE ZERO.
038200*    POSITION OF THE FIRST DIGIT OF THE QUANTITY, ELSE ZERO.
038300 77  WS-QTY-DIGIT-LEN         COMP     PIC 9(02) VALUE ZERO.
038400*    LENGTH OF THE CONSECUTIVE DIGIT RUN STARTING THERE.
038500 77  WS-QTY-VALUE             COMP     PIC 9(05) VALUE ZERO.
038600*    THE DIGIT RUN CONVERTED TO A NUMBER, ONE DIGIT AT A TIME.
038700 77  WS-QTY-UNIT-POS          COMP     PIC 9(03) VALUE ZERO.
038800*    POSITION OF THE DAY/WEEK/MONTH/YEAR UNIT WORD, ELSE ZERO.
038900 77  WS-QTY-DAYS              COMP     PIC 9(05) VALUE ZERO.
039000*    THE QUANTITY CONVERTED TO A DAY COUNT FOR THE JULIAN ADD.
039100 77  WS-DIGIT-SUB             COMP     PIC 9(01) VALUE ZERO.
039200*    SUBSCRIPT INTO THE DIGIT RUN WHILE IT IS ACCUMULATED, AND
039300*    REMAINDER HOLDER FOR THE LEAP-YEAR DIVIDE TESTS.
039400 01  WS-ONE-CHAR              PIC X     VALUE SPACE.
039500*    ONE-BYTE SCRATCH FOR ALPHABETIC/NUMERIC CLASS TESTS.
039600 01  WS-ONE-DIGIT             PIC 9     VALUE ZERO.
039700*    ONE-BYTE NUMERIC SCRATCH FOR THE DIGIT-BY-DIGIT ACCUMULATOR.
039800 77  WS-RULE-FOUND            PIC X     VALUE "N".
039900     88  DEADLINE-RULE-SET              VALUE "Y".
040000
040100* ---------------------------------------------------------------
040200* JULIAN DAY NUMBER CONVERSION WORK AREA
040300* ---------------------------------------------------------------
040400 77  WS-CALC-JULIAN           COMP     PIC 9(08) VALUE ZERO.
040500*    JULIAN DAY NUMBER, EITHER SIDE OF A YMD<->JULIAN CONVERSION.
040600 01  WS-CALC-DATE.
040700     03  WS-CALC-YY           PIC 9(04).
040800     03  WS-CALC-MM           PIC 9(02).
040900     03  WS-CALC-DD           PIC 9(02).
041000     03  FILLER               PIC X(01).
041100 77  WS-YEAR-BASE             COMP     PIC 9(08) VALUE ZERO.
041200*    DAYS ELAPSED FROM THE EPOCH THROUGH DECEMBER 31 OF THE PRIOR
041300*    YEAR - THE STARTING POINT FOR BOTH JULIAN CONVERSIONS.
041400 77  WS-LEAP-SW               PIC X    VALUE "N".
041500     88  IS-LEAP-YEAR                  VALUE "Y".
041600 77  WS-Y-MINUS-1             COMP     PIC 9(04) VALUE ZERO.
041700*    WS-CALC-YY MINUS 1, USED REPEATEDLY IN THE JULIAN FORMULA.
041800 77  WS-TRY-YEAR              COMP     PIC 9(04) VALUE ZERO.
041900*    CANDIDATE YEAR WHILE P47-JULIAN-TO-YMD HOMES IN ON THE RIGHT
042000*    ONE.
042100 77  WS-TRY-JULIAN            COMP     PIC 9(08) VALUE ZERO.
042200*    JULIAN NUMBER OF JANUARY 1 OF WS-TRY-YEAR, FOR COMPARISON.
042300 77  WS-DAYS-LEFT             COMP     PIC 9(08) VALUE ZERO.
042400*    DAYS REMAINING WITHIN THE YEAR ONCE IT IS KNOWN - WALKED
042500*    AGAINST THE CUMULATIVE-DAYS TABLE TO FIND THE MONTH.
042600 77  WS-MONTH-SUB             COMP     PIC 9(02) VALUE ZERO.
042700*    MONTH SUBSCRIPT INTO WS-CUM-DAYS/WS-MON-LEN.
042800
042900* CUMULATIVE DAYS BEFORE EACH MONTH (NON-LEAP YEAR), LOADED FROM
043000* A LITERAL AND REDEFINED AS A 12-ENTRY TABLE, PER SHOP PRACTICE
043100* OF BUILDING SMALL LOOKUP TABLES FROM A VALUE CLAUSE.
043200 01  WS-CUM-DAYS-LIT   PIC X(36) VALUE
043300     "000031059090120151181212243273304334".
043400 01  WS-CUM-DAYS-TAB REDEFINES WS-CUM-DAYS-LIT.
043500     03  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
043600
043700* DAYS IN EACH MONTH (NON-LEAP), SAME TECHNIQUE.
043800 01  WS-MON-LEN-LIT    PIC X(24) VALUE
043900     "312831303130313130313031".
044000 01  WS-MON-LEN-TAB REDEFINES WS-MON-LEN-LIT.
044100     03  WS-MON-LEN OCCURS 12 TIMES PIC 9(02).
044200
044300******************************************************************
044400 PROCEDURE DIVISION.
044500
044600*    MAINLINE - OPEN THE THREE FILES, LOAD AND FLATTEN THE
044700*    AGREEMENT TEXT, SPLIT IT INTO SENTENCES, THEN WORK THE
044800*    SENTENCE TABLE ONE ENTRY AT A TIME.
044900 P0-ABERTURA.
045000*    OPEN AGREEMENT FOR THIS RUN.
045100     OPEN INPUT AGREEMENT.
045200*    THE THREE FILES OPEN IN THE ORDER OPERATIONS EXPECTS THEM
045300*    ON THE JCL - AGREEMENT AND ASOFCTL INPUT, OBLIGATE OUTPUT.
045400     OPEN INPUT ASOFCTL.
045500*    OPEN OBLIGATE FOR THIS RUN.
045600     OPEN OUTPUT OBLIGATE.
045700*    INVOKE P1-READ-ASOF.
045800     PERFORM P1-READ-ASOF.
045900*    INVOKE P2-LOAD-TEXT.
046000     PERFORM P2-LOAD-TEXT THRU P2-LOAD-TEXT-EXIT.
046100*    INVOKE P3-SPLIT-SENT.
046200     PERFORM P3-SPLIT-SENT THRU P3-SPLIT-SENT-EXIT.
046300*    INVOKE P4-PROCESS-SENT.
046400     PERFORM P4-PROCESS-SENT
046500             VARYING WS-CUR-SENT FROM 1 BY 1
046600             UNTIL WS-CUR-SENT > WS-SENT-COUNT.
046700*    CONTROL PASSES TO P9-FIM.
046800     GO TO P9-FIM.
046900
047000*-----------------------------------------------------------------
047100* READ THE PROCESSING (AS-OF) DATE - THIS RUN'S SUBSTITUTE FOR
047200* "ACCEPT WS-DATA FROM DATE" SO A REPRINT ALWAYS SCORES THE SAME.
047300*-----------------------------------------------------------------
047400 P1-READ-ASOF.
047500*    READ THE NEXT ASOFCTL RECORD.
047600     READ ASOFCTL INTO REG-ASOFCTL
047700          AT END
047800              DISPLAY "COVTRK01 - MISSING AS-OF DATE RECORD"
047900              STOP RUN.
048000*    CARRY CTL-ASOF-DATE(1:4) INTO WS-ASOF-YY.
048100     MOVE CTL-ASOF-DATE(1:4) TO WS-ASOF-YY.
048200*    CARRY CTL-ASOF-DATE(5:2) INTO WS-ASOF-MM.
048300     MOVE CTL-ASOF-DATE(5:2) TO WS-ASOF-MM.
048400*    CARRY CTL-ASOF-DATE(7:2) INTO WS-ASOF-DD.
048500     MOVE CTL-ASOF-DATE(7:2) TO WS-ASOF-DD.
048600*    CARRY WS-ASOF-YY INTO WS-CALC-YY.
048700     MOVE WS-ASOF-YY TO WS-CALC-YY.
048800*    CARRY WS-ASOF-MM INTO WS-CALC-MM.
048900     MOVE WS-ASOF-MM TO WS-CALC-MM.
049000*    CARRY WS-ASOF-DD INTO WS-CALC-DD.
049100     MOVE WS-ASOF-DD TO WS-CALC-DD.
049200*    INVOKE P46-YMD-TO-JULIAN.
049300     PERFORM P46-YMD-TO-JULIAN.
049400*    CARRY WS-CALC-JULIAN INTO WS-ASOF-JULIAN.
049500     MOVE WS-CALC-JULIAN TO WS-ASOF-JULIAN.
049600*    FROM HERE ON, EVERY DEADLINE IN THE RUN IS COMPUTED AS AN
049700*    OFFSET FROM THIS ONE JULIAN NUMBER.
049800
049900*-----------------------------------------------------------------
050000* LOAD AND FLATTEN THE AGREEMENT TEXT
050100*-----------------------------------------------------------------
050200 P2-LOAD-TEXT.
050300*    CARRY 1 INTO WS-TEXT-PTR.
050400     MOVE 1 TO WS-TEXT-PTR.
050500*    ONE PASS OVER THE AGREEMENT FILE, RIGHT-TRIMMING EACH LINE
050600*    AND STRINGING IT INTO THE FLAT TEXT BUFFER WITH A "|" AFTER
050700*    EVERY LINE SO THE SPLITTER SEES THE ORIGINAL LINE BREAKS.
050800 P2A-READ-AGR.
050900*    READ THE NEXT AGREEMENT RECORD.
051000     READ AGREEMENT INTO REG-AGREEMENT
051100          AT END
051200              SET AGR-AT-EOF TO TRUE
051300              GO TO P2-LOAD-TEXT-EXIT.
051400*    INVOKE P2B-TRIM-LINE.
051500     PERFORM P2B-TRIM-LINE.
051600*    TEST WHETHER WS-LINE-END-POS > ZERO.
051700     IF WS-LINE-END-POS > ZERO
051800         STRING AGR-TEXT-LINE(1:WS-LINE-END-POS) DELIMITED BY SIZE
051900                "|"                              DELIMITED BY SIZE
052000                INTO WS-TEXT-BUF
052100                WITH POINTER WS-TEXT-PTR
052200     ELSE
052300         STRING "|" DELIMITED BY SIZE
052400                INTO WS-TEXT-BUF
052500                WITH POINTER WS-TEXT-PTR.
052600*    CONTROL PASSES TO P2A-READ-AGR.
052700     GO TO P2A-READ-AGR.
052800*    FIND THE RIGHTMOST NON-BLANK BYTE OF THE 200-BYTE INPUT LINE.
052900 P2B-TRIM-LINE.
053000*    CARRY ZERO INTO WS-LINE-END-POS.
053100     MOVE ZERO TO WS-LINE-END-POS.
053200*    INVOKE P2B1-CHECK-CHAR.
053300     PERFORM P2B1-CHECK-CHAR
053400             VARYING WS-SCAN-POS FROM 200 BY -1
053500             UNTIL WS-SCAN-POS < 1 OR WS-LINE-END-POS NOT = ZERO.
053600 P2B1-CHECK-CHAR.
053700*    TEST WHETHER AGR-TEXT-LINE(WS-SCAN-POS:1) NOT = SPACE.
053800     IF AGR-TEXT-LINE(WS-SCAN-POS:1) NOT = SPACE
053900         MOVE WS-SCAN-POS TO WS-LINE-END-POS.
054000 P2-LOAD-TEXT-EXIT.
054100*    COMPUTE WS-TEXT-LEN.
054200     COMPUTE WS-TEXT-LEN = WS-TEXT-PTR - 1.
054300     EXIT.
054400
054500*-----------------------------------------------------------------
054600* SPLIT THE FLATTENED TEXT INTO SENTENCES ON . ! ? ; (+ SPACE)
054700* AND THE "|" LINE-BREAK MARKER.  SENTENCES OF LENGTH 20 OR LESS
054800* ARE DISCARDED (BOILERPLATE SECTION NUMBERS, SIGNATURE BLOCKS).
054900*-----------------------------------------------------------------
055000 P3-SPLIT-SENT.
055100*    CARRY SPACES INTO WS-SENT-ACC.
055200     MOVE SPACES TO WS-SENT-ACC.
055300*    CARRY 1 INTO WS-SENT-PTR.
055400     MOVE 1 TO WS-SENT-PTR.
055500*    INVOKE P3A-SCAN-CHAR.
055600     PERFORM P3A-SCAN-CHAR
055700             VARYING WS-SCAN-POS FROM 1 BY 1
055800             UNTIL WS-SCAN-POS > WS-TEXT-LEN.
055900*    ONE CHARACTER OF THE FLATTENED TEXT AT A TIME - DECIDE IF IT
056000*    ENDS A SENTENCE OR GOES ONTO THE ACCUMULATOR.
056100 P3A-SCAN-CHAR.
056200*    CARRY WS-TEXT-BUF(WS-SCAN-POS:1) INTO WS-CUR-CHAR.
056300     MOVE WS-TEXT-BUF(WS-SCAN-POS:1) TO WS-CUR-CHAR.
056400*    "." "!" "?" AND "|" ALWAYS END A SENTENCE.  A SEMICOLON ONLY
056500*    ENDS ONE WHEN IT IS FOLLOWED BY A SPACE - SOME AGREEMENTS USE
056600*    ';' INSIDE A CITATION LIKE '12 U.S.C.;101' WHERE IT SHOULD NOT.
056700     MOVE "N" TO WS-IS-BOUNDARY.
056800*    TEST WHETHER WS-CUR-CHAR = "." OR WS-CUR-CHAR = "!" OR WS-CUR-C
056900     IF WS-CUR-CHAR = "." OR WS-CUR-CHAR = "!" OR WS-CUR-CHAR = "?"
057000                           OR WS-CUR-CHAR = "|"
057100         MOVE "Y" TO WS-IS-BOUNDARY
057200     ELSE
057300         IF WS-CUR-CHAR = ";"
057400             MOVE SPACE TO WS-NEXT-CHAR
057500             IF WS-SCAN-POS < WS-TEXT-LEN
057600                 MOVE WS-TEXT-BUF(WS-SCAN-POS + 1:1) TO WS-NEXT-CHAR
057700             END-IF
057800             IF WS-NEXT-CHAR = SPACE
057900                 MOVE "Y" TO WS-IS-BOUNDARY
058000             END-IF
058100         END-IF
058200     END-IF.
058300*    TEST WHETHER IS-SENT-BOUNDARY.
058400     IF IS-SENT-BOUNDARY
058500         PERFORM P3D-CAPTURE-SENT
058600     ELSE
058700         IF WS-SENT-PTR <= WS-SENT-ACC-LEN
058800             MOVE WS-CUR-CHAR TO WS-SENT-ACC-CHAR(WS-SENT-PTR)
058900             ADD 1 TO WS-SENT-PTR
059000         END-IF
059100     END-IF.
059200*    A BOUNDARY WAS HIT - TRIM THE ACCUMULATOR AND, IF WHAT IS
059300*    LEFT IS MORE THAN A BARE SECTION NUMBER OR SIGNATURE LINE,
059400*    ADD IT TO THE SENTENCE TABLE.
059500 P3D-CAPTURE-SENT.
059600*    INVOKE P3F-TRIM-SENT.
059700     PERFORM P3F-TRIM-SENT.
059800*    A 20-CHARACTER FLOOR SCREENS OUT BARE SECTION NUMBERS
059900*    ("SECTION 4.02.") AND SIGNATURE-BLOCK FRAGMENTS THAT
060000*    OTHERWISE SLIP THROUGH AS ONE-WORD "SENTENCES".
060100     IF WS-SENT-LEN > 20
060200         IF WS-SENT-COUNT < WS-MAX-SENT
060300             ADD 1 TO WS-SENT-COUNT
060400             SET WS-SENT-IDX TO WS-SENT-COUNT
060500             MOVE WS-SENT-TRIM TO WS-SENT-TEXT(WS-SENT-IDX)
060600         END-IF
060700     END-IF.
060800*    CARRY SPACES INTO WS-SENT-ACC.
060900     MOVE SPACES TO WS-SENT-ACC.
061000*    CARRY 1 INTO WS-SENT-PTR.
061100     MOVE 1 TO WS-SENT-PTR.
061200*-----------------------------------------------------------------
061300* TRIM LEADING/TRAILING SPACES FROM THE SENTENCE ACCUMULATOR.
061400* (NO FUNCTION TRIM ON THIS COMPILER - DONE THE OLD WAY.)
061500*-----------------------------------------------------------------
061600 P3F-TRIM-SENT.
061700*    CARRY SPACES INTO WS-SENT-TRIM.
061800     MOVE SPACES TO WS-SENT-TRIM.
061900*    CARRY ZERO INTO WS-SENT-LEN.
062000     MOVE ZERO TO WS-SENT-LEN.
062100*    CARRY ZERO INTO WS-LINE-END-POS.
062200     MOVE ZERO TO WS-LINE-END-POS.
062300*    INVOKE P3F1-FIND-LAST.
062400     PERFORM P3F1-FIND-LAST
062500             VARYING WS-SCAN-POS FROM 250 BY -1
062600             UNTIL WS-SCAN-POS < 1 OR WS-LINE-END-POS NOT = ZERO.
062700*    TEST WHETHER WS-LINE-END-POS > ZERO.
062800     IF WS-LINE-END-POS > ZERO
062900         PERFORM P3F2-FIND-FIRST
063000                 VARYING WS-TRY-POS FROM 1 BY 1
063100                 UNTIL WS-TRY-POS > WS-LINE-END-POS
063200                       OR WS-QTY-DIGIT-POS NOT = ZERO
063300         COMPUTE WS-SENT-LEN =
063400                 WS-LINE-END-POS - WS-QTY-DIGIT-POS + 1
063500         MOVE WS-SENT-ACC(WS-QTY-DIGIT-POS:WS-SENT-LEN)
063600                 TO WS-SENT-TRIM
063700     END-IF.
063800*    CARRY ZERO INTO WS-QTY-DIGIT-POS.
063900     MOVE ZERO TO WS-QTY-DIGIT-POS.
064000 P3F1-FIND-LAST.
064100*    TEST WHETHER WS-SENT-ACC-CHAR(WS-SCAN-POS) NOT = SPACE.
064200     IF WS-SENT-ACC-CHAR(WS-SCAN-POS) NOT = SPACE
064300         MOVE WS-SCAN-POS TO WS-LINE-END-POS.
064400 P3F2-FIND-FIRST.
064500*    TEST WHETHER WS-SENT-ACC-CHAR(WS-TRY-POS) NOT = SPACE.
064600     IF WS-SENT-ACC-CHAR(WS-TRY-POS) NOT = SPACE
064700         MOVE WS-TRY-POS TO WS-QTY-DIGIT-POS.
064800 P3-SPLIT-SENT-EXIT.
064900     EXIT.
065000
065100*-----------------------------------------------------------------
065200* PER-SENTENCE PROCESSING - CLASSIFY, FREQUENCY, DEADLINE, RISK,
065300* DEDUP, WRITE.  A SENTENCE THAT DOES NOT CLASSIFY IS SKIPPED.
065400*-----------------------------------------------------------------
065500 P4-PROCESS-SENT.
065600*    CARRY WS-SENT-TEXT(WS-CUR-SENT) INTO WS-SENT-UPPER.
065700     MOVE WS-SENT-TEXT(WS-CUR-SENT) TO WS-SENT-UPPER.
065800     INSPECT WS-SENT-UPPER
065900             CONVERTING WS-LOWER-LITERAL TO WS-UPPER-LITERAL.
066000*    INVOKE P3F-LEN-OF-UPPER.
066100     PERFORM P3F-LEN-OF-UPPER.
066200*    CARRY SPACES INTO WS-OB-TYPE.
066300     MOVE SPACES TO WS-OB-TYPE.
066400*    INVOKE P31-TYPE-CHECK.
066500     PERFORM P31-TYPE-CHECK THRU P31-EXIT.
066600*    TEST WHETHER WS-OB-TYPE = SPACES.
066700     IF WS-OB-TYPE = SPACES
066800         GO TO P4-PROCESS-SENT-EXIT.
066900*    INVOKE P32-FREQ-CHECK.
067000     PERFORM P32-FREQ-CHECK THRU P32-EXIT.
067100*    INVOKE P33-RISK-CHECK.
067200     PERFORM P33-RISK-CHECK THRU P33-EXIT.
067300*    INVOKE P4-DEADLINE.
067400     PERFORM P4-DEADLINE THRU P4-DEADLINE-EXIT.
067500*    INVOKE P5-DEDUP-CHECK.
067600     PERFORM P5-DEDUP-CHECK.
067700*    TEST WHETHER NOT IS-DUPLICATE.
067800     IF NOT IS-DUPLICATE
067900         PERFORM P6-WRITE-OBLIG
068000     END-IF.
068100 P4-PROCESS-SENT-EXIT.
068200     EXIT.
068300
068400*    LENGTH OF THE UPPER-CASED WORKING COPY OF THE SENTENCE - USED
068500*    AS THE RIGHT-HAND SEARCH LIMIT BY EVERY KEYWORD SCAN BELOW.
068600 P3F-LEN-OF-UPPER.
068700*    CARRY ZERO INTO WS-SENT-LEN.
068800     MOVE ZERO TO WS-SENT-LEN.
068900*    INVOKE P3F1B-FIND-LAST-U.
069000     PERFORM P3F1B-FIND-LAST-U
069100             VARYING WS-SCAN-POS FROM 250 BY -1
069200             UNTIL WS-SCAN-POS < 1 OR WS-SENT-LEN NOT = ZERO.
069300*    SAME RIGHTMOST-NON-BLANK TECHNIQUE AS P3F1-FIND-LAST ABOVE.
069400 P3F1B-FIND-LAST-U.
069500*    TEST WHETHER WS-SENT-UPPER(WS-SCAN-POS:1) NOT = SPACE.
069600     IF WS-SENT-UPPER(WS-SCAN-POS:1) NOT = SPACE
069700         MOVE WS-SCAN-POS TO WS-SENT-LEN.
069800
069900*-----------------------------------------------------------------
070000* TYPE CLASSIFICATION - FIRST HIT WINS: FINANCIAL COVENANT,
070100* REPORTING, NOTIFICATION.
070200*-----------------------------------------------------------------
070300 P31-TYPE-CHECK.
070400*    RULE 1A - MAINTAIN/REQUIRE/COVENANT/AGREEMENT ... RATIO TERM
070500*    A DUTY VERB (MAINTAIN/REQUIRE/COVENANT/AGREEMENT) FOLLOWED
070600*    SOMEWHERE LATER IN THE SENTENCE BY A NAMED FINANCIAL RATIO OR
070700*    TEST (DSCR, INTEREST COVERAGE, LEVERAGE, CURRENT RATIO, ETC.)
070800*    IS THE STRONGEST SIGNAL WE HAVE FOR A FINANCIAL COVENANT.
070900     PERFORM P8Z-CLEAR-LIST.
071000*    CARRY "MAINTAIN" INTO WS-KEY-ENTRY(1).
071100     MOVE "MAINTAIN"                TO WS-KEY-ENTRY(1).
071200*    CARRY "REQUIRE" INTO WS-KEY-ENTRY(2).
071300     MOVE "REQUIRE"                 TO WS-KEY-ENTRY(2).
071400*    CARRY "COVENANT" INTO WS-KEY-ENTRY(3).
071500     MOVE "COVENANT"                TO WS-KEY-ENTRY(3).
071600*    CARRY "AGREEMENT" INTO WS-KEY-ENTRY(4).
071700     MOVE "AGREEMENT"               TO WS-KEY-ENTRY(4).
071800*    CARRY 4 INTO WS-KEY-CNT.
071900     MOVE 4 TO WS-KEY-CNT.
072000*    CARRY 1 INTO WS-SCAN-START.
072100     MOVE 1 TO WS-SCAN-START.
072200*    INVOKE P8-SEARCH-LIST.
072300     PERFORM P8-SEARCH-LIST.
072400*    CARRY WS-LIST-POS INTO WS-POS-A.
072500     MOVE WS-LIST-POS TO WS-POS-A.
072600*    TEST WHETHER WS-POS-A NOT = ZERO.
072700     IF WS-POS-A NOT = ZERO
072800         PERFORM P8Z-CLEAR-LIST
072900         MOVE "DEBT SERVICE COVERAGE" TO WS-KEY-ENTRY(1)
073000         MOVE "INTEREST COVERAGE"     TO WS-KEY-ENTRY(2)
073100         MOVE "LEVERAGE RATIO"        TO WS-KEY-ENTRY(3)
073200         MOVE "CURRENT RATIO"         TO WS-KEY-ENTRY(4)
073300         MOVE "QUICK RATIO"           TO WS-KEY-ENTRY(5)
073400         MOVE "WORKING CAPITAL"       TO WS-KEY-ENTRY(6)
073500         MOVE "DEBT TO EQUITY"        TO WS-KEY-ENTRY(7)
073600         MOVE "TOTAL DEBT"            TO WS-KEY-ENTRY(8)
073700         MOVE 8 TO WS-KEY-CNT
073800         COMPUTE WS-SCAN-START = WS-POS-A + 1
073900         PERFORM P8-SEARCH-LIST
074000         IF WS-LIST-POS NOT = ZERO
074100             MOVE "Financial Covenant" TO WS-OB-TYPE
074200             GO TO P31-EXIT
074300         END-IF
074400     END-IF.
074500*    RULE 1B - BARE FINANCIAL-COVENANT PHRASE
074600*    SOME AGREEMENTS JUST SAY "FINANCIAL COVENANT" OR "RATIO
074700*    COVENANT" OUTRIGHT WITHOUT NAMING A DUTY VERB - CATCH THOSE
074800*    HERE BEFORE FALLING THROUGH TO RULE 1C.
074900     PERFORM P8Z-CLEAR-LIST.
075000*    CARRY "FINANCIAL COVENANT" INTO WS-KEY-ENTRY(1).
075100     MOVE "FINANCIAL COVENANT"       TO WS-KEY-ENTRY(1).
075200*    CARRY "FINANCIAL RATIO" INTO WS-KEY-ENTRY(2).
075300     MOVE "FINANCIAL RATIO"          TO WS-KEY-ENTRY(2).
075400*    CARRY "RATIO COVENANT" INTO WS-KEY-ENTRY(3).
075500     MOVE "RATIO COVENANT"           TO WS-KEY-ENTRY(3).
075600*    CARRY 3 INTO WS-KEY-CNT.
075700     MOVE 3 TO WS-KEY-CNT.
075800*    CARRY 1 INTO WS-SCAN-START.
075900     MOVE 1 TO WS-SCAN-START.
076000*    INVOKE P8-SEARCH-LIST.
076100     PERFORM P8-SEARCH-LIST.
076200*    TEST WHETHER WS-LIST-POS NOT = ZERO.
076300     IF WS-LIST-POS NOT = ZERO
076400         MOVE "Financial Covenant" TO WS-OB-TYPE
076500         GO TO P31-EXIT.
076600*    RULE 1C - MINIMUM/MAXIMUM ... BALANCE-SHEET TERM
076700*    MINIMUM/MAXIMUM FOLLOWED BY A BALANCE-SHEET TERM (NET WORTH,
076800*    ASSETS, LIABILITIES, EQUITY, REVENUE, CASH FLOW) CATCHES THE
076900*    THRESHOLD-STYLE COVENANTS THAT DO NOT NAME A RATIO BY NAME.
077000     PERFORM P8Z-CLEAR-LIST.
077100*    CARRY "MINIMUM" INTO WS-KEY-ENTRY(1).
077200     MOVE "MINIMUM"                  TO WS-KEY-ENTRY(1).
077300*    CARRY "MAXIMUM" INTO WS-KEY-ENTRY(2).
077400     MOVE "MAXIMUM"                  TO WS-KEY-ENTRY(2).
077500*    CARRY 2 INTO WS-KEY-CNT.
077600     MOVE 2 TO WS-KEY-CNT.
077700*    CARRY 1 INTO WS-SCAN-START.
077800     MOVE 1 TO WS-SCAN-START.
077900*    INVOKE P8-SEARCH-LIST.
078000     PERFORM P8-SEARCH-LIST.
078100*    CARRY WS-LIST-POS INTO WS-POS-A.
078200     MOVE WS-LIST-POS TO WS-POS-A.
078300*    TEST WHETHER WS-POS-A NOT = ZERO.
078400     IF WS-POS-A NOT = ZERO
078500         PERFORM P8Z-CLEAR-LIST
078600         MOVE "BALANCE SHEET"        TO WS-KEY-ENTRY(1)
078700         MOVE "EQUITY"               TO WS-KEY-ENTRY(2)
078800         MOVE "ASSETS"               TO WS-KEY-ENTRY(3)
078900         MOVE "LIABILITIES"          TO WS-KEY-ENTRY(4)
079000         MOVE "REVENUE"              TO WS-KEY-ENTRY(5)
079100         MOVE "NET WORTH"            TO WS-KEY-ENTRY(6)
079200         MOVE "CASH FLOW"            TO WS-KEY-ENTRY(7)
079300         MOVE 7 TO WS-KEY-CNT
079400         COMPUTE WS-SCAN-START = WS-POS-A + 1
079500         PERFORM P8-SEARCH-LIST
079600         IF WS-LIST-POS NOT = ZERO
079700             MOVE "Financial Covenant" TO WS-OB-TYPE
079800             GO TO P31-EXIT
079900         END-IF
080000     END-IF.
080100*    RULE 2A - PROVIDE/SUBMIT/DELIVER/FURNISH/SEND ... REPORT TERM
080200*    A DELIVERY VERB FOLLOWED BY A REPORT-TYPE NOUN IS THE USUAL
080300*    PHRASING FOR A REPORTING DUTY ("SHALL PROVIDE ... QUARTERLY
080400*    FINANCIAL STATEMENTS").
080500     PERFORM P8Z-CLEAR-LIST.
080600*    CARRY "PROVIDE" INTO WS-KEY-ENTRY(1).
080700     MOVE "PROVIDE"                  TO WS-KEY-ENTRY(1).
080800*    CARRY "SUBMIT" INTO WS-KEY-ENTRY(2).
080900     MOVE "SUBMIT"                   TO WS-KEY-ENTRY(2).
081000*    CARRY "DELIVER" INTO WS-KEY-ENTRY(3).
081100     MOVE "DELIVER"                  TO WS-KEY-ENTRY(3).
081200*    CARRY "FURNISH" INTO WS-KEY-ENTRY(4).
081300     MOVE "FURNISH"                  TO WS-KEY-ENTRY(4).
081400*    CARRY "SEND" INTO WS-KEY-ENTRY(5).
081500     MOVE "SEND"                     TO WS-KEY-ENTRY(5).
081600*    CARRY 5 INTO WS-KEY-CNT.
081700     MOVE 5 TO WS-KEY-CNT.
081800*    CARRY 1 INTO WS-SCAN-START.
081900     MOVE 1 TO WS-SCAN-START.
082000*    INVOKE P8-SEARCH-LIST.
082100     PERFORM P8-SEARCH-LIST.
082200*    CARRY WS-LIST-POS INTO WS-POS-A.
082300     MOVE WS-LIST-POS TO WS-POS-A.
082400*    TEST WHETHER WS-POS-A NOT = ZERO.
082500     IF WS-POS-A NOT = ZERO
082600         PERFORM P8Z-CLEAR-LIST
082700         MOVE "REPORT"               TO WS-KEY-ENTRY(1)
082800         MOVE "STATEMENT"            TO WS-KEY-ENTRY(2)
082900         MOVE "FINANCIAL"            TO WS-KEY-ENTRY(3)
083000         MOVE "QUARTERLY"            TO WS-KEY-ENTRY(4)
083100         MOVE "MONTHLY"              TO WS-KEY-ENTRY(5)
083200         MOVE "ANNUAL"               TO WS-KEY-ENTRY(6)
083300         MOVE "YEARLY"               TO WS-KEY-ENTRY(7)
083400         MOVE "AUDIT"                TO WS-KEY-ENTRY(8)
083500         MOVE 8 TO WS-KEY-CNT
083600         COMPUTE WS-SCAN-START = WS-POS-A + 1
083700         PERFORM P8-SEARCH-LIST
083800         IF WS-LIST-POS NOT = ZERO
083900             MOVE "Reporting" TO WS-OB-TYPE
084000             GO TO P31-EXIT
084100         END-IF
084200     END-IF.
084300*    RULE 2B - MONTHLY/QUARTERLY/ANNUAL ... REPORT TERM
084400*    CATCHES THE SAME KIND OF SENTENCE WHEN THE FREQUENCY WORD
084500*    COMES BEFORE THE DELIVERY VERB INSTEAD OF AFTER IT.
084600     PERFORM P8Z-CLEAR-LIST.
084700*    CARRY "MONTHLY" INTO WS-KEY-ENTRY(1).
084800     MOVE "MONTHLY"                  TO WS-KEY-ENTRY(1).
084900*    CARRY "QUARTERLY" INTO WS-KEY-ENTRY(2).
085000     MOVE "QUARTERLY"                TO WS-KEY-ENTRY(2).
085100*    CARRY "ANNUAL" INTO WS-KEY-ENTRY(3).
085200     MOVE "ANNUAL"                   TO WS-KEY-ENTRY(3).
085300*    CARRY 3 INTO WS-KEY-CNT.
085400     MOVE 3 TO WS-KEY-CNT.
085500*    CARRY 1 INTO WS-SCAN-START.
085600     MOVE 1 TO WS-SCAN-START.
085700*    INVOKE P8-SEARCH-LIST.
085800     PERFORM P8-SEARCH-LIST.
085900*    CARRY WS-LIST-POS INTO WS-POS-A.
086000     MOVE WS-LIST-POS TO WS-POS-A.
086100*    TEST WHETHER WS-POS-A NOT = ZERO.
086200     IF WS-POS-A NOT = ZERO
086300         PERFORM P8Z-CLEAR-LIST
086400         MOVE "REPORT"               TO WS-KEY-ENTRY(1)
086500         MOVE "STATEMENT"            TO WS-KEY-ENTRY(2)
086600         MOVE "FINANCIAL"            TO WS-KEY-ENTRY(3)
086700         MOVE 3 TO WS-KEY-CNT
086800         COMPUTE WS-SCAN-START = WS-POS-A + 1
086900         PERFORM P8-SEARCH-LIST
087000         IF WS-LIST-POS NOT = ZERO
087100             MOVE "Reporting" TO WS-OB-TYPE
087200             GO TO P31-EXIT
087300         END-IF
087400     END-IF.
087500*    RULE 2C - BARE REPORTING-STATEMENT PHRASE
087600*    A NAMED DOCUMENT (FINANCIAL STATEMENT, TAX RETURN, ETC.) IS
087700*    ENOUGH BY ITSELF EVEN WITHOUT A DELIVERY VERB IN THE SAME
087800*    SENTENCE - COVERS THE SHORTHAND PHRASING SOME AGREEMENTS USE.
087900     PERFORM P8Z-CLEAR-LIST.
088000*    CARRY "FINANCIAL STATEMENT" INTO WS-KEY-ENTRY(1).
088100     MOVE "FINANCIAL STATEMENT"      TO WS-KEY-ENTRY(1).
088200*    CARRY "INCOME STATEMENT" INTO WS-KEY-ENTRY(2).
088300     MOVE "INCOME STATEMENT"         TO WS-KEY-ENTRY(2).
088400*    CARRY "BALANCE SHEET" INTO WS-KEY-ENTRY(3).
088500     MOVE "BALANCE SHEET"            TO WS-KEY-ENTRY(3).
088600*    CARRY "CASH FLOW STATEMENT" INTO WS-KEY-ENTRY(4).
088700     MOVE "CASH FLOW STATEMENT"      TO WS-KEY-ENTRY(4).
088800*    CARRY "TAX RETURN" INTO WS-KEY-ENTRY(5).
088900     MOVE "TAX RETURN"               TO WS-KEY-ENTRY(5).
089000*    CARRY 5 INTO WS-KEY-CNT.
089100     MOVE 5 TO WS-KEY-CNT.
089200*    CARRY 1 INTO WS-SCAN-START.
089300     MOVE 1 TO WS-SCAN-START.
089400*    INVOKE P8-SEARCH-LIST.
089500     PERFORM P8-SEARCH-LIST.
089600*    TEST WHETHER WS-LIST-POS NOT = ZERO.
089700     IF WS-LIST-POS NOT = ZERO
089800         MOVE "Reporting" TO WS-OB-TYPE
089900         GO TO P31-EXIT.
090000*    RULE 3A - NOTIFY/INFORM/ADVISE/TELL/REPORT ... EVENT TERM
090100*    A NOTICE VERB FOLLOWED BY AN EVENT-TYPE NOUN (DEFAULT, BREACH,
090200*    MATERIAL CHANGE) IS THE USUAL SHAPE OF A NOTIFICATION DUTY.
090300     PERFORM P8Z-CLEAR-LIST.
090400*    CARRY "NOTIFY" INTO WS-KEY-ENTRY(1).
090500     MOVE "NOTIFY"                   TO WS-KEY-ENTRY(1).
090600*    CARRY "INFORM" INTO WS-KEY-ENTRY(2).
090700     MOVE "INFORM"                   TO WS-KEY-ENTRY(2).
090800*    CARRY "ADVISE" INTO WS-KEY-ENTRY(3).
090900     MOVE "ADVISE"                   TO WS-KEY-ENTRY(3).
091000*    CARRY "TELL" INTO WS-KEY-ENTRY(4).
091100     MOVE "TELL"                     TO WS-KEY-ENTRY(4).
091200*    CARRY "REPORT" INTO WS-KEY-ENTRY(5).
091300     MOVE "REPORT"                   TO WS-KEY-ENTRY(5).
091400*    CARRY 5 INTO WS-KEY-CNT.
091500     MOVE 5 TO WS-KEY-CNT.
091600*    CARRY 1 INTO WS-SCAN-START.
091700     MOVE 1 TO WS-SCAN-START.
091800*    INVOKE P8-SEARCH-LIST.
091900     PERFORM P8-SEARCH-LIST.
092000*    CARRY WS-LIST-POS INTO WS-POS-A.
092100     MOVE WS-LIST-POS TO WS-POS-A.
092200*    TEST WHETHER WS-POS-A NOT = ZERO.
092300     IF WS-POS-A NOT = ZERO
092400         PERFORM P8Z-CLEAR-LIST
092500         MOVE "CHANGE"               TO WS-KEY-ENTRY(1)
092600         MOVE "EVENT"                TO WS-KEY-ENTRY(2)
092700         MOVE "DEFAULT"              TO WS-KEY-ENTRY(3)
092800         MOVE "BREACH"               TO WS-KEY-ENTRY(4)
092900         MOVE "MATERIAL"             TO WS-KEY-ENTRY(5)
093000         MOVE "CONDITION"            TO WS-KEY-ENTRY(6)
093100         MOVE 6 TO WS-KEY-CNT
093200         COMPUTE WS-SCAN-START = WS-POS-A + 1
093300         PERFORM P8-SEARCH-LIST
093400         IF WS-LIST-POS NOT = ZERO
093500             MOVE "Notification" TO WS-OB-TYPE
093600             GO TO P31-EXIT
093700         END-IF
093800     END-IF.
093900*    RULE 3B - PROMPTLY NOTIFY/IMMEDIATELY INFORM/WITHOUT DELAY
094000*              ... LENDER/AGENT/BANK
094100*    URGENCY WORDING NAMING THE LENDER SIDE AS THE PARTY TO BE
094200*    TOLD IS ALWAYS A NOTIFICATION DUTY EVEN IF NO EVENT NOUN
094300*    FOLLOWS IT DIRECTLY.
094400     PERFORM P8Z-CLEAR-LIST.
094500*    CARRY "PROMPTLY NOTIFY" INTO WS-KEY-ENTRY(1).
094600     MOVE "PROMPTLY NOTIFY"          TO WS-KEY-ENTRY(1).
094700*    CARRY "IMMEDIATELY INFORM" INTO WS-KEY-ENTRY(2).
094800     MOVE "IMMEDIATELY INFORM"       TO WS-KEY-ENTRY(2).
094900*    CARRY "WITHOUT DELAY" INTO WS-KEY-ENTRY(3).
095000     MOVE "WITHOUT DELAY"            TO WS-KEY-ENTRY(3).
095100*    CARRY 3 INTO WS-KEY-CNT.
095200     MOVE 3 TO WS-KEY-CNT.
095300*    CARRY 1 INTO WS-SCAN-START.
095400     MOVE 1 TO WS-SCAN-START.
095500*    INVOKE P8-SEARCH-LIST.
095600     PERFORM P8-SEARCH-LIST.
095700*    CARRY WS-LIST-POS INTO WS-POS-A.
095800     MOVE WS-LIST-POS TO WS-POS-A.
095900*    TEST WHETHER WS-POS-A NOT = ZERO.
096000     IF WS-POS-A NOT = ZERO
096100         PERFORM P8Z-CLEAR-LIST
096200         MOVE "LENDER"               TO WS-KEY-ENTRY(1)
096300         MOVE "AGENT"                TO WS-KEY-ENTRY(2)
096400         MOVE "BANK"                 TO WS-KEY-ENTRY(3)
096500         MOVE 3 TO WS-KEY-CNT
096600         COMPUTE WS-SCAN-START = WS-POS-A + 1
096700         PERFORM P8-SEARCH-LIST
096800         IF WS-LIST-POS NOT = ZERO
096900             MOVE "Notification" TO WS-OB-TYPE
097000             GO TO P31-EXIT
097100         END-IF
097200     END-IF.
097300*    RULE 3C - NOTICE OF/NOTIFICATION OF/INFORM OF ... EVENT TERM
097400*    THE NOUN FORM ("NOTICE OF DEFAULT") RATHER THAN THE VERB FORM -
097500*    CATCHES SENTENCES RULE 3A MISSES BECAUSE THE VERB IS IMPLIED,
097600*    NOT STATED.
097700     PERFORM P8Z-CLEAR-LIST.
097800*    CARRY "NOTICE OF" INTO WS-KEY-ENTRY(1).
097900     MOVE "NOTICE OF"                TO WS-KEY-ENTRY(1).
098000*    CARRY "NOTIFICATION OF" INTO WS-KEY-ENTRY(2).
098100     MOVE "NOTIFICATION OF"          TO WS-KEY-ENTRY(2).
098200*    CARRY "INFORM OF" INTO WS-KEY-ENTRY(3).
098300     MOVE "INFORM OF"                TO WS-KEY-ENTRY(3).
098400*    CARRY 3 INTO WS-KEY-CNT.
098500     MOVE 3 TO WS-KEY-CNT.
098600*    CARRY 1 INTO WS-SCAN-START.
098700     MOVE 1 TO WS-SCAN-START.
098800*    INVOKE P8-SEARCH-LIST.
098900     PERFORM P8-SEARCH-LIST.
099000*    CARRY WS-LIST-POS INTO WS-POS-A.
099100     MOVE WS-LIST-POS TO WS-POS-A.
099200*    TEST WHETHER WS-POS-A NOT = ZERO.
099300     IF WS-POS-A NOT = ZERO
099400         PERFORM P8Z-CLEAR-LIST
099500         MOVE "DEFAULT"              TO WS-KEY-ENTRY(1)
099600         MOVE "EVENT"                TO WS-KEY-ENTRY(2)
099700         MOVE "CHANGE"               TO WS-KEY-ENTRY(3)
099800         MOVE "CONDITION"            TO WS-KEY-ENTRY(4)
099900         MOVE 4 TO WS-KEY-CNT
100000         COMPUTE WS-SCAN-START = WS-POS-A + 1
100100         PERFORM P8-SEARCH-LIST
100200         IF WS-LIST-POS NOT = ZERO
100300             MOVE "Notification" TO WS-OB-TYPE
100400             GO TO P31-EXIT
100500         END-IF
100600     END-IF.
100700 P31-EXIT.
100800     EXIT.
100900
101000*-----------------------------------------------------------------
101100* FREQUENCY - FIRST HIT WINS.  DEFAULT IS EVENT-BASED.
101200*-----------------------------------------------------------------
101300*    NOTE (RM 02/11/04) - THIS STILL USES THE PLAIN P8-SEARCH-LIST
101400*    SUBSTRING SCAN, THE SAME ENGINE THE TYPE AND RISK CHECKS USE.
101500*    IT DOES NOT STOP AT A WORD BOUNDARY, SO "MONTH" WOULD ALSO
101600*    HIT INSIDE A LONGER WORD IF ONE EVER APPEARED IN A COVENANT
101700*    SENTENCE.  LEFT AS-IS SINCE NONE OF OUR KEYWORDS COLLIDE
101800*    THAT WAY IN PRACTICE - FLAGGED HERE IN CASE THAT CHANGES.
101900 P32-FREQ-CHECK.
102000*    CARRY "Event-based" INTO WS-OB-FREQUENCY.
102100     MOVE "Event-based" TO WS-OB-FREQUENCY.
102200*    INVOKE P8Z-CLEAR-LIST.
102300     PERFORM P8Z-CLEAR-LIST.
102400*    RULE F1 - MONTH/MONTHLY/EOM/END OF MONTH ANYWHERE IN THE
102500*    SENTENCE - THE MOST COMMON FREQUENCY WORDING IN THIS PORTFOLIO.
102600     MOVE "MONTH"                    TO WS-KEY-ENTRY(1).
102700*    CARRY "MONTHLY" INTO WS-KEY-ENTRY(2).
102800     MOVE "MONTHLY"                  TO WS-KEY-ENTRY(2).
102900*    CARRY "EOM" INTO WS-KEY-ENTRY(3).
103000     MOVE "EOM"                      TO WS-KEY-ENTRY(3).
103100*    CARRY "END OF MONTH" INTO WS-KEY-ENTRY(4).
103200     MOVE "END OF MONTH"             TO WS-KEY-ENTRY(4).
103300*    CARRY 4 INTO WS-KEY-CNT.
103400     MOVE 4 TO WS-KEY-CNT.
103500*    CARRY 1 INTO WS-SCAN-START.
103600     MOVE 1 TO WS-SCAN-START.
103700*    INVOKE P8-SEARCH-LIST.
103800     PERFORM P8-SEARCH-LIST.
103900*    TEST WHETHER WS-LIST-POS NOT = ZERO.
104000     IF WS-LIST-POS NOT = ZERO
104100         MOVE "Monthly" TO WS-OB-FREQUENCY
104200         GO TO P32-EXIT.
104300*    INVOKE P8Z-CLEAR-LIST.
104400     PERFORM P8Z-CLEAR-LIST.
104500*    RULE F2 - QUARTER/QUARTERLY/END OF QUARTER.
104600     MOVE "QUARTER"                  TO WS-KEY-ENTRY(1).
104700*    CARRY "QUARTERLY" INTO WS-KEY-ENTRY(2).
104800     MOVE "QUARTERLY"                TO WS-KEY-ENTRY(2).
104900*    CARRY "END OF QUARTER" INTO WS-KEY-ENTRY(3).
105000     MOVE "END OF QUARTER"           TO WS-KEY-ENTRY(3).
105100*    CARRY 3 INTO WS-KEY-CNT.
105200     MOVE 3 TO WS-KEY-CNT.
105300*    CARRY 1 INTO WS-SCAN-START.
105400     MOVE 1 TO WS-SCAN-START.
105500*    INVOKE P8-SEARCH-LIST.
105600     PERFORM P8-SEARCH-LIST.
105700*    TEST WHETHER WS-LIST-POS NOT = ZERO.
105800     IF WS-LIST-POS NOT = ZERO
105900         MOVE "Quarterly" TO WS-OB-FREQUENCY
106000         GO TO P32-EXIT.
106100*    INVOKE P32B-CHECK-Q-DIGIT.
106200     PERFORM P32B-CHECK-Q-DIGIT.
106300*    TEST WHETHER DEADLINE-RULE-SET.
106400     IF DEADLINE-RULE-SET
106500         MOVE "Quarterly" TO WS-OB-FREQUENCY
106600         MOVE "N" TO WS-RULE-FOUND
106700         GO TO P32-EXIT.
106800*    INVOKE P8Z-CLEAR-LIST.
106900     PERFORM P8Z-CLEAR-LIST.
107000*    RULE F3 - YEAR/ANNUAL/YEARLY/END OF YEAR - CHECKED AFTER THE
107100*    Q-DIGIT SHORTHAND SO A "Q4" REFERENCE IS NOT MISREAD AS ANNUAL.
107200     MOVE "YEAR"                     TO WS-KEY-ENTRY(1).
107300*    CARRY "ANNUAL" INTO WS-KEY-ENTRY(2).
107400     MOVE "ANNUAL"                   TO WS-KEY-ENTRY(2).
107500*    CARRY "YEARLY" INTO WS-KEY-ENTRY(3).
107600     MOVE "YEARLY"                   TO WS-KEY-ENTRY(3).
107700*    CARRY "END OF YEAR" INTO WS-KEY-ENTRY(4).
107800     MOVE "END OF YEAR"              TO WS-KEY-ENTRY(4).
107900*    CARRY 4 INTO WS-KEY-CNT.
108000     MOVE 4 TO WS-KEY-CNT.
108100*    CARRY 1 INTO WS-SCAN-START.
108200     MOVE 1 TO WS-SCAN-START.
108300*    INVOKE P8-SEARCH-LIST.
108400     PERFORM P8-SEARCH-LIST.
108500*    TEST WHETHER WS-LIST-POS NOT = ZERO.
108600     IF WS-LIST-POS NOT = ZERO
108700         MOVE "Annual" TO WS-OB-FREQUENCY
108800         GO TO P32-EXIT.
108900*    INVOKE P8Z-CLEAR-LIST.
109000     PERFORM P8Z-CLEAR-LIST.
109100*    RULE F4 - UPON/WHEN/IF/AS SOON AS - CONDITIONAL WORDING THAT
109200*    MARKS AN EVENT-TRIGGERED DUTY RATHER THAN A CALENDAR ONE.
109300     MOVE "UPON"                     TO WS-KEY-ENTRY(1).
109400*    CARRY "WHEN" INTO WS-KEY-ENTRY(2).
109500     MOVE "WHEN"                     TO WS-KEY-ENTRY(2).
109600*    CARRY "IF" INTO WS-KEY-ENTRY(3).
109700     MOVE "IF"                       TO WS-KEY-ENTRY(3).
109800*    CARRY "AS SOON AS" INTO WS-KEY-ENTRY(4).
109900     MOVE "AS SOON AS"               TO WS-KEY-ENTRY(4).
110000*    CARRY 4 INTO WS-KEY-CNT.
110100     MOVE 4 TO WS-KEY-CNT.
110200*    CARRY 1 INTO WS-SCAN-START.
110300     MOVE 1 TO WS-SCAN-START.
110400*    INVOKE P8-SEARCH-LIST.
110500     PERFORM P8-SEARCH-LIST.
110600*    TEST WHETHER WS-LIST-POS NOT = ZERO.
110700     IF WS-LIST-POS NOT = ZERO
110800         MOVE "Event-based" TO WS-OB-FREQUENCY
110900         GO TO P32-EXIT.
111000*    INVOKE P8Z-CLEAR-LIST.
111100     PERFORM P8Z-CLEAR-LIST.
111200*    CARRY "WITHIN" INTO WS-KEY-ENTRY(1).
111300     MOVE "WITHIN"                   TO WS-KEY-ENTRY(1).
111400*    CARRY 1 INTO WS-KEY-CNT.
111500     MOVE 1 TO WS-KEY-CNT.
111600*    CARRY 1 INTO WS-SCAN-START.
111700     MOVE 1 TO WS-SCAN-START.
111800*    INVOKE P8-SEARCH-LIST.
111900     PERFORM P8-SEARCH-LIST.
112000*    CARRY WS-LIST-POS INTO WS-POS-A.
112100     MOVE WS-LIST-POS TO WS-POS-A.
112200*    TEST WHETHER WS-POS-A NOT = ZERO.
112300     IF WS-POS-A NOT = ZERO
112400         PERFORM P8Z-CLEAR-LIST
112500         MOVE "DAYS"                 TO WS-KEY-ENTRY(1)
112600         MOVE "HOURS"                TO WS-KEY-ENTRY(2)
112700         MOVE "WEEKS"                TO WS-KEY-ENTRY(3)
112800         MOVE 3 TO WS-KEY-CNT
112900         COMPUTE WS-SCAN-START = WS-POS-A + 1
113000         PERFORM P8-SEARCH-LIST
113100         IF WS-LIST-POS NOT = ZERO
113200             MOVE "Event-based" TO WS-OB-FREQUENCY
113300         END-IF
113400     END-IF.
113500 P32-EXIT.
113600     EXIT.
113700*-----------------------------------------------------------------
113800* "Q" FOLLOWED IMMEDIATELY BY A DIGIT (Q1, Q2 ...)
113900*-----------------------------------------------------------------
114000 P32B-CHECK-Q-DIGIT.
114100*    CARRY "N" INTO WS-RULE-FOUND.
114200     MOVE "N" TO WS-RULE-FOUND.
114300*    INVOKE P32C-SCAN-Q.
114400     PERFORM P32C-SCAN-Q
114500             VARYING WS-SCAN-POS FROM 1 BY 1
114600             UNTIL WS-SCAN-POS >= WS-SENT-LEN
114700                   OR DEADLINE-RULE-SET.
114800 P32C-SCAN-Q.
114900*    TEST WHETHER WS-SENT-UPPER(WS-SCAN-POS:1) = "Q".
115000     IF WS-SENT-UPPER(WS-SCAN-POS:1) = "Q"
115100         MOVE WS-SENT-UPPER(WS-SCAN-POS + 1:1) TO WS-ONE-CHAR
115200         IF WS-ONE-CHAR IS NUMERIC
115300             MOVE "Y" TO WS-RULE-FOUND
115400         END-IF
115500     END-IF.
115600
115700*-----------------------------------------------------------------
115800* KEYWORD RISK LEVEL - HIGH, ELSE MEDIUM, ELSE LOW.
115900*-----------------------------------------------------------------
116000 P33-RISK-CHECK.
116100*    CARRY "Low" INTO WS-OB-RISK-LEVEL.
116200     MOVE "Low" TO WS-OB-RISK-LEVEL.
116300*    INVOKE P8Z-CLEAR-LIST.
116400     PERFORM P8Z-CLEAR-LIST.
116500*    RULE R1 - HIGH RISK - DEFAULT/ACCELERATION/FORECLOSURE/PENALTY
116600*    AND RELATED CREDIT-EVENT LANGUAGE.  ANY HIT HERE WINS OUTRIGHT.
116700     MOVE "DEFAULT"                  TO WS-KEY-ENTRY(1).
116800*    CARRY "ACCELERATION" INTO WS-KEY-ENTRY(2).
116900     MOVE "ACCELERATION"             TO WS-KEY-ENTRY(2).
117000*    CARRY "FORECLOSURE" INTO WS-KEY-ENTRY(3).
117100     MOVE "FORECLOSURE"              TO WS-KEY-ENTRY(3).
117200*    CARRY "PENALTY" INTO WS-KEY-ENTRY(4).
117300     MOVE "PENALTY"                  TO WS-KEY-ENTRY(4).
117400*    CARRY "INTEREST RATE INCREASE" INTO WS-KEY-ENTRY(5).
117500     MOVE "INTEREST RATE INCREASE"   TO WS-KEY-ENTRY(5).
117600*    CARRY "EVENT OF DEFAULT" INTO WS-KEY-ENTRY(6).
117700     MOVE "EVENT OF DEFAULT"         TO WS-KEY-ENTRY(6).
117800*    CARRY "MATERIAL ADVERSE" INTO WS-KEY-ENTRY(7).
117900     MOVE "MATERIAL ADVERSE"         TO WS-KEY-ENTRY(7).
118000*    CARRY "CROSS-DEFAULT" INTO WS-KEY-ENTRY(8).
118100     MOVE "CROSS-DEFAULT"            TO WS-KEY-ENTRY(8).
118200*    CARRY "CROSS-ACCELERATION" INTO WS-KEY-ENTRY(9).
118300     MOVE "CROSS-ACCELERATION"       TO WS-KEY-ENTRY(9).
118400*    CARRY "FORFEIT" INTO WS-KEY-ENTRY(10).
118500     MOVE "FORFEIT"                  TO WS-KEY-ENTRY(10).
118600*    CARRY "TERMINATE" INTO WS-KEY-ENTRY(11).
118700     MOVE "TERMINATE"                TO WS-KEY-ENTRY(11).
118800*    CARRY 11 INTO WS-KEY-CNT.
118900     MOVE 11 TO WS-KEY-CNT.
119000*    CARRY 1 INTO WS-SCAN-START.
119100     MOVE 1 TO WS-SCAN-START.
119200*    INVOKE P8-SEARCH-LIST.
119300     PERFORM P8-SEARCH-LIST.
119400*    TEST WHETHER WS-LIST-POS NOT = ZERO.
119500     IF WS-LIST-POS NOT = ZERO
119600         MOVE "High" TO WS-OB-RISK-LEVEL
119700         GO TO P33-EXIT.
119800*    INVOKE P8Z-CLEAR-LIST.
119900     PERFORM P8Z-CLEAR-LIST.
120000*    RULE R2 - MEDIUM RISK - FEE/CHARGE/COST/COMPLIANCE/REMEDY
120100*    LANGUAGE - ADMINISTRATIVE CONSEQUENCES, NOT A CREDIT EVENT.
120200     MOVE "FEE"                      TO WS-KEY-ENTRY(1).
120300*    CARRY "CHARGE" INTO WS-KEY-ENTRY(2).
120400     MOVE "CHARGE"                   TO WS-KEY-ENTRY(2).
120500*    CARRY "COST" INTO WS-KEY-ENTRY(3).
120600     MOVE "COST"                     TO WS-KEY-ENTRY(3).
120700*    CARRY "EXPENSE" INTO WS-KEY-ENTRY(4).
120800     MOVE "EXPENSE"                  TO WS-KEY-ENTRY(4).
120900*    CARRY "COMPLIANCE" INTO WS-KEY-ENTRY(5).
121000     MOVE "COMPLIANCE"               TO WS-KEY-ENTRY(5).
121100*    CARRY "REMEDY" INTO WS-KEY-ENTRY(6).
121200     MOVE "REMEDY"                   TO WS-KEY-ENTRY(6).
121300*    CARRY "CURE PERIOD" INTO WS-KEY-ENTRY(7).
121400     MOVE "CURE PERIOD"              TO WS-KEY-ENTRY(7).
121500*    CARRY "WAIVER" INTO WS-KEY-ENTRY(8).
121600     MOVE "WAIVER"                   TO WS-KEY-ENTRY(8).
121700*    CARRY "CONSENT" INTO WS-KEY-ENTRY(9).
121800     MOVE "CONSENT"                  TO WS-KEY-ENTRY(9).
121900*    CARRY 9 INTO WS-KEY-CNT.
122000     MOVE 9 TO WS-KEY-CNT.
122100*    CARRY 1 INTO WS-SCAN-START.
122200     MOVE 1 TO WS-SCAN-START.
122300*    INVOKE P8-SEARCH-LIST.
122400     PERFORM P8-SEARCH-LIST.
122500*    TEST WHETHER WS-LIST-POS NOT = ZERO.
122600     IF WS-LIST-POS NOT = ZERO
122700         MOVE "Medium" TO WS-OB-RISK-LEVEL.
122800 P33-EXIT.
122900     EXIT.
123000
123100*-----------------------------------------------------------------
123200* DEADLINE PARSER
123300*-----------------------------------------------------------------
123400*    "PROMPTLY / IMMEDIATELY / AS SOON AS POSSIBLE / WITHOUT DELAY"
123500*    ALWAYS WINS OUTRIGHT WHEN PRESENT - THESE ARE URGENCY WORDS,
123600*    NOT A CALENDAR RULE, SO NO JULIAN DATE IS EVER COMPUTED FOR THEM.
123700 P4-DEADLINE.
123800*    CARRY SPACES INTO WS-OB-RULE.
123900     MOVE SPACES TO WS-OB-RULE.
124000*    CARRY SPACES INTO WS-OB-NEXT-DEADLINE.
124100     MOVE SPACES TO WS-OB-NEXT-DEADLINE.
124200*    CARRY "N" INTO WS-RULE-FOUND.
124300     MOVE "N" TO WS-RULE-FOUND.
124400*    INVOKE P41-QTY-RULE.
124500     PERFORM P41-QTY-RULE.
124600*    "PROMPTLY / IMMEDIATELY / AS SOON AS POSSIBLE / WITHOUT DELAY"
124700*    OVERRIDES ANY QUANTITATIVE RULE ALREADY FOUND.
124800     PERFORM P8Z-CLEAR-LIST.
124900*    CARRY "PROMPTLY" INTO WS-KEY-ENTRY(1).
125000     MOVE "PROMPTLY"                 TO WS-KEY-ENTRY(1).
125100*    CARRY "IMMEDIATELY" INTO WS-KEY-ENTRY(2).
125200     MOVE "IMMEDIATELY"              TO WS-KEY-ENTRY(2).
125300*    CARRY "AS SOON AS POSSIBLE" INTO WS-KEY-ENTRY(3).
125400     MOVE "AS SOON AS POSSIBLE"      TO WS-KEY-ENTRY(3).
125500*    CARRY "WITHOUT DELAY" INTO WS-KEY-ENTRY(4).
125600     MOVE "WITHOUT DELAY"            TO WS-KEY-ENTRY(4).
125700*    CARRY 4 INTO WS-KEY-CNT.
125800     MOVE 4 TO WS-KEY-CNT.
125900*    CARRY 1 INTO WS-SCAN-START.
126000     MOVE 1 TO WS-SCAN-START.
126100*    INVOKE P8-SEARCH-LIST.
126200     PERFORM P8-SEARCH-LIST.
126300*    TEST WHETHER WS-LIST-POS NOT = ZERO.
126400     IF WS-LIST-POS NOT = ZERO
126500         MOVE "IMMEDIATE UPON OCCURRENCE" TO WS-OB-RULE
126600         MOVE "Upon Event" TO WS-OB-NEXT-DEADLINE
126700         MOVE "Y" TO WS-RULE-FOUND.
126800*    "END OF MONTH/QUARTER/YEAR/FISCAL YEAR/CALENDAR YEAR"
126900*    OVERRIDES ANY RULE FOUND ABOVE.
127000     PERFORM P8Z-CLEAR-LIST.
127100*    CARRY "END OF MONTH" INTO WS-KEY-ENTRY(1).
127200     MOVE "END OF MONTH"             TO WS-KEY-ENTRY(1).
127300*    CARRY 1 INTO WS-KEY-CNT.
127400     MOVE 1 TO WS-KEY-CNT.
127500*    CARRY 1 INTO WS-SCAN-START.
127600     MOVE 1 TO WS-SCAN-START.
127700*    INVOKE P8-SEARCH-LIST.
127800     PERFORM P8-SEARCH-LIST.
127900*    TEST WHETHER WS-LIST-POS NOT = ZERO.
128000     IF WS-LIST-POS NOT = ZERO
128100         MOVE "BY END OF MONTH" TO WS-OB-RULE
128200         MOVE "End of Month" TO WS-OB-NEXT-DEADLINE
128300         MOVE "Y" TO WS-RULE-FOUND
128400         GO TO P4-DEADLINE-EXIT.
128500*    INVOKE P8Z-CLEAR-LIST.
128600     PERFORM P8Z-CLEAR-LIST.
128700*    CARRY "END OF QUARTER" INTO WS-KEY-ENTRY(1).
128800     MOVE "END OF QUARTER"           TO WS-KEY-ENTRY(1).
128900*    CARRY 1 INTO WS-KEY-CNT.
129000     MOVE 1 TO WS-KEY-CNT.
129100*    CARRY 1 INTO WS-SCAN-START.
129200     MOVE 1 TO WS-SCAN-START.
129300*    INVOKE P8-SEARCH-LIST.
129400     PERFORM P8-SEARCH-LIST.
129500*    TEST WHETHER WS-LIST-POS NOT = ZERO.
129600     IF WS-LIST-POS NOT = ZERO
129700         MOVE "BY END OF QUARTER" TO WS-OB-RULE
129800         MOVE "End of Quarter" TO WS-OB-NEXT-DEADLINE
129900         MOVE "Y" TO WS-RULE-FOUND
130000         GO TO P4-DEADLINE-EXIT.
130100*    INVOKE P8Z-CLEAR-LIST.
130200     PERFORM P8Z-CLEAR-LIST.
130300*    CARRY "END OF YEAR" INTO WS-KEY-ENTRY(1).
130400     MOVE "END OF YEAR"              TO WS-KEY-ENTRY(1).
130500*    CARRY "END OF FISCAL YEAR" INTO WS-KEY-ENTRY(2).
130600     MOVE "END OF FISCAL YEAR"       TO WS-KEY-ENTRY(2).
130700*    CARRY "END OF CALENDAR YEAR" INTO WS-KEY-ENTRY(3).
130800     MOVE "END OF CALENDAR YEAR"     TO WS-KEY-ENTRY(3).
130900*    CARRY 3 INTO WS-KEY-CNT.
131000     MOVE 3 TO WS-KEY-CNT.
131100*    CARRY 1 INTO WS-SCAN-START.
131200     MOVE 1 TO WS-SCAN-START.
131300*    INVOKE P8-SEARCH-LIST.
131400     PERFORM P8-SEARCH-LIST.
131500*    TEST WHETHER WS-LIST-POS NOT = ZERO.
131600     IF WS-LIST-POS NOT = ZERO
131700         MOVE "BY END OF YEAR" TO WS-OB-RULE
131800         MOVE "End of Year" TO WS-OB-NEXT-DEADLINE
131900         MOVE "Y" TO WS-RULE-FOUND
132000         GO TO P4-DEADLINE-EXIT.
132100*    TEST WHETHER DEADLINE-RULE-SET.
132200     IF DEADLINE-RULE-SET
132300         GO TO P4-DEADLINE-EXIT.
132400*    FALLBACK - BARE FREQUENCY WORD, ELSE "WITHIN N DAYS" TEXT.
132500     PERFORM P44-FALLBACK-RULE.
132600 P4-DEADLINE-EXIT.
132700*    CARRY WS-OB-RULE INTO OB-DEADLINE-RULE.
132800     MOVE WS-OB-RULE TO OB-DEADLINE-RULE.
132900*    CARRY WS-OB-NEXT-DEADLINE INTO OB-NEXT-DEADLINE.
133000     MOVE WS-OB-NEXT-DEADLINE TO OB-NEXT-DEADLINE.
133100     EXIT.
133200
133300*-----------------------------------------------------------------
133400* QUANTITATIVE RULE - "WITHIN/AFTER/BY/NO LATER THAN N
133500* DAYS|WEEKS|MONTHS|YEARS"
133600*-----------------------------------------------------------------
133700*    THE MAIN QUANTITATIVE DEADLINE RULE - RUN FIRST, BEFORE THE
133800*    OVERRIDING END-OF-PERIOD RULES BELOW.
133900 P41-QTY-RULE.
134000*    A QUANTITATIVE RULE ONLY EXISTS WHEN ONE OF THE TRIGGER WORDS
134100*    BELOW INTRODUCES THE TIME PERIOD - A BARE DOLLAR FIGURE OR
134200*    RATIO ELSEWHERE IN THE SENTENCE (E.G. A NET WORTH COVENANT)
134300*    MUST NOT BE MISREAD AS A DEADLINE.  (CREDIT COMMITTEE FINDING,
134400*    SEE CHANGE LOG.)
134500     MOVE ZERO TO WS-QTY-DIGIT-POS.
134600*    INVOKE P8Z-CLEAR-LIST.
134700     PERFORM P8Z-CLEAR-LIST.
134800*    CARRY "WITHIN" INTO WS-KEY-ENTRY(1).
134900     MOVE "WITHIN"                   TO WS-KEY-ENTRY(1).
135000*    CARRY "AFTER" INTO WS-KEY-ENTRY(2).
135100     MOVE "AFTER"                    TO WS-KEY-ENTRY(2).
135200*    CARRY "BY" INTO WS-KEY-ENTRY(3).
135300     MOVE "BY"                       TO WS-KEY-ENTRY(3).
135400*    CARRY "NO LATER THAN" INTO WS-KEY-ENTRY(4).
135500     MOVE "NO LATER THAN"            TO WS-KEY-ENTRY(4).
135600*    CARRY 4 INTO WS-KEY-CNT.
135700     MOVE 4 TO WS-KEY-CNT.
135800*    CARRY 1 INTO WS-SCAN-START.
135900     MOVE 1 TO WS-SCAN-START.
136000*    INVOKE P8-SEARCH-LIST.
136100     PERFORM P8-SEARCH-LIST.
136200*    CARRY WS-LIST-POS INTO WS-POS-A.
136300     MOVE WS-LIST-POS TO WS-POS-A.
136400*    TEST WHETHER WS-POS-A = ZERO.
136500     IF WS-POS-A = ZERO
136600         GO TO P41-QTY-RULE-EXIT.
136700*    COMPUTE WS-SCAN-START.
136800     COMPUTE WS-SCAN-START = WS-POS-A + 1.
136900*    INVOKE P41A-FIND-DIGIT.
137000     PERFORM P41A-FIND-DIGIT
137100             VARYING WS-SCAN-POS FROM WS-SCAN-START BY 1
137200             UNTIL WS-SCAN-POS > WS-SENT-LEN
137300                   OR WS-QTY-DIGIT-POS NOT = ZERO.
137400*    TEST WHETHER WS-QTY-DIGIT-POS = ZERO.
137500     IF WS-QTY-DIGIT-POS = ZERO
137600         GO TO P41-QTY-RULE-EXIT.
137700*    INVOKE P41B-DIGIT-RUN-LEN.
137800     PERFORM P41B-DIGIT-RUN-LEN.
137900*    INVOKE P41C-FIND-UNIT.
138000     PERFORM P41C-FIND-UNIT.
138100*    TEST WHETHER WS-QTY-UNIT-POS = ZERO.
138200     IF WS-QTY-UNIT-POS = ZERO
138300         MOVE ZERO TO WS-QTY-DIGIT-POS
138400         GO TO P41-QTY-RULE-EXIT.
138500*    INVOKE P41D-ACCUM-QTY.
138600     PERFORM P41D-ACCUM-QTY.
138700*    INVOKE P41E-BUILD-RULE-TEXT.
138800     PERFORM P41E-BUILD-RULE-TEXT.
138900*    INVOKE P45-CALC-DATE.
139000     PERFORM P45-CALC-DATE.
139100*    CARRY "Y" INTO WS-RULE-FOUND.
139200     MOVE "Y" TO WS-RULE-FOUND.
139300 P41-QTY-RULE-EXIT.
139400     EXIT.
139500 P41A-FIND-DIGIT.
139600*    TEST WHETHER WS-SENT-UPPER(WS-SCAN-POS:1) IS NUMERIC.
139700     IF WS-SENT-UPPER(WS-SCAN-POS:1) IS NUMERIC
139800         MOVE WS-SCAN-POS TO WS-QTY-DIGIT-POS.
139900*-----------------------------------------------------------------
140000* LENGTH OF THE CONSECUTIVE DIGIT RUN STARTING AT WS-QTY-DIGIT-POS
140100*-----------------------------------------------------------------
140200 P41B-DIGIT-RUN-LEN.
140300*    CARRY 1 INTO WS-QTY-DIGIT-LEN.
140400     MOVE 1 TO WS-QTY-DIGIT-LEN.
140500*    INVOKE P41B1-EXTEND-RUN.
140600     PERFORM P41B1-EXTEND-RUN
140700             VARYING WS-TRY-POS
140800             FROM WS-QTY-DIGIT-POS BY 1
140900             UNTIL WS-TRY-POS > WS-SENT-LEN
141000                   OR WS-SENT-UPPER(WS-TRY-POS:1) NOT NUMERIC.
141100 P41B1-EXTEND-RUN.
141200*    TEST WHETHER WS-TRY-POS > WS-QTY-DIGIT-POS.
141300     IF WS-TRY-POS > WS-QTY-DIGIT-POS
141400         COMPUTE WS-QTY-DIGIT-LEN = WS-TRY-POS - WS-QTY-DIGIT-POS + 1.
141500*-----------------------------------------------------------------
141600* FIRST UNIT WORD (DAY/WEEK/MONTH/YEAR) AFTER THE DIGIT RUN
141700*-----------------------------------------------------------------
141800 P41C-FIND-UNIT.
141900*    CARRY ZERO INTO WS-QTY-UNIT-POS.
142000     MOVE ZERO TO WS-QTY-UNIT-POS.
142100*    COMPUTE WS-SCAN-START.
142200     COMPUTE WS-SCAN-START =
142300             WS-QTY-DIGIT-POS + WS-QTY-DIGIT-LEN.
142400*    INVOKE P8Z-CLEAR-LIST.
142500     PERFORM P8Z-CLEAR-LIST.
142600*    UNIT WORD LOOKUP REUSES THE SAME P8Z-CLEAR-LIST/P8-SEARCH-LIST
142700*    ENGINE AS EVERY OTHER KEYWORD TEST IN THIS PROGRAM.
142800     MOVE "DAY"                      TO WS-KEY-ENTRY(1).
142900*    CARRY "WEEK" INTO WS-KEY-ENTRY(2).
143000     MOVE "WEEK"                     TO WS-KEY-ENTRY(2).
143100*    CARRY "MONTH" INTO WS-KEY-ENTRY(3).
143200     MOVE "MONTH"                    TO WS-KEY-ENTRY(3).
143300*    CARRY "YEAR" INTO WS-KEY-ENTRY(4).
143400     MOVE "YEAR"                     TO WS-KEY-ENTRY(4).
143500*    CARRY 4 INTO WS-KEY-CNT.
143600     MOVE 4 TO WS-KEY-CNT.
143700*    INVOKE P8-SEARCH-LIST.
143800     PERFORM P8-SEARCH-LIST.
143900*    CARRY WS-LIST-POS INTO WS-QTY-UNIT-POS.
144000     MOVE WS-LIST-POS TO WS-QTY-UNIT-POS.
144100*-----------------------------------------------------------------
144200* ACCUMULATE THE DIGIT RUN INTO WS-QTY-VALUE, ONE DIGIT AT A TIME
144300* (NO FUNCTION NUMVAL ON THIS COMPILER).
144400*-----------------------------------------------------------------
144500 P41D-ACCUM-QTY.
144600*    CARRY ZERO INTO WS-QTY-VALUE.
144700     MOVE ZERO TO WS-QTY-VALUE.
144800*    INVOKE P41D1-ADD-DIGIT.
144900     PERFORM P41D1-ADD-DIGIT
145000             VARYING WS-DIGIT-SUB FROM 1 BY 1
145100             UNTIL WS-DIGIT-SUB > WS-QTY-DIGIT-LEN.
145200 P41D1-ADD-DIGIT.
145300*    COMPUTE WS-TRY-POS.
145400     COMPUTE WS-TRY-POS = WS-QTY-DIGIT-POS + WS-DIGIT-SUB - 1.
145500*    CARRY WS-SENT-UPPER(WS-TRY-POS:1) INTO WS-ONE-DIGIT.
145600     MOVE WS-SENT-UPPER(WS-TRY-POS:1) TO WS-ONE-DIGIT.
145700*    COMPUTE WS-QTY-VALUE.
145800     COMPUTE WS-QTY-VALUE = WS-QTY-VALUE * 10 + WS-ONE-DIGIT.
145900*-----------------------------------------------------------------
146000* BUILD THE HUMAN-READABLE RULE TEXT AND SET DAYS-PER-UNIT
146100*-----------------------------------------------------------------
146200 P41E-BUILD-RULE-TEXT.
146300*    CARRY SPACES INTO WS-OB-RULE.
146400     MOVE SPACES TO WS-OB-RULE.
146500*    BUILD THE FIELD BY CONCATENATION.
146600     STRING "WITHIN "                     DELIMITED BY SIZE
146700            WS-SENT-UPPER(WS-QTY-DIGIT-POS:WS-QTY-DIGIT-LEN)
146800                                           DELIMITED BY SIZE
146900            " "                            DELIMITED BY SIZE
147000            WS-SENT-UPPER(WS-QTY-UNIT-POS:6)
147100                                           DELIMITED BY SPACE
147200            " AFTER REFERENCE EVENT"       DELIMITED BY SIZE
147300            INTO WS-OB-RULE.
147400*    TEST WHETHER WS-SENT-UPPER(WS-QTY-UNIT-POS:4) = "WEEK".
147500     IF WS-SENT-UPPER(WS-QTY-UNIT-POS:4) = "WEEK"
147600         COMPUTE WS-QTY-DAYS = WS-QTY-VALUE * 7
147700     ELSE
147800         IF WS-SENT-UPPER(WS-QTY-UNIT-POS:5) = "MONTH"
147900             COMPUTE WS-QTY-DAYS = WS-QTY-VALUE * 30
148000         ELSE
148100             IF WS-SENT-UPPER(WS-QTY-UNIT-POS:4) = "YEAR"
148200                 COMPUTE WS-QTY-DAYS = WS-QTY-VALUE * 365
148300             ELSE
148400                 COMPUTE WS-QTY-DAYS = WS-QTY-VALUE * 1
148500             END-IF
148600         END-IF
148700     END-IF.
148800
148900*-----------------------------------------------------------------
149000* FALLBACK RULE - FIRST MATCH OF A BARE FREQUENCY WORD, ELSE A
149100* BARE "WITHIN N DAYS" PHRASE.  NO CALCULATED DATE EITHER WAY.
149200*-----------------------------------------------------------------
149300*    (A) A BARE FREQUENCY ADVERB STANDING IN FOR A REAL DEADLINE -
149400*    E.G. "COVENANTS SHALL BE TESTED QUARTERLY" WITH NO "WITHIN"
149500*    CLAUSE AT ALL.  05/03/05 (LN-0341) ADDED SEMI-ANNUALLY/
149600*    BI-ANNUALLY FOR THE AG LENDING PORTFOLIO.
149700 P44-FALLBACK-RULE.
149800*    INVOKE P8Z-CLEAR-LIST.
149900     PERFORM P8Z-CLEAR-LIST.
150000*    CARRY "MONTHLY" INTO WS-KEY-ENTRY(1).
150100     MOVE "MONTHLY"                  TO WS-KEY-ENTRY(1).
150200*    CARRY "QUARTERLY" INTO WS-KEY-ENTRY(2).
150300     MOVE "QUARTERLY"                TO WS-KEY-ENTRY(2).
150400*    CARRY "ANNUALLY" INTO WS-KEY-ENTRY(3).
150500     MOVE "ANNUALLY"                 TO WS-KEY-ENTRY(3).
150600*    CARRY "YEARLY" INTO WS-KEY-ENTRY(4).
150700     MOVE "YEARLY"                   TO WS-KEY-ENTRY(4).
150800*    CARRY "SEMI-ANNUALLY" INTO WS-KEY-ENTRY(5).
150900     MOVE "SEMI-ANNUALLY"            TO WS-KEY-ENTRY(5).
151000*    CARRY "BI-ANNUALLY" INTO WS-KEY-ENTRY(6).
151100     MOVE "BI-ANNUALLY"              TO WS-KEY-ENTRY(6).
151200*    CARRY 6 INTO WS-KEY-CNT.
151300     MOVE 6 TO WS-KEY-CNT.
151400*    CARRY 1 INTO WS-SCAN-START.
151500     MOVE 1 TO WS-SCAN-START.
151600*    INVOKE P8-SEARCH-LIST.
151700     PERFORM P8-SEARCH-LIST.
151800*    TEST WHETHER WS-LIST-POS NOT = ZERO.
151900     IF WS-LIST-POS NOT = ZERO
152000         MOVE WS-SRCH-WORD TO WS-OB-RULE
152100         GO TO P44-FALLBACK-RULE-EXIT.
152200*    (B) A BARE "WITHIN N DAYS" PHRASE, NO CALCULATED DATE.
152300     PERFORM P8Z-CLEAR-LIST.
152400*    CARRY "WITHIN" INTO WS-KEY-ENTRY(1).
152500     MOVE "WITHIN"                   TO WS-KEY-ENTRY(1).
152600*    CARRY 1 INTO WS-KEY-CNT.
152700     MOVE 1 TO WS-KEY-CNT.
152800*    CARRY 1 INTO WS-SCAN-START.
152900     MOVE 1 TO WS-SCAN-START.
153000*    INVOKE P8-SEARCH-LIST.
153100     PERFORM P8-SEARCH-LIST.
153200*    CARRY WS-LIST-POS INTO WS-POS-A.
153300     MOVE WS-LIST-POS TO WS-POS-A.
153400*    TEST WHETHER WS-POS-A = ZERO.
153500     IF WS-POS-A = ZERO
153600         GO TO P44-FALLBACK-RULE-EXIT.
153700*    CARRY ZERO INTO WS-QTY-DIGIT-POS.
153800     MOVE ZERO TO WS-QTY-DIGIT-POS.
153900*    COMPUTE WS-SCAN-START.
154000     COMPUTE WS-SCAN-START = WS-POS-A + 1.
154100*    INVOKE P44A-FIND-DIGIT.
154200     PERFORM P44A-FIND-DIGIT
154300             VARYING WS-SCAN-POS FROM WS-SCAN-START BY 1
154400             UNTIL WS-SCAN-POS > WS-SENT-LEN
154500                   OR WS-QTY-DIGIT-POS NOT = ZERO.
154600*    TEST WHETHER WS-QTY-DIGIT-POS = ZERO.
154700     IF WS-QTY-DIGIT-POS = ZERO
154800         GO TO P44-FALLBACK-RULE-EXIT.
154900*    INVOKE P41B-DIGIT-RUN-LEN.
155000     PERFORM P41B-DIGIT-RUN-LEN.
155100*    CARRY SPACES INTO WS-OB-RULE.
155200     MOVE SPACES TO WS-OB-RULE.
155300*    BUILD THE FIELD BY CONCATENATION.
155400     STRING "WITHIN "                     DELIMITED BY SIZE
155500            WS-SENT-UPPER(WS-QTY-DIGIT-POS:WS-QTY-DIGIT-LEN)
155600                                           DELIMITED BY SIZE
155700            " DAYS"                        DELIMITED BY SIZE
155800            INTO WS-OB-RULE.
155900 P44-FALLBACK-RULE-EXIT.
156000     EXIT.
156100*    SAME DIGIT TEST AS P41A-FIND-DIGIT, KEPT SEPARATE SO THE
156200*    FALLBACK RULE DOES NOT SHARE A PERFORM RANGE WITH THE MAIN
156300*    QUANTITATIVE RULE.
156400 P44A-FIND-DIGIT.
156500*    TEST WHETHER WS-SENT-UPPER(WS-SCAN-POS:1) IS NUMERIC.
156600     IF WS-SENT-UPPER(WS-SCAN-POS:1) IS NUMERIC
156700         MOVE WS-SCAN-POS TO WS-QTY-DIGIT-POS.
156800
156900*-----------------------------------------------------------------
157000* CALCULATE THE DEADLINE DATE = AS-OF DATE + WS-QTY-DAYS, VIA
157100* JULIAN DAY NUMBER (CALENDAR-CORRECT ACROSS MONTH/YEAR ENDS).
157200*-----------------------------------------------------------------
157300 P45-CALC-DATE.
157400*    COMPUTE WS-CALC-JULIAN.
157500     COMPUTE WS-CALC-JULIAN = WS-ASOF-JULIAN + WS-QTY-DAYS.
157600*    INVOKE P47-JULIAN-TO-YMD.
157700     PERFORM P47-JULIAN-TO-YMD.
157800*    CARRY SPACES INTO WS-OB-NEXT-DEADLINE.
157900     MOVE SPACES TO WS-OB-NEXT-DEADLINE.
158000*    BUILD THE FIELD BY CONCATENATION.
158100     STRING WS-CALC-YY                    DELIMITED BY SIZE
158200            "-"                            DELIMITED BY SIZE
158300            WS-CALC-MM                     DELIMITED BY SIZE
158400            "-"                            DELIMITED BY SIZE
158500            WS-CALC-DD                     DELIMITED BY SIZE
158600            INTO WS-OB-NEXT-DEADLINE.
158700
158800*-----------------------------------------------------------------
158900* YMD -> JULIAN DAY NUMBER (WS-CALC-DATE -> WS-CALC-JULIAN)
159000*-----------------------------------------------------------------
159100 P46-YMD-TO-JULIAN.
159200*    INVOKE P46A-LEAP-CHECK.
159300     PERFORM P46A-LEAP-CHECK.
159400*    COMPUTE WS-Y-MINUS-1.
159500     COMPUTE WS-Y-MINUS-1 = WS-CALC-YY - 1.
159600*    COMPUTE WS-YEAR-BASE.
159700     COMPUTE WS-YEAR-BASE =
159800             (WS-Y-MINUS-1 * 365)
159900             + (WS-Y-MINUS-1 / 4)
160000             - (WS-Y-MINUS-1 / 100)
160100             + (WS-Y-MINUS-1 / 400).
160200*    CARRY WS-CALC-MM INTO WS-MONTH-SUB.
160300     MOVE WS-CALC-MM TO WS-MONTH-SUB.
160400*    COMPUTE WS-CALC-JULIAN.
160500     COMPUTE WS-CALC-JULIAN =
160600             WS-YEAR-BASE + WS-CUM-DAYS(WS-MONTH-SUB) + WS-CALC-DD.
160700*    TEST WHETHER IS-LEAP-YEAR AND WS-CALC-MM > 2.
160800     IF IS-LEAP-YEAR AND WS-CALC-MM > 2
160900         ADD 1 TO WS-CALC-JULIAN.
161000*-----------------------------------------------------------------
161100* LEAP-YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400.
161200* (VERIFIED Y2K - 2000 IS DIVISIBLE BY 400, SO IT IS A LEAP YEAR.)
161300*-----------------------------------------------------------------
161400 P46A-LEAP-CHECK.
161500*    CARRY "N" INTO WS-LEAP-SW.
161600     MOVE "N" TO WS-LEAP-SW.
161700*    DIVIDE TO GET THE QUOTIENT AND REMAINDER.
161800     DIVIDE WS-CALC-YY BY 4 GIVING WS-TRY-YEAR
161900            REMAINDER WS-DIGIT-SUB.
162000*    TEST WHETHER WS-DIGIT-SUB = ZERO.
162100     IF WS-DIGIT-SUB = ZERO
162200         MOVE "Y" TO WS-LEAP-SW
162300         DIVIDE WS-CALC-YY BY 100 GIVING WS-TRY-YEAR
162400                REMAINDER WS-DIGIT-SUB
162500         IF WS-DIGIT-SUB = ZERO
162600             MOVE "N" TO WS-LEAP-SW
162700             DIVIDE WS-CALC-YY BY 400 GIVING WS-TRY-YEAR
162800                    REMAINDER WS-DIGIT-SUB
162900             IF WS-DIGIT-SUB = ZERO
163000                 MOVE "Y" TO WS-LEAP-SW
163100             END-IF
163200         END-IF
163300     END-IF.
163400
163500*-----------------------------------------------------------------
163600* JULIAN DAY NUMBER -> YMD (WS-CALC-JULIAN -> WS-CALC-DATE)
163700* ESTIMATES THE YEAR, THEN WALKS THE MONTH TABLE.
163800*-----------------------------------------------------------------
163900 P47-JULIAN-TO-YMD.
164000*    COMPUTE WS-TRY-YEAR.
164100     COMPUTE WS-TRY-YEAR =
164200             (WS-CALC-JULIAN * 400) / 146097.
164300*    ADD 1 TO WS-TRY-YEAR.
164400     ADD 1 TO WS-TRY-YEAR.
164500*    THE INITIAL YEAR GUESS FROM THE 400-YEAR-CYCLE APPROXIMATION
164600*    CAN OVERSHOOT BY A YEAR OR TWO - WALK IT BACK UNTIL JAN 1 OF
164700*    THE GUESS FALLS ON OR BEFORE THE TARGET JULIAN NUMBER.
164800 P47A-BACK-UP-YEAR.
164900*    CARRY WS-TRY-YEAR INTO WS-CALC-YY.
165000     MOVE WS-TRY-YEAR TO WS-CALC-YY.
165100*    INVOKE P46-YMD-TO-JULIAN-TEST.
165200     PERFORM P46-YMD-TO-JULIAN-TEST.
165300*    TEST WHETHER WS-TRY-JULIAN > WS-CALC-JULIAN.
165400     IF WS-TRY-JULIAN > WS-CALC-JULIAN
165500         SUBTRACT 1 FROM WS-TRY-YEAR
165600         GO TO P47A-BACK-UP-YEAR.
165700*    THEN WALK FORWARD UNTIL JAN 1 OF THE NEXT YEAR PASSES THE
165800*    TARGET, SO THE PRIOR YEAR TESTED IS THE RIGHT ONE.
165900 P47B-ADVANCE-YEAR.
166000*    COMPUTE WS-TRY-YEAR.
166100     COMPUTE WS-TRY-YEAR = WS-TRY-YEAR + 1.
166200*    CARRY WS-TRY-YEAR INTO WS-CALC-YY.
166300     MOVE WS-TRY-YEAR TO WS-CALC-YY.
166400*    INVOKE P46-YMD-TO-JULIAN-TEST.
166500     PERFORM P46-YMD-TO-JULIAN-TEST.
166600*    TEST WHETHER WS-TRY-JULIAN <= WS-CALC-JULIAN.
166700     IF WS-TRY-JULIAN <= WS-CALC-JULIAN
166800         GO TO P47B-ADVANCE-YEAR.
166900*    COMPUTE WS-TRY-YEAR.
167000     COMPUTE WS-TRY-YEAR = WS-TRY-YEAR - 1.
167100*    CARRY WS-TRY-YEAR INTO WS-CALC-YY.
167200     MOVE WS-TRY-YEAR TO WS-CALC-YY.
167300*    INVOKE P46A-LEAP-CHECK.
167400     PERFORM P46A-LEAP-CHECK.
167500*    COMPUTE WS-Y-MINUS-1.
167600     COMPUTE WS-Y-MINUS-1 = WS-CALC-YY - 1.
167700*    COMPUTE WS-YEAR-BASE.
167800     COMPUTE WS-YEAR-BASE =
167900             (WS-Y-MINUS-1 * 365)
168000             + (WS-Y-MINUS-1 / 4)
168100             - (WS-Y-MINUS-1 / 100)
168200             + (WS-Y-MINUS-1 / 400).
168300*    COMPUTE WS-DAYS-LEFT.
168400     COMPUTE WS-DAYS-LEFT = WS-CALC-JULIAN - WS-YEAR-BASE.
168500*    CARRY 1 INTO WS-MONTH-SUB.
168600     MOVE 1 TO WS-MONTH-SUB.
168700*    YEAR IS NOW KNOWN - WALK THE CUMULATIVE-DAYS TABLE FORWARD TO
168800*    FIND THE MONTH THAT THE REMAINING DAY COUNT FALLS INTO.
168900 P47C-FIND-MONTH.
169000*    TEST WHETHER WS-MONTH-SUB < 12.
169100     IF WS-MONTH-SUB < 12
169200         COMPUTE WS-TRY-POS = WS-CUM-DAYS(WS-MONTH-SUB + 1)
169300         IF IS-LEAP-YEAR AND WS-MONTH-SUB >= 2
169400             ADD 1 TO WS-TRY-POS
169500         END-IF
169600         IF WS-DAYS-LEFT > WS-TRY-POS
169700             ADD 1 TO WS-MONTH-SUB
169800             GO TO P47C-FIND-MONTH
169900         END-IF
170000     END-IF.
170100*    CARRY WS-MONTH-SUB INTO WS-CALC-MM.
170200     MOVE WS-MONTH-SUB TO WS-CALC-MM.
170300*    COMPUTE WS-TRY-POS.
170400     COMPUTE WS-TRY-POS = WS-CUM-DAYS(WS-MONTH-SUB).
170500*    TEST WHETHER IS-LEAP-YEAR AND WS-MONTH-SUB > 2.
170600     IF IS-LEAP-YEAR AND WS-MONTH-SUB > 2
170700         ADD 1 TO WS-TRY-POS.
170800*    COMPUTE WS-CALC-DD.
170900     COMPUTE WS-CALC-DD = WS-DAYS-LEFT - WS-TRY-POS.
171000* COMMON SUB-TEST USED BY THE YEAR-ESTIMATE BACK-UP/ADVANCE LOOPS -
171100* COMPUTES THE JULIAN NUMBER OF JAN 1 OF WS-CALC-YY INTO
171200* WS-TRY-JULIAN WITHOUT DISTURBING WS-CALC-JULIAN ITSELF.
171300 P46-YMD-TO-JULIAN-TEST.
171400*    COMPUTE WS-Y-MINUS-1.
171500     COMPUTE WS-Y-MINUS-1 = WS-CALC-YY - 1.
171600*    COMPUTE WS-TRY-JULIAN.
171700     COMPUTE WS-TRY-JULIAN =
171800             (WS-Y-MINUS-1 * 365)
171900             + (WS-Y-MINUS-1 / 4)
172000             - (WS-Y-MINUS-1 / 100)
172100             + (WS-Y-MINUS-1 / 400)
172200             + 1.
172300
172400*-----------------------------------------------------------------
172500* DEDUPLICATION - NORMALIZE (LOWER-CASE ALREADY DONE VIA
172600* WS-SENT-UPPER'S OPPOSITE; STRIP NON-ALPHANUMERICS) AND SEARCH.
172700*-----------------------------------------------------------------
172800 P5-DEDUP-CHECK.
172900*    CARRY SPACES INTO WS-NORM-KEY.
173000     MOVE SPACES TO WS-NORM-KEY.
173100*    CARRY 1 INTO WS-NORM-PTR.
173200     MOVE 1 TO WS-NORM-PTR.
173300*    INVOKE P5A-STRIP-CHAR.
173400     PERFORM P5A-STRIP-CHAR
173500             VARYING WS-SCAN-POS FROM 1 BY 1
173600             UNTIL WS-SCAN-POS > WS-SENT-LEN.
173700*    CARRY "N" INTO WS-DUP-FOUND.
173800     MOVE "N" TO WS-DUP-FOUND.
173900*    INVOKE P5B-DEDUP-SEARCH.
174000     PERFORM P5B-DEDUP-SEARCH
174100             VARYING WS-DEDUP-IDX FROM 1 BY 1
174200             UNTIL WS-DEDUP-IDX > WS-DEDUP-COUNT
174300                   OR IS-DUPLICATE.
174400*    TEST WHETHER NOT IS-DUPLICATE AND WS-DEDUP-COUNT < WS-MAX-DEDUP
174500     IF NOT IS-DUPLICATE AND WS-DEDUP-COUNT < WS-MAX-DEDUP
174600         ADD 1 TO WS-DEDUP-COUNT
174700         SET WS-DEDUP-IDX TO WS-DEDUP-COUNT
174800         MOVE WS-NORM-KEY TO WS-DEDUP-ENTRY(WS-DEDUP-IDX)
174900     END-IF.
175000*    KEEP ONLY LETTERS AND DIGITS OF THE SENTENCE IN THE
175100*    NORMALIZED KEY - PUNCTUATION AND SPACING DIFFERENCES BETWEEN
175200*    TWO COPIES OF THE SAME BOILERPLATE CLAUSE ARE IGNORED.
175300 P5A-STRIP-CHAR.
175400*    CARRY WS-SENT-UPPER(WS-SCAN-POS:1) INTO WS-ONE-CHAR.
175500     MOVE WS-SENT-UPPER(WS-SCAN-POS:1) TO WS-ONE-CHAR.
175600*    TEST WHETHER (WS-ONE-CHAR IS ALPHABETIC OR WS-ONE-CHAR IS NUMER
175700     IF (WS-ONE-CHAR IS ALPHABETIC OR WS-ONE-CHAR IS NUMERIC)
175800         AND WS-NORM-PTR <= 250
175900         MOVE WS-ONE-CHAR TO WS-NORM-KEY(WS-NORM-PTR:1)
176000         ADD 1 TO WS-NORM-PTR
176100     END-IF.
176200*    LINEAR SEARCH OF THE NORMALIZED-KEY TABLE BUILT SO FAR - THE
176300*    TABLE IS SMALL ENOUGH (300 ENTRIES) THAT AN INDEXED SEARCH
176400*    WOULD NOT BE WORTH THE EXTRA CODE.
176500 P5B-DEDUP-SEARCH.
176600*    TEST WHETHER WS-DEDUP-ENTRY(WS-DEDUP-IDX) = WS-NORM-KEY.
176700     IF WS-DEDUP-ENTRY(WS-DEDUP-IDX) = WS-NORM-KEY
176800         MOVE "Y" TO WS-DUP-FOUND.
176900
177000*-----------------------------------------------------------------
177100* WRITE THE OBLIGATION RECORD
177200*-----------------------------------------------------------------
177300 P6-WRITE-OBLIG.
177400*    THE TYPE LITERAL SHOULD ALWAYS START WITH A LETTER - THIS IS
177500*    A LEFTOVER SANITY CHECK FROM THE 96 SYNDICATION CLEANUP, WHEN
177600*    A BAD KEYWORD TABLE ENTRY ONCE SLIPPED A LEADING BLANK IN.
177700     IF WS-OB-TYPE(1:1) NOT LOAN-ALPHA
177800         DISPLAY "COVTRK01 - WARNING - OBLIGATION TYPE '"
177900                 WS-OB-TYPE "' DOES NOT BEGIN WITH A LETTER"
178000     END-IF.
178100*    ADD 1 TO WS-NEXT-OB-ID.
178200     ADD 1 TO WS-NEXT-OB-ID.
178300*    CARRY WS-NEXT-OB-ID INTO OB-ID.
178400     MOVE WS-NEXT-OB-ID TO OB-ID.
178500*    CARRY WS-OB-TYPE INTO OB-TYPE.
178600     MOVE WS-OB-TYPE TO OB-TYPE.
178700*    CARRY WS-SENT-TEXT(WS-CUR-SENT) INTO OB-DESCRIPTION.
178800     MOVE WS-SENT-TEXT(WS-CUR-SENT) TO OB-DESCRIPTION.
178900*    CARRY WS-OB-FREQUENCY INTO OB-FREQUENCY.
179000     MOVE WS-OB-FREQUENCY TO OB-FREQUENCY.
179100*    CARRY "Borrower" INTO OB-RESP-PARTY.
179200     MOVE "Borrower" TO OB-RESP-PARTY.
179300*    CARRY WS-OB-RISK-LEVEL INTO OB-RISK-LEVEL.
179400     MOVE WS-OB-RISK-LEVEL TO OB-RISK-LEVEL.
179500*    CARRY ZEROS INTO OB-RISK-SCORE.
179600     MOVE ZEROS TO OB-RISK-SCORE.
179700*    CARRY SPACES INTO OB-RISK-CATEGORY.
179800     MOVE SPACES TO OB-RISK-CATEGORY.
179900*    CARRY "Compliant" INTO OB-COMPL-STATUS.
180000     MOVE "Compliant" TO OB-COMPL-STATUS.
180100*    CARRY SPACES INTO FILLER OF REG-OBLIG.
180200     MOVE SPACES TO FILLER OF REG-OBLIG.
180300*    UPSI-0 TURNS ON THE PER-OBLIGATION TRACE DISPLAY WITHOUT A
180400*    RECOMPILE - OPERATIONS FLIPS IT WHEN A RUN'S COUNTS LOOK OFF.
180500     IF TRACE-ON
180600         DISPLAY "COVTRK01 - WRITING OB-ID " OB-ID
180700                 " TYPE " WS-OB-TYPE " FREQ " WS-OB-FREQUENCY
180800     END-IF.
180900*    OBLIGATE IS PLAIN SEQUENTIAL, SO THERE IS NO INVALID KEY
181000*    PHRASE TO TEST HERE - A FAILED WRITE SHOWS UP IN FS-OBL,
181100*    THE SAME WAY IT WOULD ON ANY OTHER SEQUENTIAL OUTPUT FILE.
181200     WRITE REG-OBLIG.
181300*    TEST WHETHER FS-OBL NOT = "00".
181400     IF FS-OBL NOT = "00"
181500         DISPLAY "COVTRK01 - WRITE FAILED OB-ID " OB-ID
181600                 " FILE STATUS " FS-OBL
181700     END-IF.
181800*    ADD 1 TO WS-TOTAL-WRITTEN.
181900     ADD 1 TO WS-TOTAL-WRITTEN.
182000
182100*-----------------------------------------------------------------
182200* GENERIC KEYWORD SEARCH ENGINE
182300*-----------------------------------------------------------------
182400*    RESET THE 12-ENTRY KEYWORD TABLE BEFORE LOADING THE NEXT
182500*    "ONE OF {...}" WORD LIST - WITHOUT THIS, A SHORTER LIST WOULD
182600*    LEAVE STALE ENTRIES FROM A LONGER PRIOR LIST IN PLACE.
182700 P8Z-CLEAR-LIST.
182800*    CARRY ZERO INTO WS-KEY-CNT.
182900     MOVE ZERO TO WS-KEY-CNT.
183000*    CARRY SPACES INTO WS-KEY-TAB.
183100     MOVE SPACES TO WS-KEY-TAB.
183200
183300*    SEARCH THE SENTENCE FOR EVERY WORD IN WS-KEY-TAB AND RETURN
183400*    THE LEFTMOST (EARLIEST) HIT ACROSS THE WHOLE LIST IN
183500*    WS-LIST-POS, ZERO IF NONE OF THE WORDS APPEAR.
183600 P8-SEARCH-LIST.
183700*    CARRY ZERO INTO WS-LIST-POS.
183800     MOVE ZERO TO WS-LIST-POS.
183900*    INVOKE P8C-SEARCH-ONE.
184000     PERFORM P8C-SEARCH-ONE
184100             VARYING WS-KEY-IDX FROM 1 BY 1
184200             UNTIL WS-KEY-IDX > WS-KEY-CNT.
184300*    ONE ENTRY OF THE LIST - KEEP THE RESULT ONLY IF IT IS TO THE
184400*    LEFT OF WHATEVER HIT (IF ANY) IS ALREADY HELD.
184500 P8C-SEARCH-ONE.
184600*    CARRY WS-KEY-ENTRY(WS-KEY-IDX) INTO WS-SRCH-WORD.
184700     MOVE WS-KEY-ENTRY(WS-KEY-IDX) TO WS-SRCH-WORD.
184800*    INVOKE P8-FIND-WORD.
184900     PERFORM P8-FIND-WORD.
185000*    TEST WHETHER WS-WORD-POS NOT = ZERO.
185100     IF WS-WORD-POS NOT = ZERO
185200         IF WS-LIST-POS = ZERO OR WS-WORD-POS < WS-LIST-POS
185300             MOVE WS-WORD-POS TO WS-LIST-POS
185400         END-IF
185500     END-IF.
185600
185700*    FIND WS-SRCH-WORD IN THE SENTENCE STARTING AT WS-SCAN-START -
185800*    A PLAIN LEFT-TO-RIGHT SUBSTRING SCAN, NOT A WORD-BOUNDARY
185900*    MATCH (SEE THE NOTE AT P32-FREQ-CHECK).
186000 P8-FIND-WORD.
186100*    CARRY ZERO INTO WS-WORD-POS.
186200     MOVE ZERO TO WS-WORD-POS.
186300*    INVOKE P8A-WORD-LEN.
186400     PERFORM P8A-WORD-LEN.
186500*    TEST WHETHER WS-SRCH-LEN = ZERO.
186600     IF WS-SRCH-LEN = ZERO
186700         GO TO P8-FIND-WORD-EXIT.
186800*    COMPUTE WS-TRY-LIMIT.
186900     COMPUTE WS-TRY-LIMIT = WS-SENT-LEN - WS-SRCH-LEN + 1.
187000*    INVOKE P8B-WORD-SCAN.
187100     PERFORM P8B-WORD-SCAN
187200             VARYING WS-TRY-POS FROM WS-SCAN-START BY 1
187300             UNTIL WS-TRY-POS > WS-TRY-LIMIT
187400                   OR WS-WORD-POS NOT = ZERO.
187500 P8-FIND-WORD-EXIT.
187600     EXIT.
187700*    TRUE LENGTH OF THE (BLANK-PADDED) SEARCH WORD.
187800 P8A-WORD-LEN.
187900*    CARRY ZERO INTO WS-SRCH-LEN.
188000     MOVE ZERO TO WS-SRCH-LEN.
188100*    INVOKE P8A1-CHECK-LEN.
188200     PERFORM P8A1-CHECK-LEN
188300             VARYING WS-TRY-POS FROM 30 BY -1
188400             UNTIL WS-TRY-POS < 1 OR WS-SRCH-LEN NOT = ZERO.
188500*    RIGHTMOST NON-BLANK BYTE OF WS-SRCH-WORD.
188600 P8A1-CHECK-LEN.
188700*    TEST WHETHER WS-SRCH-WORD(WS-TRY-POS:1) NOT = SPACE.
188800     IF WS-SRCH-WORD(WS-TRY-POS:1) NOT = SPACE
188900         MOVE WS-TRY-POS TO WS-SRCH-LEN.
189000*    COMPARE THE SEARCH WORD AGAINST THE SENTENCE AT ONE TRIAL
189100*    POSITION.
189200 P8B-WORD-SCAN.
189300*    TEST WHETHER WS-SENT-UPPER(WS-TRY-POS:WS-SRCH-LEN) =.
189400     IF WS-SENT-UPPER(WS-TRY-POS:WS-SRCH-LEN) =
189500                            WS-SRCH-WORD(1:WS-SRCH-LEN)
189600         MOVE WS-TRY-POS TO WS-WORD-POS.
189700
189800*    CLOSE THE FILES AND REPORT HOW MANY OBLIGATIONS WERE WRITTEN
189900*    THIS RUN - OPERATIONS WATCHES THIS COUNT FOR A SUDDEN DROP.
190000 P9-FIM.
190100*    CLOSE AGREEMENT AT END OF RUN.
190200     CLOSE AGREEMENT.
190300*    CLOSE ASOFCTL AT END OF RUN.
190400     CLOSE ASOFCTL.
190500*    CLOSE OBLIGATE AT END OF RUN.
190600     CLOSE OBLIGATE.
190700*    OPERATOR-VISIBLE MESSAGE FOR THE JOB LOG.
190800     DISPLAY "COVTRK01 - OBLIGATIONS WRITTEN: " WS-TOTAL-WRITTEN.
190900     STOP RUN.
