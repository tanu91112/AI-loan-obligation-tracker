000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    COVTRKCF.
000400 AUTHOR.        J-L-SANTOS.
000500 INSTALLATION.  ELDORADO DATA CENTER - COMMERCIAL LOAN UNIT.
000600 DATE-WRITTEN.  06/03/1991.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL LOAN OPERATIONS USE ONLY.
000900
001000*****************************************************************
001100*  C H A N G E   L O G                                          *
001200*  DATE       BY    REQ NO   DESCRIPTION                        *
001300*  --------   ----  -------  --------------------------------- *
001400*  06/03/91   JLS   LN-0093  ORIGINAL PROGRAM - RISK SCORE AND   *
001500*                            COMPLIANCE FLAG PASS OVER LNOBLIG.  *
001600*  09/02/91   RM    LN-0104  RE-RUN AFTER COVTRK01 CHANGE, NO    *
001700*                            LOGIC CHANGE HERE THIS REQUEST.     *
001800*  11/03/92   JLS   LN-0158  ADDED "END OF ..." TOKENS TO THE    *
001900*                            NON-DATE CHECK IN P-COMPL-UPDATE.   *
002000*  04/11/94   JLS   LN-0201  COMPLIANCE DATE DIFF REDONE WITH    *
002100*                            JULIAN DAY NUMBER, SAME AS COVTRK01.*
002200*  02/07/95   RM    LN-0219  SCORE SEQUENCE CORRECTED - STATUS   *
002300*                            MUST BE SET BEFORE THE DEADLINE     *
002400*                            ADD-ON IS COMPUTED, NOT AFTER.      *
002500*                            (CREDIT COMMITTEE CAUGHT LOW SCORES *
002600*                            ON PAST-DUE ITEMS IN THE JAN RUN.)  *
002700*  08/26/98   MTC   LN-0266  Y2K REVIEW - AS-OF DATE AND JULIAN  *
002800*                            ROUTINE CONFIRMED FULL 4-DIGIT YEAR.*
002900*  03/15/99   MTC   LN-0271  Y2K - CENTURY LEAP YEAR RULE (2000  *
003000*                            IS A LEAP YEAR) VERIFIED HERE TOO.  *
003100*  10/14/03   JLS   LN-0319  NO CHANGE - REVIEWED FOR RESP-PARTY *
003200*                            FIELD ADDED IN COVTRK01, N/A HERE.  *
003300*  05/22/07   RM    LN-0355  OBLIGATE CHANGED FROM INDEXED TO    *
003400*                            PLAIN SEQUENTIAL - SEE FILE-CONTROL *
003500*                            NOTE BELOW.  NO KEYED ACCESS WAS    *
003600*                            EVER USED BY THIS PROGRAM ANYWAY.   *
003700*****************************************************************
003800
003900* ----------------------------------------------------------------
004000* ENVIRONMENT DIVISION - DEVICE ASSIGNMENTS AND THE UPSI SWITCH
004100* AND ALPHA-CLASS TEST SHARED WITH COVTRK01 AND COVTRK09.
004200* ----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600*    LOAN-ALPHA - USED ON THE SAME TYPE-FIELD SANITY CHECK
004700*    COVTRK01 RUNS, SO A BAD KEYWORD TABLE ENTRY IS CAUGHT HERE
004800*    TOO, NOT JUST WHERE THE FIELD WAS FIRST BUILT.
004900     CLASS LOAN-ALPHA IS "A" THRU "Z"
005000*    UPSI-0 - OPERATIONS FLIPS THIS SWITCH ON THE JOB CARD WHEN
005100*    A RUN'S SCORES OR STATUSES LOOK SUSPECT, TO GET A DISPLAY
005200*    LINE FOR EVERY OBLIGATION SCORED.
005300     UPSI-0 ON STATUS IS TRACE-ON
005400         OFF STATUS IS TRACE-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    LNASOF.DAT - THE ONE-LINE AS-OF DATE CONTROL FILE, LINE
005900*    SEQUENTIAL LIKE ALL THE SHOP'S CARD-IMAGE CONTROL FILES.
006000     SELECT ASOFCTL    ASSIGN TO DISK
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-CTL.
006300*    OBLIGATE IS A PLAIN FIXED-LENGTH SEQUENTIAL FILE, NOT KEYED.
006400*    COVTRK01 WRITES IT END TO END, AND THIS PROGRAM ONLY EVER
006500*    REWRITES THE RECORD IT JUST READ (SAME SEQUENTIAL READ /
006600*    REWRITE IDIOM AS ANY OTHER FIXED FILE) - THERE IS NO PLACE
006700*    IN THIS PROGRAM THAT EVER LOOKS UP A RECORD BY OB-ID, SO
006800*    KEYED (INDEXED) ACCESS BUYS NOTHING AND WAS DROPPED.
006900     SELECT OBLIGATE   ASSIGN TO DISK
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS FS-OBL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600*    LNASOF.DAT - ONE-LINE CONTROL FILE, SAME AS COVTRK01 READS,
007700*    HOLDING THE OPERATIONS-SUPPLIED AS-OF DATE FOR THE RUN.
007800*
007900 FD  ASOFCTL              LABEL RECORD IS STANDARD
008000                           VALUE OF FILE-ID IS "LNASOF.DAT".
008100 01  REG-ASOFCTL.
008200*    THE AS-OF DATE ITSELF, CCYYMMDD, RIGHT OUT OF THE CONTROL
008300*    CARD - NO EDITING, THE CALLER SUPPLIES IT PRE-VALIDATED.
008400     03  CTL-ASOF-DATE       PIC 9(08).
008500*    PAD TO AN EVEN 80-BYTE CARD IMAGE, SAME WIDTH COVTRK01 USES.
008600     03  FILLER              PIC X(72).
008700
008800*
008900*    LNOBLIG.DAT - THE OBLIGATION FILE COVTRK01 BUILT.  LAYOUT
009000*    MUST MATCH COVTRK01'S REG-OBLIG FIELD FOR FIELD SINCE BOTH
009100*    PROGRAMS OPEN THE SAME PHYSICAL FILE.  ONLY THE STATUS,
009200*    SCORE AND CATEGORY FIELDS ARE ACTUALLY CHANGED BY THIS
009300*    PROGRAM - EVERYTHING ELSE PASSES THROUGH UNTOUCHED.
009400 FD  OBLIGATE              LABEL RECORD IS STANDARD
009500                            VALUE OF FILE-ID IS "LNOBLIG.DAT".
009600 01  REG-OBLIG.
009700*    SEQUENCE NUMBER COVTRK01 ASSIGNED THE OBLIGATION, CARRIED
009800*    HERE ONLY FOR DISPLAY ON WARNING AND ERROR MESSAGES.
009900     03  OB-ID               PIC 9(06).
010000*    ONE OF THE FOUR COVENANT TYPES - DRIVES THE BASE SCORE.
010100     03  OB-TYPE             PIC X(18).
010200*    THE COVENANT SENTENCE TEXT ITSELF - NOT READ BY THIS
010300*    PROGRAM, CARRIED THROUGH FOR COVTRK09'S REPORT LINE.
010400     03  OB-DESCRIPTION      PIC X(200).
010500*    REPORTING FREQUENCY - NOT USED FOR SCORING, PASSED THROUGH.
010600     03  OB-FREQUENCY        PIC X(11).
010700*    FREE-TEXT DEADLINE RULE - NOT USED HERE, PASSED THROUGH.
010800     03  OB-DEADLINE-RULE    PIC X(80).
010900*    RESPONSIBLE PARTY CODE - NOT USED HERE, PASSED THROUGH.
011000     03  OB-RESP-PARTY       PIC X(10).
011100*    HIGH/MEDIUM/LOW KEYWORD RISK LEVEL COVTRK01 SET FROM THE
011200*    COVENANT TEXT - ONE OF THE THREE INPUTS TO P-SCORE BELOW.
011300     03  OB-RISK-LEVEL       PIC X(06).
011400*    CALCULATED NEXT-DEADLINE DATE (OR A NON-DATE TOKEN) - THE
011500*    INPUT TO P-COMPL-UPDATE'S STATUS TEST BELOW.
011600     03  OB-NEXT-DEADLINE    PIC X(14).
011700*    0-100 RISK SCORE - COMPUTED AND STORED HERE BY P-SCORE.
011800     03  OB-RISK-SCORE       PIC 9(03).
011900*    LOW/MEDIUM/HIGH BUCKET - COMPUTED AND STORED BY P-CATEGORY.
012000     03  OB-RISK-CATEGORY    PIC X(06).
012100*    COMPLIANT/DUE SOON/MISSED - COMPUTED AND STORED BY
012200*    P-COMPL-UPDATE, OVERWRITING COVTRK01'S "COMPLIANT" DEFAULT.
012300     03  OB-COMPL-STATUS     PIC X(09).
012400*    FILLER PAD TO THE FULL 553-BYTE RECORD LENGTH COVTRK01 SET.
012500     03  FILLER              PIC X(190).
012600
012700******************************************************************
012800 WORKING-STORAGE SECTION.
012900
013000*    FILE STATUS BYTES FOR THE TWO FILES, AND THE OBLIGATE
013100*    END-OF-FILE SWITCH.
013200 77  FS-CTL                   PIC XX.
013300 77  FS-OBL                   PIC XX.
013400 77  WS-EOF-OBL               PIC X     VALUE "N".
013500*    88-LEVEL DRIVES THE PERFORM ... UNTIL BELOW - SET BY THE
013600*    AT END CLAUSE ON THE OBLIGATE READ, NOT TESTED DIRECTLY.
013700     88  OBL-AT-EOF                     VALUE "Y".
013800*    RUN-TOTAL COUNTER FOR THE CLOSING DISPLAY LINE.
013900 77  WS-TOTAL-SCORED          COMP      PIC 9(06) VALUE ZERO.
014000
014100* ---------------------------------------------------------------
014200* AS-OF DATE, SAME LAYOUT/REDEFINE STYLE AS COVTRK01 - BROKEN
014300* INTO YY/MM/DD GROUPS FOR THE JULIAN ROUTINE BELOW.
014400* ---------------------------------------------------------------
014500 01  WS-ASOF-DATE.
014600     03  WS-ASOF-YY           PIC 9(04).
014700     03  WS-ASOF-MM           PIC 9(02).
014800     03  WS-ASOF-DD           PIC 9(02).
014900     03  FILLER               PIC X(01).
015000*    ALTERNATE NUMERIC VIEW OF THE SAME NINE BYTES - NOT USED
015100*    IN THIS PROGRAM TODAY BUT KEPT FOR PARITY WITH COVTRK01
015200*    SHOULD A FUTURE CHANGE NEED A STRAIGHT NUMERIC COMPARE.
015300 01  WS-ASOF-DATE-N REDEFINES WS-ASOF-DATE PIC 9(09).
015400 77  WS-ASOF-JULIAN           COMP      PIC 9(08) VALUE ZERO.
015500
015600* ---------------------------------------------------------------
015700* DEADLINE FIELD BROKEN OUT FOR THE "IS IT A REAL DATE" TEST AND
015800* REDEFINED AS A 3-PART DATE FOR THE JULIAN CONVERSION.
015900* ---------------------------------------------------------------
016000 01  WS-DEADLINE-WORK         PIC X(14) VALUE SPACES.
016100*    REDEFINE OF THE SAME 14 BYTES AS A YYYY-MM-DD DATE, DASHES
016200*    FALLING ON THE TWO ONE-BYTE FILLERS BELOW.
016300 01  WS-DEADLINE-DATE REDEFINES WS-DEADLINE-WORK.
016400     03  WS-DL-YY             PIC 9(04).
016500     03  FILLER               PIC X.
016600     03  WS-DL-MM             PIC 9(02).
016700     03  FILLER               PIC X.
016800     03  WS-DL-DD             PIC 9(02).
016900*    LAST 3 BYTES OF A 14-BYTE FIELD HOLDING A 10-BYTE DATE -
017000*    ROOM FOR THE LONGER NON-DATE TOKENS LIKE "UPON EVENT".
017100     03  FILLER               PIC X(03).
017200*    SET "Y" ONLY WHEN ALL THREE DATE PIECES ABOVE TEST NUMERIC.
017300 77  WS-VALID-DATE            PIC X     VALUE "N".
017400     88  DEADLINE-IS-DATE               VALUE "Y".
017500
017600* ---------------------------------------------------------------
017700* SCRATCH YMD/JULIAN WORK AREA - REUSED FOR BOTH THE AS-OF DATE
017800* AND THE DEADLINE DATE, ONE CONVERSION AT A TIME.
017900* ---------------------------------------------------------------
018000 01  WS-CALC-DATE.
018100     03  WS-CALC-YY           PIC 9(04).
018200     03  WS-CALC-MM           PIC 9(02).
018300     03  WS-CALC-DD           PIC 9(02).
018400     03  FILLER               PIC X(01).
018500 77  WS-CALC-JULIAN           COMP      PIC 9(08) VALUE ZERO.
018600 77  WS-YEAR-BASE             COMP      PIC 9(08) VALUE ZERO.
018700 77  WS-Y-MINUS-1             COMP      PIC 9(04) VALUE ZERO.
018800*    LEAP-YEAR SWITCH FOR THE CURRENT WS-CALC-YY - RESET AND
018900*    RETESTED EACH TIME P46-YMD-TO-JULIAN RUNS.
019000 77  WS-LEAP-SW               PIC X     VALUE "N".
019100     88  IS-LEAP-YEAR                   VALUE "Y".
019200 77  WS-TRY-YEAR              COMP      PIC 9(04) VALUE ZERO.
019300 77  WS-DIGIT-REM             COMP      PIC 9(02) VALUE ZERO.
019400*    SIGNED - THE AS-OF DATE CAN LAND EITHER SIDE OF THE
019500*    DEADLINE, SO THE DIFFERENCE CAN LEGITIMATELY BE NEGATIVE.
019600 77  WS-DIFF-DAYS             COMP      PIC S9(08) VALUE ZERO.
019700
019800* CUMULATIVE DAYS BEFORE EACH MONTH (NON-LEAP), SAME TECHNIQUE AS
019900* COVTRK01 - LOADED FROM A LITERAL AND REDEFINED AS A TABLE.
020000 01  WS-CUM-DAYS-LIT   PIC X(36) VALUE
020100     "000031059090120151181212243273304334".
020200*    TWELVE 3-DIGIT ENTRIES, ONE PER MONTH, INDEXED BY
020300*    WS-MONTH-SUB BELOW - JANUARY'S ENTRY IS ALWAYS ZERO.
020400 01  WS-CUM-DAYS-TAB REDEFINES WS-CUM-DAYS-LIT.
020500     03  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
020600 77  WS-MONTH-SUB             COMP      PIC 9(02) VALUE ZERO.
020700
020800* ---------------------------------------------------------------
020900* RISK SCORE WORK FIELDS - COMPUTED IN THOUSANDTHS SO THE
021000* FRACTIONAL MULTIPLIERS (0.6, 1.5 ...) CARRY EXACTLY, THEN
021100* DIVIDED BACK DOWN AND TRUNCATED AT THE END.
021200* ---------------------------------------------------------------
021300*    TYPE BASE MULTIPLIER, THOUSANDTHS (1000 = 1.0).
021400 77  WS-TYPE-BASE-M           COMP      PIC 9(04) VALUE ZERO.
021500*    KEYWORD RISK-LEVEL MULTIPLIER, THOUSANDTHS.
021600 77  WS-RISK-MULT-M           COMP      PIC 9(04) VALUE ZERO.
021700*    RAW SCORE BEFORE THE PAST-DUE ADD-ON, TRUNCATED INTEGER.
021800 77  WS-SCORE-RAW             COMP      PIC 9(08) VALUE ZERO.
021900*    PAST-DUE ADD-ON (0, 5, 15 OR 30) - SIGNED FOR SYMMETRY WITH
022000*    WS-SCORE-FINAL BELOW EVEN THOUGH IT IS NEVER NEGATIVE.
022100 77  WS-SCORE-ADDON           COMP      PIC S9(04) VALUE ZERO.
022200*    RAW + ADD-ON BEFORE THE 0-100 CLAMP - SIGNED SO A CLAMP
022300*    TEST FOR "LESS THAN ZERO" IS MEANINGFUL.
022400 77  WS-SCORE-FINAL           COMP      PIC S9(04) VALUE ZERO.
022500*    REMAINDER FROM THE DIVIDE IN P-SCORE - NOT USED FOR
022600*    ANYTHING, THE DIVIDE STATEMENT JUST REQUIRES A TARGET.
022700 77  WS-SCORE-REM             COMP      PIC 9(08) VALUE ZERO.
022800
022900******************************************************************
023000*
023100*  P R O C E S S I N G   N A R R A T I V E
023200*
023300*  SECOND STEP OF THE THREE-STEP SUITE.  COVTRK01 HAS ALREADY
023400*  TURNED EACH COVENANT SENTENCE INTO AN LNOBLIG.DAT RECORD WITH
023500*  A TYPE, A FREQUENCY, AND (WHERE ONE COULD BE WORKED OUT) A
023600*  CALCULATED NEXT-DEADLINE DATE.  THIS PROGRAM MAKES ONE PASS
023700*  OVER THAT FILE AND, FOR EVERY RECORD:
023800*
023900*      - COMPARES THE NEXT-DEADLINE DATE TO TODAY'S AS-OF DATE
024000*        AND SETS THE COMPLIANCE STATUS TO COMPLIANT, DUE SOON
024100*        (WITHIN A WEEK), OR MISSED,
024200*      - COMPUTES A 0-100 RISK SCORE FROM THE OBLIGATION TYPE,
024300*        THE KEYWORD RISK LEVEL COVTRK01 ALREADY SET, AND A
024400*        PAST-DUE ADD-ON, AND
024500*      - BUCKETS THAT SCORE INTO A LOW/MEDIUM/HIGH RISK CATEGORY.
024600*
024700*  THE RECORD IS REWRITTEN IN PLACE (PLAIN SEQUENTIAL, THE RECORD
024800*  JUST READ) SO COVTRK09 CAN LATER REPORT ON THE UPDATED STATUS
024900*  AND SCORE WITHOUT RE-DERIVING EITHER ONE ITSELF.
025000*
025100 PROCEDURE DIVISION.
025200
025300*    ONE-TIME SETUP - OPEN BOTH FILES, READ THE SINGLE AS-OF
025400*    DATE RECORD, CONVERT IT TO A JULIAN DAY NUMBER ONCE (SO
025500*    EVERY RECORD'S COMPLIANCE TEST REUSES THE SAME VALUE
025600*    INSTEAD OF RECOMPUTING IT), THEN DRIVE THE MAIN LOOP.
026000 P03-ABERTURA.
026100     OPEN INPUT ASOFCTL.
026200     OPEN I-O   OBLIGATE.
026300*    THE AS-OF DATE RECORD IS MANDATORY - WITHOUT IT THERE IS NO
026400*    BASELINE FOR THE COMPLIANCE COMPARISON, SO THE RUN STOPS.
026500     READ ASOFCTL INTO REG-ASOFCTL
026600          AT END
026700              DISPLAY "COVTRKCF - MISSING AS-OF DATE RECORD"
026800              STOP RUN.
026900*    SPLIT THE 8-DIGIT CCYYMMDD INTO ITS THREE PARTS.
027000     MOVE CTL-ASOF-DATE(1:4) TO WS-ASOF-YY.
027100     MOVE CTL-ASOF-DATE(5:2) TO WS-ASOF-MM.
027200     MOVE CTL-ASOF-DATE(7:2) TO WS-ASOF-DD.
027300*    LOAD THE SHARED SCRATCH AREA AND CONVERT ONCE - THE RESULT
027400*    IS SAVED OFF TO WS-ASOF-JULIAN SINCE WS-CALC-JULIAN GETS
027500*    OVERWRITTEN AGAIN FOR EVERY OBLIGATION'S OWN DEADLINE.
027600     MOVE WS-ASOF-YY TO WS-CALC-YY.
027700     MOVE WS-ASOF-MM TO WS-CALC-MM.
027800     MOVE WS-ASOF-DD TO WS-CALC-DD.
027900     PERFORM P46-YMD-TO-JULIAN.
028000     MOVE WS-CALC-JULIAN TO WS-ASOF-JULIAN.
028100*    MAIN LOOP - ONE PASS OVER LNOBLIG.DAT, ONE OBLIGATION AT
028200*    A TIME, UNTIL THE READ AT END SETS OBL-AT-EOF.
028300     PERFORM P-LER THRU P-LER-EXIT
028400             UNTIL OBL-AT-EOF.
028500     GO TO P-FIM.
028600
028700*-----------------------------------------------------------------
028800* PER-RECORD DRIVER - READ ONE OBLIGATION, SCORE IT, REWRITE IT.
028900*-----------------------------------------------------------------
029000 P-LER.
029100     READ OBLIGATE
029200          AT END
029300              SET OBL-AT-EOF TO TRUE
029400              GO TO P-LER-EXIT.
029500*    SAME LEFTOVER TYPE-FIELD SANITY CHECK AS COVTRK01 - A BAD
029600*    KEYWORD TABLE ENTRY ONCE PUT A LEADING BLANK ON THE TYPE.
029700     IF OB-TYPE(1:1) NOT LOAN-ALPHA
029800         DISPLAY "COVTRKCF - WARNING - OB-ID " OB-ID
029900                 " HAS A NON-ALPHA TYPE FIELD"
030000     END-IF.
030100*    STATUS FIRST - THE DEADLINE ADD-ON BELOW HAS TO SEE THE
030200*    REAL COMPLIANCE STATUS, NOT THE EXTRACTOR'S "COMPLIANT"
030300*    PLACEHOLDER (SEE 02/07/95 CHANGE ABOVE).
030400     PERFORM P-COMPL-UPDATE.
030500*    SCORE DEPENDS ON THE STATUS JUST SET, SO IT RUNS SECOND.
030600     PERFORM P-SCORE.
030700*    CATEGORY DEPENDS ON THE SCORE, SO IT RUNS THIRD.
030800     PERFORM P-CATEGORY.
030900*    WRITE THE THREE COMPUTED FIELDS BACK TO THE FILE.
031000     PERFORM P-REWRITE.
031100*    UPSI-0 TURNS ON THE PER-RECORD SCORE TRACE - SAME SWITCH AS
031200*    COVTRK01, FLIPPED BY OPERATIONS WHEN A RUN'S SCORES LOOK OFF.
031300     IF TRACE-ON
031400         DISPLAY "COVTRKCF - OB-ID " OB-ID " SCORE "
031500                 OB-RISK-SCORE " STATUS " OB-COMPL-STATUS
031600     END-IF.
031700     ADD 1 TO WS-TOTAL-SCORED.
031800 P-LER-EXIT.
031900     EXIT.
032000
032100*-----------------------------------------------------------------
032200* COMPLIANCE STATUS FROM THE NEXT-DEADLINE FIELD VS THE AS-OF
032300* DATE.  A NON-DATE VALUE (BLANK, "UPON EVENT", ANY "END OF ..."
032400* TOKEN, OR ANYTHING THAT DOES NOT PARSE AS A DATE) STAYS
032500* "COMPLIANT".
032600*-----------------------------------------------------------------
032700 P-COMPL-UPDATE.
032800*    PARSE THE STORED DEADLINE TEXT AS A YYYY-MM-DD DATE - IF
032900*    ANY OF THE THREE PIECES IS NOT NUMERIC ("UPON EVENT", AN
033000*    "END OF ..." TOKEN, OR BLANK) IT IS LEFT NON-DATE AND THE
033100*    OBLIGATION STAYS COMPLIANT BY DEFAULT.
033200     MOVE OB-NEXT-DEADLINE TO WS-DEADLINE-WORK.
033300     MOVE "N" TO WS-VALID-DATE.
033400     IF OB-NEXT-DEADLINE NOT = SPACES
033500         IF WS-DL-YY IS NUMERIC AND WS-DL-MM IS NUMERIC
033600                                AND WS-DL-DD IS NUMERIC
033700             MOVE "Y" TO WS-VALID-DATE
033800         END-IF
033900     END-IF.
034000*    NON-DATE DEADLINE - LEAVE COVTRK01'S "COMPLIANT" DEFAULT
034100*    ALONE AND SKIP THE JULIAN MATH ENTIRELY.
034200     IF NOT DEADLINE-IS-DATE
034300         MOVE "Compliant" TO OB-COMPL-STATUS
034400         GO TO P-COMPL-UPDATE-EXIT.
034500*    REAL DATE - CONVERT IT TO A JULIAN DAY NUMBER AND COMPARE
034600*    AGAINST THE AS-OF JULIAN COMPUTED ONCE IN P03-ABERTURA.
034700     MOVE WS-DL-YY TO WS-CALC-YY.
034800     MOVE WS-DL-MM TO WS-CALC-MM.
034900     MOVE WS-DL-DD TO WS-CALC-DD.
035000     PERFORM P46-YMD-TO-JULIAN.
035100     COMPUTE WS-DIFF-DAYS = WS-CALC-JULIAN - WS-ASOF-JULIAN.
035200*    NEGATIVE DIFFERENCE MEANS THE DEADLINE HAS ALREADY PASSED.
035300     IF WS-DIFF-DAYS < 0
035400         MOVE "Missed" TO OB-COMPL-STATUS
035500     ELSE
035600*        WITHIN A WEEK (INCLUSIVE) OF TODAY COUNTS AS DUE SOON.
035700         IF WS-DIFF-DAYS <= 7
035800             MOVE "Due Soon" TO OB-COMPL-STATUS
035900         ELSE
036000             MOVE "Compliant" TO OB-COMPL-STATUS
036100         END-IF
036200     END-IF.
036300 P-COMPL-UPDATE-EXIT.
036400     EXIT.
036500
036600*-----------------------------------------------------------------
036700* RISK SCORE - TYPE BASE X RISK MULTIPLIER + DEADLINE ADD-ON,
036800* CLAMPED TO 0-100 AND TRUNCATED TOWARD ZERO.
036900*-----------------------------------------------------------------
037000 P-SCORE.
037100*    BASE SCORE BY OBLIGATION TYPE - FINANCIAL COVENANTS CARRY
037200*    THE HIGHEST WEIGHT SINCE A BREACH CAN TRIGGER AN EVENT OF
037300*    DEFAULT; NOTIFICATION DUTIES CARRY THE LOWEST.
037400     IF OB-TYPE = "Financial Covenant"
037500         MOVE 1000 TO WS-TYPE-BASE-M
037600     ELSE
037700         IF OB-TYPE = "Reporting"
037800             MOVE 0600 TO WS-TYPE-BASE-M
037900         ELSE
038000             IF OB-TYPE = "Notification"
038100                 MOVE 0400 TO WS-TYPE-BASE-M
038200             ELSE
038300*                AFFIRMATIVE / RESTRICTIVE - THE MID-WEIGHT
038400*                CATCH-ALL FOR ANY OTHER RECOGNIZED TYPE.
038500                 MOVE 0500 TO WS-TYPE-BASE-M
038600             END-IF
038700         END-IF
038800     END-IF.
038900*    RISK MULTIPLIER FROM THE KEYWORD RISK LEVEL COVTRK01 SET -
039000*    DEFAULT/ACCELERATION/FORECLOSURE LANGUAGE MULTIPLIES THE
039100*    BASE SCORE BY 1.5, ADMINISTRATIVE LANGUAGE BY 0.5.
039200     IF OB-RISK-LEVEL = "High"
039300         MOVE 1500 TO WS-RISK-MULT-M
039400     ELSE
039500         IF OB-RISK-LEVEL = "Medium"
039600             MOVE 1000 TO WS-RISK-MULT-M
039700         ELSE
039800             IF OB-RISK-LEVEL = "Low"
039900                 MOVE 0500 TO WS-RISK-MULT-M
040000             ELSE
040100*                NO KEYWORD MATCHED IN COVTRK01 - TREAT AS
040200*                MEDIUM RATHER THAN LET THE SCORE FALL TO ZERO.
040300                 MOVE 1000 TO WS-RISK-MULT-M
040400             END-IF
040500         END-IF
040600     END-IF.
040700*    BASE = 50 * TYPE-MULTIPLIER * RISK-MULTIPLIER, MULTIPLIERS
040800*    CARRIED IN THOUSANDTHS SO THE PRODUCT IS IN MILLIONTHS;
040900*    DIVIDE ... REMAINDER TRUNCATES TOWARD ZERO, NO ROUNDING.
041000     MOVE ZERO TO WS-SCORE-REM.
041100     DIVIDE 50 * WS-TYPE-BASE-M * WS-RISK-MULT-M
041200            BY 1000000 GIVING WS-SCORE-RAW
041300            REMAINDER WS-SCORE-REM.
041400*    PAST-DUE ADD-ON - A MISSED OBLIGATION ADDS 30 POINTS, A
041500*    DUE-SOON ONE ADDS 15, SO A LATE FINANCIAL COVENANT ALWAYS
041600*    LANDS IN THE HIGH-RISK BUCKET REGARDLESS OF KEYWORD LEVEL.
041700     IF OB-COMPL-STATUS = "Missed"
041800         MOVE 30 TO WS-SCORE-ADDON
041900     ELSE
042000         IF OB-COMPL-STATUS = "Due Soon"
042100             MOVE 15 TO WS-SCORE-ADDON
042200         ELSE
042300             IF OB-COMPL-STATUS = "Compliant"
042400                 MOVE 0 TO WS-SCORE-ADDON
042500             ELSE
042600*                SHOULD NOT HAPPEN - P-COMPL-UPDATE ONLY EVER
042700*                SETS ONE OF THE THREE VALUES ABOVE, BUT A
042800*                SMALL NON-ZERO FALLBACK KEEPS A SURPRISE
042900*                FOURTH VALUE FROM SCORING AS "NO RISK AT ALL".
043000                 MOVE 5 TO WS-SCORE-ADDON
043100             END-IF
043200         END-IF
043300     END-IF.
043400     COMPUTE WS-SCORE-FINAL = WS-SCORE-RAW + WS-SCORE-ADDON.
043500*    BELT-AND-BRACES CLAMP - THE ARITHMETIC ABOVE SHOULD NEVER
043600*    PRODUCE A VALUE OUTSIDE 0-100, BUT OB-RISK-SCORE IS UNSIGNED
043700*    SO A NEGATIVE RESULT WOULD OTHERWISE WRAP ON THE MOVE.
043800     IF WS-SCORE-FINAL < 0
043900         MOVE 0 TO WS-SCORE-FINAL.
044000     IF WS-SCORE-FINAL > 100
044100         MOVE 100 TO WS-SCORE-FINAL.
044200     MOVE WS-SCORE-FINAL TO OB-RISK-SCORE.
044300
044400*-----------------------------------------------------------------
044500* RISK CATEGORY FROM THE FINAL SCORE
044600*-----------------------------------------------------------------
044700*    30/70 CUTOFFS PER CREDIT COMMITTEE'S ORIGINAL RISK MATRIX -
044800*    UNCHANGED SINCE THE PROGRAM WAS FIRST WRITTEN.
044900 P-CATEGORY.
045000     IF OB-RISK-SCORE < 30
045100         MOVE "Low" TO OB-RISK-CATEGORY
045200     ELSE
045300         IF OB-RISK-SCORE < 70
045400             MOVE "Medium" TO OB-RISK-CATEGORY
045500         ELSE
045600             MOVE "High" TO OB-RISK-CATEGORY
045700         END-IF
045800     END-IF.
045900
046000*-----------------------------------------------------------------
046100* REWRITE THE SCORED RECORD BACK TO LNOBLIG.DAT
046200*-----------------------------------------------------------------
046300*    THE FILE IS PLAIN SEQUENTIAL - THE RECORD IS ALREADY
046400*    POSITIONED BY THE READ ABOVE, SO A PLAIN REWRITE PUTS IT
046500*    BACK IN PLACE, NO KEY NEEDED.
046600 P-REWRITE.
046700*    OBLIGATE IS PLAIN SEQUENTIAL, SO REWRITE HAS NO INVALID KEY
046800*    PHRASE HERE EITHER - A FAILED REWRITE SHOWS UP IN FS-OBL.
046900     REWRITE REG-OBLIG.
047000     IF FS-OBL NOT = "00"
047100         DISPLAY "COVTRKCF - REWRITE FAILED OB-ID " OB-ID
047200                 " FILE STATUS " FS-OBL
047300     END-IF.
047400
047500*-----------------------------------------------------------------
047600* YMD -> JULIAN DAY NUMBER (SAME ROUTINE AS COVTRK01)
047700*-----------------------------------------------------------------
047800*    KEPT AS A LOCAL COPY RATHER THAN A CALLED SUBPROGRAM SINCE
047900*    THE SHOP HAS NO STANDARD DATE-ROUTINE COPYBOOK OR CALL
048000*    CONVENTION - EACH PROGRAM THAT NEEDS IT CARRIES ITS OWN.
048100 P46-YMD-TO-JULIAN.
048200     PERFORM P46A-LEAP-CHECK.
048300*    DAYS FROM THE EPOCH THROUGH THE END OF THE PRIOR YEAR.
048400     COMPUTE WS-Y-MINUS-1 = WS-CALC-YY - 1.
048500     COMPUTE WS-YEAR-BASE =
048600             (WS-Y-MINUS-1 * 365)
048700             + (WS-Y-MINUS-1 / 4)
048800             - (WS-Y-MINUS-1 / 100)
048900             + (WS-Y-MINUS-1 / 400).
049000*    ADD THE CURRENT YEAR'S CUMULATIVE-DAYS-BEFORE-MONTH ENTRY
049100*    AND THE DAY OF THE MONTH.
049200     MOVE WS-CALC-MM TO WS-MONTH-SUB.
049300     COMPUTE WS-CALC-JULIAN =
049400             WS-YEAR-BASE + WS-CUM-DAYS(WS-MONTH-SUB) + WS-CALC-DD.
049500*    THE CUMULATIVE-DAYS TABLE IS BUILT NON-LEAP, SO A LEAP YEAR
049600*    NEEDS ONE EXTRA DAY ADDED FOR ANY DATE AFTER FEBRUARY.
049700     IF IS-LEAP-YEAR AND WS-CALC-MM > 2
049800         ADD 1 TO WS-CALC-JULIAN.
049900*    DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400 - SAME RULE
050000*    AND SAME REMAINDER TECHNIQUE AS COVTRK01, JUST WITH ITS OWN
050100*    WS-DIGIT-REM SINCE THIS PROGRAM DOES NOT SHARE STORAGE.
050200 P46A-LEAP-CHECK.
050300     MOVE "N" TO WS-LEAP-SW.
050400     DIVIDE WS-CALC-YY BY 4 GIVING WS-TRY-YEAR
050500            REMAINDER WS-DIGIT-REM.
050600     IF WS-DIGIT-REM = ZERO
050700         MOVE "Y" TO WS-LEAP-SW
050800*        DIVISIBLE BY 4 - CHECK THE CENTURY EXCEPTION NEXT.
050900         DIVIDE WS-CALC-YY BY 100 GIVING WS-TRY-YEAR
051000                REMAINDER WS-DIGIT-REM
051100         IF WS-DIGIT-REM = ZERO
051200             MOVE "N" TO WS-LEAP-SW
051300*            CENTURY YEAR - BUT DIVISIBLE BY 400 PUTS IT BACK.
051400             DIVIDE WS-CALC-YY BY 400 GIVING WS-TRY-YEAR
051500                    REMAINDER WS-DIGIT-REM
051600             IF WS-DIGIT-REM = ZERO
051700                 MOVE "Y" TO WS-LEAP-SW
051800             END-IF
051900         END-IF
052000     END-IF.
052100
052200*-----------------------------------------------------------------
052300* END OF RUN - CLOSE BOTH FILES AND REPORT THE COUNT.
052400*-----------------------------------------------------------------
052500*    CLOSE UP AND REPORT HOW MANY RECORDS WERE SCORED THIS RUN.
052600 P-FIM.
052700     CLOSE ASOFCTL.
052800     CLOSE OBLIGATE.
052900     DISPLAY "COVTRKCF - OBLIGATIONS SCORED: " WS-TOTAL-SCORED.
053000     STOP RUN.
